000010******************************************************************
000020*    ASSESSDT   -   ASSESSMENT DICTIONARY RECORD
000030*
000040*    METADATA AND VALUE-CLEANING RULES FOR EACH SURVEY.  THREE
000050*    THINGS ARE MINED OUT OF THIS FILE AT LOAD TIME (SEE DICTLOAD):
000060*    THE SURVEY-NAME-TO-CODE MAP, THE RAW-VALUE-TO-CLEANED-VALUE
000070*    MAP, AND THE ORDERED LIST OF UNIQUE SURVEY/QUESTION PAIRS.
000080*    RECORD IS LINE SEQUENTIAL, NO TRAILER.
000090*
000100*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000110******************************************************************
000120 01  ASSESS-DICT-REC.
000130     05  AD-TREATMENT-CODE       PIC X(04).
000140     05  AD-DOCUMENT             PIC X(40).
000150     05  AD-QUESTION-CODE        PIC X(20).
000160     05  AD-RAW-VALUE            PIC X(30).
000170     05  AD-CLEANED-VALUE        PIC X(10).
