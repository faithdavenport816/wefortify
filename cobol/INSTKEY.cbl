000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  INSTKEY.
000040 AUTHOR. R KOVACS.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 03/16/89.
000070 DATE-COMPILED. 08/09/26.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*    CHANGE LOG
000110*
000120*    03/16/89  RWK  0002  ORIGINAL - BUILDS THE PATIENT-INSTANCE      0002
000130*                         AND QUESTION-INSTANCE KEYS THE SKELETON
000140*                         AND RESPONSE SIDES BOTH JOIN ON.
000150*    04/02/89  RWK  0002  MONTH/DAY EMITTED WITHOUT LEADING           0002
000160*                         ZEROES, HOUR/MINUTE ZERO-PADDED TO 2 -
000170*                         MATCHES THE SPREADSHEET SIDE'S KEY
000180*                         FORMAT EXACTLY.
000190*    08/30/90  DLK  0016  FALLBACK TO THE RAW DATE TEXT ADDED FOR     0016
000200*                         ROWS DTPARSE COULD NOT PARSE, SO A BAD
000210*                         DATE NO LONGER DROPS THE ROW FROM THE
000220*                         SKELETON.
000230*    01/11/94  TPL  0033  QUESTION-LEVEL KEY NOW BUILT EVEN WHEN      0033
000240*                         IK-QUESTION-CODE IS SPACES (SOME EARLY
000250*                         CALLERS PASSED BLANKS BY MISTAKE) - KEY
000260*                         SIMPLY ENDS AT THE TRAILING DASH.
000270*    09/09/98  DLK  Y2K1  YEAR-2000 REVIEW - KEY CARRIES A FULL       Y2K1
000280*                         4-DIGIT YEAR FROM DTPARSE.  NO WINDOWED
000290*                         YEAR LOGIC PRESENT.  SIGNED OFF Y2K OK.
000300*    08/09/26  RWK  0091  RECOMPILED UNDER THE OUTCOMES-REPORTING     0091
000310*                         RUN.  NO LOGIC CHANGE THIS TICKET.
000320*    08/09/26  DLK  0097  FALLBACK RAW-TEXT PATH (SEE 08/30/90        0097
000330*                         ABOVE) TRUNCATED WS-DATE-PIECE AT 17
000340*                         BYTES, THEN AGAIN AT THE FIRST EMBEDDED
000350*                         SPACE IN THE RAW TEXT - TWO BAD DATES
000360*                         COULD BUILD THE SAME INSTANCE CODE.
000370*                         WIDENED TO 26 BYTES AND ADDED A BACKWARD
000380*                         TRIM (250-TRIM-DATE-PIECE) SO THE STRING
000390*                         AT 300 KEEPS EMBEDDED SPACES AND DROPS
000400*                         ONLY THE TRAILING PAD.
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-390.
000450 OBJECT-COMPUTER. IBM-390.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 WORKING-STORAGE SECTION.
000540 01  WS-EDIT-FIELDS.
000550     05  WS-MM-ZP                PIC 9(02).
000560     05  WS-DD-ZP                PIC 9(02).
000570     05  WS-MM-OUT               PIC X(02).
000580     05  WS-DD-OUT               PIC X(02).
000590     05  WS-YYYY-EDIT            PIC 9(04).
000600     05  WS-HH-EDIT              PIC 9(02).
000610     05  WS-MI-EDIT              PIC 9(02).
000620     05  WS-DATE-PIECE           PIC X(26).
000630     05  WS-DATE-PIECE-CHARS REDEFINES WS-DATE-PIECE.
000640         10  WS-DATE-PIECE-CHAR OCCURS 26 TIMES PIC X(01).
000650
000660* MONTH/DAY EDIT ARE ONE OR TWO BYTES DEPENDING ON WHETHER THE
000670* CALLER'S DATE PIECE ALREADY HAD A LEADING ZERO - THE STRING
000680* BELOW USES THESE TO CLIP WS-MM-OUT/WS-DD-OUT TO THEIR REAL
000690* LENGTH SO THE BUILT KEY NEVER CARRIES A STRAY BLANK.
000700 77  WS-MM-LEN                   PIC 9(01) COMP.
000710 77  WS-DD-LEN                   PIC 9(01) COMP.
000720
000730* WS-DATE-PIECE IS NOW SIZED FOR THE WORST CASE (THE FULL RAW
000740* DATE TEXT DTPARSE COULDN'T READ) SO IT CAN NO LONGER BE
000750* TRUSTED TO STOP AT A TRAILING BLANK - 300-BUILD-INSTANCE-CODE
000760* NEEDS THE TRUE LENGTH OF WHATEVER GOT MOVED IN, COUNTING ONLY
000770* TRAILING PAD, SINCE THE RAW FALLBACK TEXT CAN CARRY SPACES OF
000780* ITS OWN IN THE MIDDLE (A DATE THE OPERATOR TYPED WRONG).
000790 77  WS-DATE-PIECE-LEN           PIC 9(02) COMP.
000800
000810* TWO VIEWS OF THE SAME BUILD AREA - ONE SIZED FOR THE PATIENT
000820* KEY, ONE FOR THE LONGER QUESTION-LEVEL KEY
000830 01  WS-KEY-BUILD-AREA           PIC X(60).
000840 01  WS-KEY-BUILD-INST REDEFINES WS-KEY-BUILD-AREA.
000850     05  WS-KEY-BUILD-INST-TXT   PIC X(40).
000860     05  FILLER                  PIC X(20).
000870 01  WS-KEY-BUILD-CHARS REDEFINES WS-KEY-BUILD-AREA.
000880     05  WS-KEY-CHAR OCCURS 60 TIMES INDEXED BY KC-IDX
000890                                 PIC X(01).
000900
000910 COPY ABENDREC.
000920
000930 LINKAGE SECTION.
000940 COPY INSTPARM.
000950
000960 PROCEDURE DIVISION USING IK-INSTANCE-PARMS, IK-RETURN-CODE.
000970
000980* RETURN CODE AND BUILD AREA ARE RESET ON EVERY CALL - THIS
000990* SUBPROGRAM IS CALLED ONCE PER INCOMING ROW BY BOTH SKELBLD AND
001000* RESPPROC, SO NOTHING MAY SURVIVE FROM ONE PATIENT TO THE NEXT.
001010 000-HOUSEKEEPING.
001020     MOVE "000-HOUSEKEEPING" TO AB-PARA-NAME.
001030     MOVE ZERO TO IK-RETURN-CODE.
001040     MOVE SPACES TO WS-KEY-BUILD-AREA, WS-DATE-PIECE.
001050 000-EXIT.
001060     EXIT.
001070
001080* A VALID PARSED DATE GETS THE ZERO-PADDED HH-MM TREATMENT IN 200;
001090* AN UNPARSEABLE DATE FALLS BACK TO THE RAW TEXT DTPARSE COULDN'T
001100* MAKE SENSE OF, SO THE ROW STILL GETS A KEY RATHER THAN BEING
001110* DROPPED FOR WANT OF A CLEAN DATE.
001120 100-MAINLINE.
001130     MOVE "100-MAINLINE" TO AB-PARA-NAME.
001140     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001150
001160     IF IK-DATE-IS-VALID
001170         PERFORM 200-BUILD-DATE-PIECE THRU 200-EXIT
001180     ELSE
001190         MOVE IK-RAW-DATE-TEXT TO WS-DATE-PIECE.
001200
001210     PERFORM 250-TRIM-DATE-PIECE THRU 250-EXIT.
001220     PERFORM 300-BUILD-INSTANCE-CODE THRU 300-EXIT.
001230     PERFORM 400-BUILD-QUESTION-CODE THRU 400-EXIT.
001240     GOBACK.
001250 100-EXIT.
001260     EXIT.
001270
001280* M-D-YYYY-HH-MM, MONTH AND DAY UNPADDED, HOUR AND MINUTE
001290* ZERO-PADDED TO TWO DIGITS
001300 200-BUILD-DATE-PIECE.
001310     MOVE "200-BUILD-DATE-PIECE" TO AB-PARA-NAME.
001320     MOVE IK-MM TO WS-MM-ZP.
001330     MOVE IK-DD TO WS-DD-ZP.
001340     MOVE IK-YYYY TO WS-YYYY-EDIT.
001350     MOVE IK-HH TO WS-HH-EDIT.
001360     MOVE IK-MI TO WS-MI-EDIT.
001370
001380     IF IK-MM < 10
001390         MOVE WS-MM-ZP(2:1) TO WS-MM-OUT(1:1)
001400         MOVE 1 TO WS-MM-LEN
001410     ELSE
001420         MOVE WS-MM-ZP TO WS-MM-OUT
001430         MOVE 2 TO WS-MM-LEN.
001440
001450     IF IK-DD < 10
001460         MOVE WS-DD-ZP(2:1) TO WS-DD-OUT(1:1)
001470         MOVE 1 TO WS-DD-LEN
001480     ELSE
001490         MOVE WS-DD-ZP TO WS-DD-OUT
001500         MOVE 2 TO WS-DD-LEN.
001510
001520     STRING WS-MM-OUT(1:WS-MM-LEN) DELIMITED BY SIZE
001530            "-"                    DELIMITED BY SIZE
001540            WS-DD-OUT(1:WS-DD-LEN) DELIMITED BY SIZE
001550            "-"                    DELIMITED BY SIZE
001560            WS-YYYY-EDIT           DELIMITED BY SIZE
001570            "-"                    DELIMITED BY SIZE
001580            WS-HH-EDIT             DELIMITED BY SIZE
001590            "-"                    DELIMITED BY SIZE
001600            WS-MI-EDIT             DELIMITED BY SIZE
001610                 INTO WS-DATE-PIECE
001620     END-STRING.
001630 200-EXIT.
001640     EXIT.
001650
001660* THE STRING ABOVE (VALID DATE) NEVER FILLS ALL 26 BYTES, AND
001670* THE FALLBACK MOVE (300-BUILD-INSTANCE-CODE) CAN LAND RAW TEXT
001680* SHORTER THAN 26 BYTES TOO - EITHER WAY WS-DATE-PIECE IS LEFT
001690* PADDED WITH TRAILING SPACES FROM THE HOUSEKEEPING MOVE.  THIS
001700* SCANS BACKWARD FOR THE LAST NON-BLANK BYTE SO THE KEY BUILDER
001710* CAN STRING THE PIECE IN WHOLE, EMBEDDED SPACES AND ALL,
001720* WITHOUT DRAGGING THE TRAILING PAD ALONG.
001730 250-TRIM-DATE-PIECE.
001740     MOVE "250-TRIM-DATE-PIECE" TO AB-PARA-NAME.
001750     PERFORM 260-BACK-SCAN THRU 260-EXIT
001760             VARYING WS-DATE-PIECE-LEN FROM 26 BY -1
001770             UNTIL WS-DATE-PIECE-LEN < 1
001780             OR WS-DATE-PIECE-CHAR(WS-DATE-PIECE-LEN) NOT = SPACE.
001790     IF WS-DATE-PIECE-LEN < 1
001800         MOVE 1 TO WS-DATE-PIECE-LEN.
001810 250-EXIT.
001820     EXIT.
001830
001840 260-BACK-SCAN.
001850     CONTINUE.
001860 260-EXIT.
001870     EXIT.
001880
001890* PATIENTID-M-D-YYYY-HH-MM
001900 300-BUILD-INSTANCE-CODE.
001910     MOVE "300-BUILD-INSTANCE-CODE" TO AB-PARA-NAME.
001920     STRING IK-PATIENT-ID DELIMITED BY SPACE
001930            "-"           DELIMITED BY SIZE
001940            WS-DATE-PIECE(1:WS-DATE-PIECE-LEN) DELIMITED BY SIZE
001950                 INTO WS-KEY-BUILD-INST-TXT
001960     END-STRING.
001970     MOVE WS-KEY-BUILD-INST-TXT TO IK-TREATMENT-INST-CD.
001980 300-EXIT.
001990     EXIT.
002000
002010* TREATMENT-INSTANCE-CODE-QUESTIONCODE
002020 400-BUILD-QUESTION-CODE.
002030     MOVE "400-BUILD-QUESTION-CODE" TO AB-PARA-NAME.
002040     STRING IK-TREATMENT-INST-CD DELIMITED BY SPACE
002050            "-"                  DELIMITED BY SIZE
002060            IK-QUESTION-CODE     DELIMITED BY SPACE
002070                 INTO IK-QUEST-TRMT-INST-CD
002080     END-STRING.
002090 400-EXIT.
002100     EXIT.
