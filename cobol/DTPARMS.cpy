000010******************************************************************
000020*    DTPARMS    -   CALL PARAMETERS FOR DTPARSE
000030*
000040*    SHARED BY EVERY PROGRAM THAT CALLS THE DATE-PARSE SUBROUTINE
000050*    (SKELBLD, RESPPROC, CDATFRM).  DT-RAW-TEXT IN, THE FIVE
000060*    NUMERIC PIECES AND DT-VALID-SW OUT.  DT-RETURN-CODE FOLLOWS
000070*    THE SAME PASS/FAIL HABIT THIS SHOP HAS ALWAYS PUT ON A
000080*    SUBROUTINE'S CALL INTERFACE.
000090*
000100*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000110******************************************************************
000120 01  DT-PARSE-PARMS.
000130     05  DT-RAW-TEXT             PIC X(26).
000140     05  DT-YYYY                 PIC 9(04).
000150     05  DT-MM                   PIC 9(02).
000160     05  DT-DD                   PIC 9(02).
000170     05  DT-HH                   PIC 9(02).
000180     05  DT-MI                   PIC 9(02).
000190     05  DT-SS                   PIC 9(02).
000200     05  DT-VALID-SW             PIC X(01).
000210         88  DT-IS-VALID         VALUE "Y".
000220         88  DT-NOT-VALID        VALUE "N".
000230
000240 01  DT-RETURN-CODE              PIC S9(04) COMP.
