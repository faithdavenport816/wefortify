000010******************************************************************
000020*    NAMEWORK   -   PATIENT NAME MAP WORK FILE (INTER-STEP)
000030*
000040*    ONE ROW PER DISTINCT ClientID, FIRST OCCURRENCE IN THE
000050*    RESPONSE EXPORT.  BUILT BY SKELBLD PHASE 1, READ BACK BY
000060*    FFILL WHEN IT STAGES THE LONG FRAME (NAME ENRICHMENT).
000070*
000080*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000090******************************************************************
000100 01  NAMEWORK-REC.
000110     05  NW-CLIENT-ID            PIC X(10).
000120     05  NW-FIRST-NAME           PIC X(20).
000130     05  NW-LAST-NAME            PIC X(20).
000140     05  FILLER                  PIC X(10).
