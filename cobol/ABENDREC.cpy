000010******************************************************************
000020*    ABENDREC   -   ABEND / DIAGNOSTIC WORK AREA
000030*
000040*    COMMON TO ALL PROGRAMS IN THE OUTCOMES-REPORTING RUN.  WHEN A
000050*    PARAGRAPH HITS A CONDITION IT CANNOT RECOVER FROM (A WORK
000060*    FILE OPEN FAILS, A REQUIRED LOOKUP COMES UP EMPTY, A COUNT
000070*    DOES NOT BALANCE) IT LOADS THIS AREA AND FALLS INTO THE
000080*    PROGRAM'S OWN 1000-ABEND-RTN, WHICH DISPLAYS IT AND FORCES A
000090*    DIVIDE-BY-ZERO SO THE STEP CONDITION-CODES NON-ZERO FOR THE
000100*    SCHEDULER - THE SAME HABIT THIS SHOP HAS USED FOR YEARS.
000110*
000120*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000130******************************************************************
000140 01  ABEND-WORK-AREA.
000150     05  AB-PARA-NAME            PIC X(30).
000160     05  AB-REASON               PIC X(40).
000170     05  AB-EXPECTED-VAL         PIC X(15).
000180     05  AB-ACTUAL-VAL           PIC X(15).
000190     05  AB-ZERO-VAL             PIC 9(01) COMP VALUE ZERO.
000200     05  AB-ONE-VAL              PIC 9(01) COMP VALUE 1.
000210     05  AB-DIVIDE-RESULT        PIC 9(05) COMP.
000220     05  FILLER                  PIC X(08).
