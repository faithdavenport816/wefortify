000010******************************************************************
000020*    DAILYSUM   -   DAILY ASSESSMENT-EVENT SUMMARY RECORD
000030*
000040*    ONE ROW PER ASSESSMENT EVENT AS SUMMARIZED BY THE CASE
000050*    MANAGEMENT SYSTEM'S NIGHTLY EXPORT.  TreatmentCode IS CARRIED
000060*    AS-ENTERED FROM THE SOURCE SYSTEM AND MAY BE BLANK OR
000070*    NON-NUMERIC ON A GIVEN NIGHT -- DO NOT ASSUME IT IS ALWAYS
000080*    A VALID SURVEY CODE.  RECORD IS LINE SEQUENTIAL, NO TRAILER.
000090*
000100*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000110******************************************************************
000120 01  DAILY-SUMMARY-REC.
000130     05  DS-PATIENT-ID           PIC X(10).
000140     05  DS-TREATMENT-CODE       PIC X(04).
000150     05  DS-TREATMENT-DT         PIC X(26).
