000010******************************************************************
000020*    INSTPARM   -   CALL PARAMETERS FOR INSTKEY
000030*
000040*    SHARED BY EVERY PROGRAM THAT CALLS THE INSTANCE-CODE BUILDER
000050*    (SKELBLD, RESPPROC).  CALLER SUPPLIES THE PARSED DATE PIECES
000060*    (SEE DTPARMS), THE PATIENT ID AND, WHEN A QUESTION-LEVEL KEY
000070*    IS WANTED, THE QUESTION CODE.  INSTKEY HANDS BACK THE
000080*    TREATMENT-INSTANCE-CODE AND THE QUESTION-LEVEL CODE BUILT ON
000090*    TOP OF IT.  WHEN THE DATE DID NOT PARSE, IK-VALID-SW IN
000100*    ARRIVES "N" AND INSTKEY FALLS BACK TO IK-RAW-DATE-TEXT
000110*    VERBATIM IN PLACE OF THE M-D-YYYY-HH-MM PIECE.
000120*
000130*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000140******************************************************************
000150 01  IK-INSTANCE-PARMS.
000160     05  IK-PATIENT-ID           PIC X(10).
000170     05  IK-QUESTION-CODE        PIC X(20).
000180     05  IK-RAW-DATE-TEXT        PIC X(26).
000190     05  IK-VALID-SW             PIC X(01).
000200         88  IK-DATE-IS-VALID    VALUE "Y".
000210     05  IK-YYYY                 PIC 9(04).
000220     05  IK-MM                   PIC 9(02).
000230     05  IK-DD                   PIC 9(02).
000240     05  IK-HH                   PIC 9(02).
000250     05  IK-MI                   PIC 9(02).
000260     05  IK-TREATMENT-INST-CD    PIC X(40).
000270     05  IK-QUEST-TRMT-INST-CD   PIC X(60).
000280
000290 01  IK-RETURN-CODE              PIC S9(04) COMP.
