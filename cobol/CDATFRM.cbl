000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  CDATFRM.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 04/02/89.
000070 DATE-COMPILED. 08/09/26.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*    CHANGE LOG
000110*
000120*    04/02/89  JS   0001  ORIGINAL - GROUPS THE LONG FRAME BY         0001
000130*                         PATIENT/SURVEY, COLLAPSES REPEAT
000140*                         INSTANCE CODES TO THEIR EARLIEST DATE,
000150*                         AND COMPUTES THE START/END ASSESSMENT
000160*                         FOR EACH PROGRAM YEAR PLUS OVERALL.
000170*    10/30/89  JS   0006  INSTANCE TABLE CAPACITY RAISED FROM 200     0006
000180*                         TO 500 - A HANDFUL OF LONG-STANDING
000190*                         PATIENTS EXCEEDED THE ORIGINAL LIMIT.
000200*    05/14/93  DLK  0019  PREVIOUS-YEAR FALLBACK ADDED FOR THE        0019
000210*                         START ASSESSMENT - A YEAR WITH ONLY ONE
000220*                         IN-YEAR INSTANCE NOW BORROWS THE PRIOR
000230*                         YEAR'S LAST ASSESSMENT AS ITS START
000240*                         WHEN THE CODES DIFFER, PER THE CASELOAD
000250*                         DESK'S REQUEST.
000260*    09/09/98  DLK  Y2K1  YEAR-2000 REVIEW - THE PROGRAM-YEAR         Y2K1
000270*                         BOUNDARY TABLE CARRIES A 4-DIGIT YEAR
000280*                         THROUGHOUT.  SIGNED OFF Y2K OK.
000290*    02/08/02  TPL  0061  ELIGIBILITY FLAG NOW REQUIRES THE GROUP     0061
000300*                         TO HAVE AT LEAST TWO DISTINCT INSTANCES
000310*                         OVERALL, NOT JUST WITHIN THE YEAR BEING
000320*                         COMPUTED - A SINGLE-VISIT PATIENT WAS
000330*                         WRONGLY COUNTING AS ELIGIBLE.
000340*    08/09/26  RWK  0091  RECOMPILED UNDER THE OUTCOMES-REPORTING     0091
000350*                         RUN.  NO LOGIC CHANGE THIS TICKET.
000360******************************************************************
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-390.
000400 OBJECT-COMPUTER. IBM-390.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT SYSOUT
000460     ASSIGN TO UT-S-SYSOUT
000470       ORGANIZATION IS SEQUENTIAL.
000480
000490     SELECT LONG-FRAME-FILE
000500     ASSIGN TO UT-S-LONGFRM
000510       ACCESS MODE IS SEQUENTIAL
000520       FILE STATUS IS IFCODE.
000530
000540     SELECT SORT-WORK-FILE
000550     ASSIGN TO SORTWK01.
000560
000570     SELECT CLIENTDT-FILE
000580     ASSIGN TO UT-S-CLIENTDT
000590       ACCESS MODE IS SEQUENTIAL
000600       FILE STATUS IS OFCODE.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  SYSOUT
000650     RECORDING MODE IS F
000660     LABEL RECORDS ARE STANDARD
000670     RECORD CONTAINS 130 CHARACTERS
000680     BLOCK CONTAINS 0 RECORDS
000690     DATA RECORD IS SYSOUT-REC.
000700 01  SYSOUT-REC                  PIC X(130).
000710
000720****** THE FILLED, ENRICHED LONG-FRAME ROWS FFILL WROTE - THE
000730****** FIRST RECORD IN THE FILE IS FFILL'S COLUMN HEADING ROW
000740 FD  LONG-FRAME-FILE
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 279 CHARACTERS
000780     BLOCK CONTAINS 0 RECORDS
000790     DATA RECORD IS LONG-FRAME-REC.
000800 COPY LONGFRM.
000810
000820* FLAT VIEW USED ONLY TO ECHO A DROPPED ROW TO SYSOUT (MISSING
000830* PATIENT, SURVEY, OR INSTANCE CODE) - DIAGNOSTIC ONLY
000840 01  LONG-FRAME-KEY-VIEW REDEFINES LONG-FRAME-REC.
000850     05  LFK-QUEST-TRMT-INST-CD  PIC X(60).
000860     05  LFK-TREATMENT-INST-CD   PIC X(40).
000870     05  LFK-PATIENT-ID          PIC X(10).
000880     05  FILLER                  PIC X(169).
000890
000900****** SORT WORK FILE - ONE PASS, PATIENT/SURVEY/DATE ORDER
000910 SD  SORT-WORK-FILE
000920     DATA RECORD IS SORT-WORK-REC.
000930 01  SORT-WORK-REC.
000940     05  CW-PATIENT-ID           PIC X(10).
000950     05  CW-TREATMENT-CODE       PIC X(04).
000960     05  CW-SORT-YYYY            PIC 9(04).
000970     05  CW-SORT-MM              PIC 9(02).
000980     05  CW-SORT-DD              PIC 9(02).
000990     05  CW-SORT-HH              PIC 9(02).
001000     05  CW-SORT-MI              PIC 9(02).
001010     05  CW-FIRST-NAME           PIC X(20).
001020     05  CW-LAST-NAME            PIC X(20).
001030     05  CW-SURVEY-NAME          PIC X(40).
001040     05  CW-TREATMENT-DATE       PIC X(26).
001050     05  CW-TREATMENT-INST-CD    PIC X(40).
001060     05  FILLER                  PIC X(02).
001070
001080* FLAT VIEW OF THE SORT RECORD, DIAGNOSTIC DISPLAY ONLY
001090 01  SORT-WORK-KEY-VIEW REDEFINES SORT-WORK-REC.
001100     05  SWK-PATIENT-ID          PIC X(10).
001110     05  SWK-TREATMENT-CODE      PIC X(04).
001120     05  FILLER                  PIC X(160).
001130
001140****** ONE ROW PER PATIENT/SURVEY GROUP - CONSUMED BY YOYBLD
001150 FD  CLIENTDT-FILE
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 644 CHARACTERS
001190     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS CLIENT-DATE-FRAME-REC.
001210 COPY CLIENTDT.
001220
001230 WORKING-STORAGE SECTION.
001240* STANDARD READ/WRITE STATUS PAIR - VALUE 10 ON READ MEANS END OF
001250* FILE, ANYTHING ELSE FALLS THROUGH TO 1000-ABEND-RTN THE SAME AS
001260* EVERY OTHER PROGRAM IN THIS SUITE.
001270 01  FILE-STATUS-CODES.
001280     05  IFCODE                  PIC X(2).
001290         88  CODE-READ           VALUE SPACES.
001300         88  NO-MORE-DATA        VALUE "10".
001310     05  OFCODE                  PIC X(2).
001320         88  CODE-WRITE          VALUE SPACES.
001330
001340* RUN DATE STAMPED AT HOUSEKEEPING TIME AND CARRIED IN THE
001350* ABEND BLOCK IF THIS RUN NEEDS TO BE TRACED BACK LATER.
001360 77  WS-DATE                     PIC 9(6).
001370 77  MORE-LONG-SW                PIC X(01) VALUE "Y".
001380     88  NO-MORE-LONG-RECS       VALUE "N".
001390 77  MORE-SORTED-SW              PIC X(01) VALUE "Y".
001400     88  NO-MORE-SORTED-RECS     VALUE "N".
001410 77  WS-FIRST-LONG-ROW-SW        PIC X(01) VALUE "Y".
001420     88  WS-FIRST-LONG-ROW       VALUE "Y".
001430 77  WS-FIRST-GROUP-SW           PIC X(01) VALUE "Y".
001440     88  WS-FIRST-GROUP          VALUE "Y".
001450
001460* ONE PATIENT/SURVEY GROUP'S DISTINCT INSTANCES, ASCENDING BY
001470* DATE (THE SORT STEP GUARANTEES THE ASCENDING ORDER; A REPEAT
001480* INSTANCE CODE IS DROPPED ON SIGHT SO THE FIRST - EARLIEST -
001490* OCCURRENCE IS THE ONE THAT SURVIVES).
001500 01  WS-INSTANCE-TABLE.
001510     05  WS-INSTANCE-ENTRY OCCURS 500 TIMES INDEXED BY IX-IDX.
001520         10  IX-INST-CD          PIC X(40).
001530         10  IX-DATE-TEXT        PIC X(26).
001540         10  IX-DT-NUM           PIC 9(12) COMP-3.
001550
001560* FLAT VIEW OF THE INSTANCE TABLE, DIAGNOSTIC ROW-COUNT DISPLAY
001570* ONLY
001580 01  WS-INSTANCE-TABLE-FLAT REDEFINES WS-INSTANCE-TABLE.
001590     05  WS-INSTANCE-ROW OCCURS 500 TIMES PIC X(73).
001600
001610* IX-TOP TRACKS HOW MANY INSTANCE ROWS ARE LOADED FOR THE CURRENT
001620* GROUP ONLY - IT IS RESET TO ZERO EVERY TIME A NEW GROUP STARTS.
001630 01  WS-TABLE-COUNTERS.
001640     05  IX-TOP                  PIC S9(04) COMP VALUE ZERO.
001650     05  WS-FOUND-SW             PIC X(01).
001660         88  ENTRY-ALREADY-SEEN  VALUE "Y".
001670
001680* THE CURRENT PATIENT/SURVEY GROUP'S HOLD AREA
001690* IDENTIFYING FIELDS OF THE GROUP CURRENTLY BEING BUILT - MOVED IN
001700* AT 320-START-NEW-GROUP-RTN, READ BACK OUT AT 400-EMIT-GROUP-RTN.
001710 01  WS-GROUP-HOLD.
001720     05  HOLD-PATIENT-ID         PIC X(10).
001730     05  HOLD-TREATMENT-CODE     PIC X(04).
001740     05  HOLD-FIRST-NAME         PIC X(20).
001750     05  HOLD-LAST-NAME          PIC X(20).
001760     05  HOLD-SURVEY-NAME        PIC X(40).
001770
001780* WORK FIELDS USED WHILE COMPUTING ONE PERIOD'S START/END
001790 01  WS-PERIOD-WORK.
001800     05  WS-BOUND-START-NUM      PIC 9(12) COMP-3.
001810     05  WS-BOUND-END-NUM        PIC 9(12) COMP-3.
001820     05  WS-END-IDX              PIC S9(04) COMP.
001830     05  WS-PREV-END-IDX         PIC S9(04) COMP.
001840     05  WS-PREV-PY-IDX          PIC 9(01) COMP.
001850     05  WS-END-CODE-HOLD        PIC X(40).
001860     05  WS-START-FOUND-SW       PIC X(01).
001870         88  WS-START-FOUND      VALUE "Y".
001880
001890* THE THREE PROGRAM-YEAR BOUNDS PLUS OVERALL, SEE SVYCONF
001900 COPY SVYCONF.
001910
001920 COPY DTPARMS.
001930
001940* RUN TOTALS DISPLAYED AT 900-CLEANUP - KEPT AS ONE GROUP SO
001950* INITIALIZE COUNTERS-AND-ACCUMULATORS ZEROES THE WHOLE SET IN
001960* ONE STATEMENT AT HOUSEKEEPING TIME.
001970 01  COUNTERS-AND-ACCUMULATORS.
001980     05  LONG-ROWS-READ          PIC S9(09) COMP.
001990     05  LONG-ROWS-RELEASED      PIC S9(09) COMP.
002000     05  LONG-ROWS-SORTED        PIC S9(09) COMP.
002010     05  ROWS-SKIPPED-BAD-DATA   PIC S9(09) COMP.
002020     05  ROWS-SENTINEL-DATE      PIC S9(09) COMP.
002030     05  GROUPS-WRITTEN          PIC S9(09) COMP.
002040
002050 COPY ABENDREC.
002060
002070 PROCEDURE DIVISION.
002080     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002090     PERFORM 050-LOAD-PROGRAM-YEAR-TABLE THRU 050-EXIT.
002100     PERFORM 200-SORT-AND-GROUP THRU 200-EXIT.
002110     PERFORM 900-CLEANUP THRU 900-EXIT.
002120     MOVE ZERO TO RETURN-CODE.
002130     GOBACK.
002140
002150* HOUSEKEEPING PICKS UP THE RUN DATE AND ZEROES THE COUNTERS -
002160* THE SORT ITSELF OPENS LONG-FRAME-FILE IN 210-SORT-IN-PROC, NOT
002170* HERE, SINCE THE SORT VERB OWNS THE INPUT PROCEDURE'S OPEN/CLOSE.
002180 000-HOUSEKEEPING.
002190     MOVE "000-HOUSEKEEPING" TO AB-PARA-NAME.
002200     DISPLAY "CDATFRM - BUILDING THE CLIENT DATE FRAME".
002210     ACCEPT  WS-DATE FROM DATE.
002220     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002230 000-EXIT.
002240     EXIT.
002250
002260* THE PROGRAM-YEAR BOUNDS ARE FIXED BY THE CASELOAD DESK'S OWN
002270* FISCAL CALENDAR - HARD-CODED HERE THE SAME WAY THIS SHOP HAS
002280* ALWAYS CARRIED A SMALL STANDING TABLE THAT ONLY CHANGES BY
002290* TICKET.
002300 050-LOAD-PROGRAM-YEAR-TABLE.
002310     MOVE "050-LOAD-PROGRAM-YEAR-TABLE" TO AB-PARA-NAME.
002320* PROGRAM YEAR 1 - THE FIRST FISCAL YEAR OF THE GRANT.  NO PRIOR
002330* PY-PREVIOUS-IDX, SO PY-HAS-PREVIOUS STAYS N AND 440-FALLBACK
002340* IS NEVER CALLED FOR A GROUP WHOSE ONLY IN-YEAR ROW IS HERE.
002350     SET PY-IDX TO 1.
002360     MOVE "2024" TO PY-YEAR-NAME(PY-IDX).
002370     MOVE 2022   TO PY-START-YYYY(PY-IDX).
002380     MOVE 01     TO PY-START-MM(PY-IDX).
002390     MOVE 01     TO PY-START-DD(PY-IDX).
002400     MOVE 00     TO PY-START-HH(PY-IDX).
002410     MOVE 00     TO PY-START-MI(PY-IDX).
002420     MOVE 00     TO PY-START-SS(PY-IDX).
002430     MOVE 2024   TO PY-END-YYYY(PY-IDX).
002440     MOVE 09     TO PY-END-MM(PY-IDX).
002450     MOVE 30     TO PY-END-DD(PY-IDX).
002460     MOVE 23     TO PY-END-HH(PY-IDX).
002470     MOVE 59     TO PY-END-MI(PY-IDX).
002480     MOVE 59     TO PY-END-SS(PY-IDX).
002490     MOVE 0      TO PY-PREVIOUS-IDX(PY-IDX).
002500     MOVE "N"    TO PY-HAS-PREVIOUS(PY-IDX).
002510
002520* PROGRAM YEAR 2 CARRIES PY-PREVIOUS-IDX OF 1 - A GROUP WITH ONLY
002530* ONE IN-YEAR INSTANCE HERE CAN BORROW YEAR 1'S LAST INSTANCE AS
002540* ITS START, PER THE 1993 CASELOAD DESK REQUEST.
002550     SET PY-IDX TO 2.
002560     MOVE "2025" TO PY-YEAR-NAME(PY-IDX).
002570     MOVE 2024   TO PY-START-YYYY(PY-IDX).
002580     MOVE 10     TO PY-START-MM(PY-IDX).
002590     MOVE 01     TO PY-START-DD(PY-IDX).
002600     MOVE 00     TO PY-START-HH(PY-IDX).
002610     MOVE 00     TO PY-START-MI(PY-IDX).
002620     MOVE 00     TO PY-START-SS(PY-IDX).
002630     MOVE 2025   TO PY-END-YYYY(PY-IDX).
002640     MOVE 09     TO PY-END-MM(PY-IDX).
002650     MOVE 30     TO PY-END-DD(PY-IDX).
002660     MOVE 23     TO PY-END-HH(PY-IDX).
002670     MOVE 59     TO PY-END-MI(PY-IDX).
002680     MOVE 59     TO PY-END-SS(PY-IDX).
002690     MOVE 1      TO PY-PREVIOUS-IDX(PY-IDX).
002700     MOVE "Y"    TO PY-HAS-PREVIOUS(PY-IDX).
002710
002720* PROGRAM YEAR 3, THE CURRENT YEAR AT THE TIME THIS TABLE WAS LAST
002730* TICKETED - A NEW ROW MUST BE ADDED AND PY-IDX EXTENDED WHEN THE
002740* GRANT ROLLS TO ITS NEXT FISCAL YEAR.
002750     SET PY-IDX TO 3.
002760     MOVE "2026" TO PY-YEAR-NAME(PY-IDX).
002770     MOVE 2025   TO PY-START-YYYY(PY-IDX).
002780     MOVE 10     TO PY-START-MM(PY-IDX).
002790     MOVE 01     TO PY-START-DD(PY-IDX).
002800     MOVE 00     TO PY-START-HH(PY-IDX).
002810     MOVE 00     TO PY-START-MI(PY-IDX).
002820     MOVE 00     TO PY-START-SS(PY-IDX).
002830     MOVE 2026   TO PY-END-YYYY(PY-IDX).
002840     MOVE 09     TO PY-END-MM(PY-IDX).
002850     MOVE 30     TO PY-END-DD(PY-IDX).
002860     MOVE 23     TO PY-END-HH(PY-IDX).
002870     MOVE 59     TO PY-END-MI(PY-IDX).
002880     MOVE 59     TO PY-END-SS(PY-IDX).
002890     MOVE 2      TO PY-PREVIOUS-IDX(PY-IDX).
002900     MOVE "Y"    TO PY-HAS-PREVIOUS(PY-IDX).
002910 050-EXIT.
002920     EXIT.
002930
002940* ONE SORT PASS FEEDS THE EDITED LONG-FRAME ROWS IN, GROUPED AND
002950* ORDERED BY PATIENT/SURVEY/DATE, AND THE OUTPUT PROCEDURE WALKS
002960* THEM BACK OUT COMPUTING ONE CLIENTDT ROW PER GROUP.
002970 200-SORT-AND-GROUP.
002980     MOVE "200-SORT-AND-GROUP" TO AB-PARA-NAME.
002990     SORT SORT-WORK-FILE
003000         ON ASCENDING KEY CW-PATIENT-ID
003010         ON ASCENDING KEY CW-TREATMENT-CODE
003020         ON ASCENDING KEY CW-SORT-YYYY
003030         ON ASCENDING KEY CW-SORT-MM
003040         ON ASCENDING KEY CW-SORT-DD
003050         ON ASCENDING KEY CW-SORT-HH
003060         ON ASCENDING KEY CW-SORT-MI
003070         INPUT PROCEDURE IS 210-SORT-IN-PROC
003080         OUTPUT PROCEDURE IS 300-GROUP-AND-EMIT-RTN.
003090 200-EXIT.
003100     EXIT.
003110
003120* INPUT PROCEDURE TO THE SORT - EVERY LONG-FRAME ROW PASSES
003130* THROUGH 220-EDIT-ONE-ROW BEFORE IT IS ALLOWED ONTO THE SORT
003140* WORK FILE, SO A BAD ROW NEVER REACHES THE GROUPING LOGIC BELOW.
003150 210-SORT-IN-PROC.
003160     MOVE "210-SORT-IN-PROC" TO AB-PARA-NAME.
003170     OPEN INPUT LONG-FRAME-FILE.
003180     READ LONG-FRAME-FILE
003190         AT END
003200         MOVE "N" TO MORE-LONG-SW
003210     END-READ.
003220
003230     PERFORM 220-EDIT-ONE-ROW THRU 220-EXIT
003240             UNTIL NO-MORE-LONG-RECS.
003250
003260     CLOSE LONG-FRAME-FILE.
003270 210-EXIT.
003280     EXIT.
003290
003300* ONE ROW IS HELD BACK AND RELEASED ONLY AFTER THE NEXT ROW HAS
003310* BEEN READ - THIS LETS 230-RELEASE-IF-GOOD-RTN VALIDATE AND
003320* RELEASE THE PRIOR ROW WHILE THE FIRST ROW IN THE FILE IS SIMPLY
003330* SWALLOWED, NOT VALIDATED TWICE.
003340 220-EDIT-ONE-ROW.
003350     ADD +1 TO LONG-ROWS-READ.
003360     IF WS-FIRST-LONG-ROW
003370         MOVE "N" TO WS-FIRST-LONG-ROW-SW
003380     ELSE
003390         PERFORM 230-RELEASE-IF-GOOD-RTN THRU 230-EXIT.
003400
003410     READ LONG-FRAME-FILE
003420         AT END
003430         MOVE "N" TO MORE-LONG-SW
003440     END-READ.
003450 220-EXIT.
003460     EXIT.
003470
003480* A ROW MISSING ITS PATIENT, SURVEY, OR INSTANCE CODE IS DROPPED
003490* FROM THE CLIENT DATE FRAME ENTIRELY - THE CASELOAD DESK HAS NO
003500* USE FOR A HALF-BUILT GROUP.  A ROW WHOSE DATE WILL NOT PARSE IS
003510* NOT DROPPED - IT IS RELEASED WITH THE SENTINEL DATE 0001-01-01
003520* 00:00 SO THE SORT AND GROUP-BY STAY DETERMINISTIC INSTEAD OF
003530* SILENTLY LOSING THE INSTANCE (SEE DESIGN NOTES FOR THIS RULE).
003540 230-RELEASE-IF-GOOD-RTN.
003550     IF LF-PATIENT-ID = SPACES
003560         OR LF-TREATMENT-CODE = SPACES
003570         OR LF-TREATMENT-INST-CD = SPACES
003580         ADD +1 TO ROWS-SKIPPED-BAD-DATA
003590         GO TO 230-EXIT.
003600
003610     MOVE LF-TREATMENT-DATE TO DT-RAW-TEXT.
003620     CALL 'DTPARSE' USING DT-PARSE-PARMS, DT-RETURN-CODE.
003630     IF DT-NOT-VALID
003640         ADD +1 TO ROWS-SENTINEL-DATE
003650         MOVE 0001 TO DT-YYYY
003660         MOVE 01 TO DT-MM
003670         MOVE 01 TO DT-DD
003680         MOVE 00 TO DT-HH
003690         MOVE 00 TO DT-MI.
003700
003710     MOVE LF-PATIENT-ID TO CW-PATIENT-ID.
003720     MOVE LF-TREATMENT-CODE TO CW-TREATMENT-CODE.
003730     MOVE DT-YYYY TO CW-SORT-YYYY.
003740     MOVE DT-MM TO CW-SORT-MM.
003750     MOVE DT-DD TO CW-SORT-DD.
003760     MOVE DT-HH TO CW-SORT-HH.
003770     MOVE DT-MI TO CW-SORT-MI.
003780     MOVE LF-FIRST-NAME TO CW-FIRST-NAME.
003790     MOVE LF-LAST-NAME TO CW-LAST-NAME.
003800     MOVE LF-SURVEY-NAME TO CW-SURVEY-NAME.
003810     MOVE LF-TREATMENT-DATE TO CW-TREATMENT-DATE.
003820     MOVE LF-TREATMENT-INST-CD TO CW-TREATMENT-INST-CD.
003830     RELEASE SORT-WORK-REC.
003840     ADD +1 TO LONG-ROWS-RELEASED.
003850 230-EXIT.
003860     EXIT.
003870
003880* OUTPUT PROCEDURE OF THE SORT.  THE FIRST-GROUP SWITCH KEEPS THE
003890* VERY FIRST RETURNED ROW FROM TRIGGERING AN EMIT OF A GROUP THAT
003900* WAS NEVER STARTED - THE SAME HOLD-AND-EMIT SHAPE USED THROUGHOUT
003910* THIS SHOP'S CONTROL-BREAK SORTS.
003920 300-GROUP-AND-EMIT-RTN.
003930     MOVE "300-GROUP-AND-EMIT-RTN" TO AB-PARA-NAME.
003940     OPEN OUTPUT CLIENTDT-FILE, SYSOUT.
003950     MOVE "Y" TO WS-FIRST-GROUP-SW.
003960
003970     RETURN SORT-WORK-FILE
003980         AT END
003990         MOVE "N" TO MORE-SORTED-SW
004000     END-RETURN.
004010
004020     PERFORM 310-PROCESS-ONE-ROW THRU 310-EXIT
004030             UNTIL NO-MORE-SORTED-RECS.
004040
004050     IF NOT WS-FIRST-GROUP
004060         PERFORM 400-EMIT-GROUP-RTN THRU 400-EXIT.
004070
004080     CLOSE CLIENTDT-FILE, SYSOUT.
004090 300-EXIT.
004100     EXIT.
004110
004120* PATIENT-ID AND TREATMENT-CODE TOGETHER ARE THE GROUP BREAK KEY -
004130* A SINGLE PATIENT ANSWERING TWO DIFFERENT SURVEYS PRODUCES TWO
004140* SEPARATE CLIENTDT ROWS, ONE PER SURVEY, NOT ONE COMBINED ROW.
004150 310-PROCESS-ONE-ROW.
004160     MOVE "310-PROCESS-ONE-ROW" TO AB-PARA-NAME.
004170     ADD +1 TO LONG-ROWS-SORTED.
004180
004190     IF WS-FIRST-GROUP
004200         MOVE "N" TO WS-FIRST-GROUP-SW
004210         PERFORM 320-START-NEW-GROUP-RTN THRU 320-EXIT
004220     ELSE
004230     IF CW-PATIENT-ID NOT = HOLD-PATIENT-ID
004240         OR CW-TREATMENT-CODE NOT = HOLD-TREATMENT-CODE
004250         PERFORM 400-EMIT-GROUP-RTN THRU 400-EXIT
004260         PERFORM 320-START-NEW-GROUP-RTN THRU 320-EXIT.
004270
004280     PERFORM 330-ADD-INSTANCE-RTN THRU 330-EXIT.
004290
004300     RETURN SORT-WORK-FILE
004310         AT END
004320         MOVE "N" TO MORE-SORTED-SW
004330     END-RETURN.
004340 310-EXIT.
004350     EXIT.
004360
004370* RESETS THE INSTANCE TABLE FOR THE GROUP THAT IS STARTING - THE
004380* TABLE IS REUSED ACROSS GROUPS RATHER THAN RE-DECLARED, SO IX-TOP
004390* MUST GO BACK TO ZERO BEFORE THE FIRST 330 CALL FOR THIS GROUP.
004400 320-START-NEW-GROUP-RTN.
004410     MOVE CW-PATIENT-ID TO HOLD-PATIENT-ID.
004420     MOVE CW-TREATMENT-CODE TO HOLD-TREATMENT-CODE.
004430     MOVE CW-FIRST-NAME TO HOLD-FIRST-NAME.
004440     MOVE CW-LAST-NAME TO HOLD-LAST-NAME.
004450     MOVE CW-SURVEY-NAME TO HOLD-SURVEY-NAME.
004460     MOVE ZERO TO IX-TOP.
004470 320-EXIT.
004480     EXIT.
004490
004500* A REPEAT INSTANCE CODE WITHIN THE GROUP IS DROPPED - THE FIRST
004510* ONE SEEN, IN ASCENDING DATE ORDER, IS THE EARLIEST AND IS THE
004520* ONE THE CLIENT DATE FRAME WANTS.
004530 330-ADD-INSTANCE-RTN.
004540     MOVE "330-ADD-INSTANCE-RTN" TO AB-PARA-NAME.
004550* SEARCH THE GROUP'S OWN INSTANCE TABLE, NOT THE FULL SORT -
004560* THE TABLE ONLY EVER HOLDS ONE PATIENT/SURVEY GROUP AT A TIME.
004570     MOVE "N" TO WS-FOUND-SW.
004580     IF IX-TOP NOT = ZERO
004590         SET IX-IDX TO 1
004600         SEARCH WS-INSTANCE-ENTRY VARYING IX-IDX
004610             AT END
004620                 CONTINUE
004630             WHEN IX-IDX > IX-TOP
004640                 CONTINUE
004650             WHEN IX-INST-CD(IX-IDX) = CW-TREATMENT-INST-CD
004660                 MOVE "Y" TO WS-FOUND-SW
004670         END-SEARCH.
004680
004690     IF ENTRY-ALREADY-SEEN
004700         GO TO 330-EXIT.
004710
004720* 500 IS A CEILING, NOT A DESIGN TARGET - RAISED ONCE ALREADY IN
004730* 1989 FOR A HANDFUL OF LONG-STANDING PATIENTS; AN ABEND HERE IS
004740* MEANT TO BE RARE ENOUGH THAT OPERATIONS CAN CALL IT IN.
004750     IF IX-TOP > 499
004760         MOVE "** INSTANCE TABLE FULL IN CDATFRM" TO AB-REASON
004770         GO TO 1000-ABEND-RTN.
004780
004790     ADD +1 TO IX-TOP.
004800     SET IX-IDX TO IX-TOP.
004810     MOVE CW-TREATMENT-INST-CD TO IX-INST-CD(IX-IDX).
004820     MOVE CW-TREATMENT-DATE TO IX-DATE-TEXT(IX-IDX).
004830     COMPUTE IX-DT-NUM(IX-IDX) =
004840             CW-SORT-YYYY * 100000000
004850           + CW-SORT-MM   * 1000000
004860           + CW-SORT-DD   * 10000
004870           + CW-SORT-HH   * 100
004880           + CW-SORT-MI.
004890 330-EXIT.
004900     EXIT.
004910
004920* WRITES THE ONE CLIENTDT ROW FOR THE GROUP JUST FINISHED - CALLED
004930* EITHER ON A CONTROL BREAK (310) OR ONCE MORE AT END OF SORT
004940* TO FLUSH THE LAST GROUP, WHICH NEVER SEES A BREAK OF ITS OWN.
004950 400-EMIT-GROUP-RTN.
004960     MOVE "400-EMIT-GROUP-RTN" TO AB-PARA-NAME.
004970     MOVE HOLD-PATIENT-ID TO CD-PATIENT-ID.
004980     MOVE HOLD-FIRST-NAME TO CD-FIRST-NAME.
004990     MOVE HOLD-LAST-NAME TO CD-LAST-NAME.
005000     MOVE HOLD-TREATMENT-CODE TO CD-TREATMENT-CODE.
005010     MOVE HOLD-SURVEY-NAME TO CD-SURVEY-NAME.
005020
005030     PERFORM 410-BUILD-OVERALL-RTN THRU 410-EXIT.
005040     PERFORM 420-BUILD-YEAR-PERIOD-RTN THRU 420-EXIT
005050             VARYING PY-IDX FROM 1 BY 1 UNTIL PY-IDX > 3.
005060
005070     WRITE CLIENT-DATE-FRAME-REC.
005080     ADD +1 TO GROUPS-WRITTEN.
005090 400-EXIT.
005100     EXIT.
005110
005120* OVERALL (ALL-TIME) START/END - END IS THE LAST INSTANCE IN THE
005130* GROUP, START IS THE FIRST INSTANCE WHOSE CODE DIFFERS FROM IT.
005140* PERIOD SUBSCRIPT 4 IS THE ALL-TIME COLUMN - CD-START-DATE(4) AND
005150* CD-END-DATE(4) COVER EVERY INSTANCE THE PATIENT EVER HAD ON THIS
005160* SURVEY, REGARDLESS OF WHICH PROGRAM YEAR THEY FALL IN.
005170 410-BUILD-OVERALL-RTN.
005180     MOVE "410-BUILD-OVERALL-RTN" TO AB-PARA-NAME.
005190     IF IX-TOP = ZERO
005200         MOVE SPACES TO CD-START-DATE(4)
005210         MOVE SPACES TO CD-START-INST-CD(4)
005220         MOVE SPACES TO CD-END-DATE(4)
005230         MOVE SPACES TO CD-END-INST-CD(4)
005240         MOVE SPACES TO CD-INCLUDE-DENOM(4)
005250         GO TO 410-EXIT.
005260
005270     SET IX-IDX TO IX-TOP.
005280     MOVE IX-DATE-TEXT(IX-IDX) TO CD-END-DATE(4).
005290     MOVE IX-INST-CD(IX-IDX) TO CD-END-INST-CD(4).
005300     MOVE IX-INST-CD(IX-IDX) TO WS-END-CODE-HOLD.
005310
005320     MOVE SPACES TO WS-START-FOUND-SW.
005330     MOVE SPACES TO CD-START-DATE(4).
005340     MOVE SPACES TO CD-START-INST-CD(4).
005350
005360     PERFORM 415-SCAN-OVERALL-START-RTN THRU 415-EXIT
005370             VARYING IX-IDX FROM 1 BY 1
005380             UNTIL IX-IDX > IX-TOP OR WS-START-FOUND.
005390
005400     IF IX-TOP > 1 AND WS-START-FOUND
005410         MOVE "Yes" TO CD-INCLUDE-DENOM(4)
005420     ELSE
005430         MOVE SPACES TO CD-INCLUDE-DENOM(4).
005440 410-EXIT.
005450     EXIT.
005460
005470 415-SCAN-OVERALL-START-RTN.
005480     IF IX-INST-CD(IX-IDX) NOT = WS-END-CODE-HOLD
005490         MOVE IX-DATE-TEXT(IX-IDX) TO CD-START-DATE(4)
005500         MOVE IX-INST-CD(IX-IDX) TO CD-START-INST-CD(4)
005510         MOVE "Y" TO WS-START-FOUND-SW.
005520 415-EXIT.
005530     EXIT.
005540
005550* ONE PROGRAM YEAR'S START/END - END IS THE LAST IN-YEAR INSTANCE;
005560* START IS THE FIRST IN-YEAR INSTANCE WHOSE CODE DIFFERS FROM IT,
005570* FALLING BACK TO THE PREVIOUS YEAR'S LAST INSTANCE WHEN THE
005580* CURRENT YEAR HAS NO SUCH ROW.
005590* RUN ONCE PER PROGRAM YEAR (SEE 400-EMIT-GROUP-RTN'S VARYING
005600* PERFORM) - THE COMP-3 DATE-NUMBER COMPARE BELOW IS WHY EVERY
005610* INSTANCE'S DATE WAS ALSO STORED AS IX-DT-NUM BACK IN 330; A
005620* PACKED NUMERIC RANGE TEST IS FAR CHEAPER HERE THAN RE-PARSING
005630* THE TEXT DATE ON EVERY PASS.
005640 420-BUILD-YEAR-PERIOD-RTN.
005650     MOVE "420-BUILD-YEAR-PERIOD-RTN" TO AB-PARA-NAME.
005660     COMPUTE WS-BOUND-START-NUM =
005670             PY-START-YYYY(PY-IDX) * 100000000
005680           + PY-START-MM(PY-IDX)   * 1000000
005690           + PY-START-DD(PY-IDX)   * 10000
005700           + PY-START-HH(PY-IDX)   * 100
005710           + PY-START-MI(PY-IDX).
005720     COMPUTE WS-BOUND-END-NUM =
005730             PY-END-YYYY(PY-IDX) * 100000000
005740           + PY-END-MM(PY-IDX)   * 1000000
005750           + PY-END-DD(PY-IDX)   * 10000
005760           + PY-END-HH(PY-IDX)   * 100
005770           + PY-END-MI(PY-IDX).
005780
005790     MOVE ZERO TO WS-END-IDX.
005800     PERFORM 425-FIND-LAST-IN-YEAR-RTN THRU 425-EXIT
005810             VARYING IX-IDX FROM 1 BY 1 UNTIL IX-IDX > IX-TOP.
005820
005830     IF WS-END-IDX = ZERO
005840         MOVE SPACES TO CD-START-DATE(PY-IDX)
005850         MOVE SPACES TO CD-START-INST-CD(PY-IDX)
005860         MOVE SPACES TO CD-END-DATE(PY-IDX)
005870         MOVE SPACES TO CD-END-INST-CD(PY-IDX)
005880         MOVE SPACES TO CD-INCLUDE-DENOM(PY-IDX)
005890         GO TO 420-EXIT.
005900
005910     MOVE IX-DATE-TEXT(WS-END-IDX) TO CD-END-DATE(PY-IDX).
005920     MOVE IX-INST-CD(WS-END-IDX) TO CD-END-INST-CD(PY-IDX).
005930     MOVE IX-INST-CD(WS-END-IDX) TO WS-END-CODE-HOLD.
005940
005950     MOVE SPACES TO WS-START-FOUND-SW.
005960     MOVE SPACES TO CD-START-DATE(PY-IDX).
005970     MOVE SPACES TO CD-START-INST-CD(PY-IDX).
005980
005990     PERFORM 430-SCAN-YEAR-START-RTN THRU 430-EXIT
006000             VARYING IX-IDX FROM 1 BY 1
006010             UNTIL IX-IDX > WS-END-IDX OR WS-START-FOUND.
006020
006030     IF NOT WS-START-FOUND AND NOT PY-NO-PREVIOUS(PY-IDX)
006040         PERFORM 440-FALLBACK-PREV-YEAR-RTN THRU 440-EXIT.
006050
006060     IF IX-TOP > 1 AND WS-START-FOUND
006070         MOVE "Yes" TO CD-INCLUDE-DENOM(PY-IDX)
006080     ELSE
006090         MOVE SPACES TO CD-INCLUDE-DENOM(PY-IDX).
006100 420-EXIT.
006110     EXIT.
006120
006130 425-FIND-LAST-IN-YEAR-RTN.
006140     IF IX-DT-NUM(IX-IDX) NOT < WS-BOUND-START-NUM
006150         AND IX-DT-NUM(IX-IDX) NOT > WS-BOUND-END-NUM
006160         SET WS-END-IDX TO IX-IDX.
006170 425-EXIT.
006180     EXIT.
006190
006200 430-SCAN-YEAR-START-RTN.
006210     IF IX-DT-NUM(IX-IDX) NOT < WS-BOUND-START-NUM
006220         AND IX-DT-NUM(IX-IDX) NOT > WS-BOUND-END-NUM
006230         AND IX-INST-CD(IX-IDX) NOT = WS-END-CODE-HOLD
006240         MOVE IX-DATE-TEXT(IX-IDX) TO CD-START-DATE(PY-IDX)
006250         MOVE IX-INST-CD(IX-IDX) TO CD-START-INST-CD(PY-IDX)
006260         MOVE "Y" TO WS-START-FOUND-SW.
006270 430-EXIT.
006280     EXIT.
006290
006300* NO IN-YEAR START WAS FOUND - BORROW THE PREVIOUS PROGRAM YEAR'S
006310* LATEST IN-BOUNDS INSTANCE, PROVIDED ITS CODE DIFFERS FROM THIS
006320* YEAR'S END.
006330 440-FALLBACK-PREV-YEAR-RTN.
006340     MOVE "440-FALLBACK-PREV-YEAR-RTN" TO AB-PARA-NAME.
006350     MOVE PY-PREVIOUS-IDX(PY-IDX) TO WS-PREV-PY-IDX.
006360     COMPUTE WS-BOUND-START-NUM =
006370             PY-START-YYYY(WS-PREV-PY-IDX) * 100000000
006380           + PY-START-MM(WS-PREV-PY-IDX)   * 1000000
006390           + PY-START-DD(WS-PREV-PY-IDX)   * 10000
006400           + PY-START-HH(WS-PREV-PY-IDX)   * 100
006410           + PY-START-MI(WS-PREV-PY-IDX).
006420     COMPUTE WS-BOUND-END-NUM =
006430             PY-END-YYYY(WS-PREV-PY-IDX) * 100000000
006440           + PY-END-MM(WS-PREV-PY-IDX)   * 1000000
006450           + PY-END-DD(WS-PREV-PY-IDX)   * 10000
006460           + PY-END-HH(WS-PREV-PY-IDX)   * 100
006470           + PY-END-MI(WS-PREV-PY-IDX).
006480
006490     MOVE ZERO TO WS-PREV-END-IDX.
006500     PERFORM 445-FIND-LAST-IN-PREV-YEAR-RTN THRU 445-EXIT
006510             VARYING IX-IDX FROM 1 BY 1 UNTIL IX-IDX > IX-TOP.
006520
006530     IF WS-PREV-END-IDX = ZERO
006540         GO TO 440-EXIT.
006550
006560     IF IX-INST-CD(WS-PREV-END-IDX) NOT = WS-END-CODE-HOLD
006570         MOVE IX-DATE-TEXT(WS-PREV-END-IDX) TO
006580                 CD-START-DATE(PY-IDX)
006590         MOVE IX-INST-CD(WS-PREV-END-IDX) TO
006600                 CD-START-INST-CD(PY-IDX)
006610         MOVE "Y" TO WS-START-FOUND-SW.
006620 440-EXIT.
006630     EXIT.
006640
006650* SAME BOUNDS TEST AS 425, RUN AGAINST THE PREVIOUS YEAR'S WINDOW
006660* INSTEAD OF THE CURRENT ONE - KEPT AS ITS OWN PARAGRAPH SO THE
006670* VARYING PERFORM IN 440 READS THE SAME AS EVERY OTHER SCAN LOOP
006680* IN THIS PROGRAM.
006690 445-FIND-LAST-IN-PREV-YEAR-RTN.
006700     IF IX-DT-NUM(IX-IDX) NOT < WS-BOUND-START-NUM
006710         AND IX-DT-NUM(IX-IDX) NOT > WS-BOUND-END-NUM
006720         SET WS-PREV-END-IDX TO IX-IDX.
006730 445-EXIT.
006740     EXIT.
006750
006760* END-OF-JOB COUNTS GO TO SYSOUT FOR THE OPERATOR - THESE ARE THE
006770* FIRST THING ANYONE CHECKS WHEN THE CASELOAD DESK ASKS WHY A
006780* PATIENT'S CLIENTDT ROW LOOKS SHORT AN INSTANCE.
006790 900-CLEANUP.
006800     MOVE "900-CLEANUP" TO AB-PARA-NAME.
006810     DISPLAY "** LONG-FRAME ROWS READ       **" LONG-ROWS-READ.
006820     DISPLAY "** LONG-FRAME ROWS RELEASED   **"
006830             LONG-ROWS-RELEASED.
006840     DISPLAY "** ROWS SKIPPED - BAD DATA    **"
006850             ROWS-SKIPPED-BAD-DATA.
006860     DISPLAY "** ROWS GIVEN SENTINEL DATE   **"
006870             ROWS-SENTINEL-DATE.
006880     DISPLAY "** CLIENT-DATE GROUPS WRITTEN **" GROUPS-WRITTEN.
006890     DISPLAY "******** NORMAL END OF JOB CDATFRM ********".
006900 900-EXIT.
006910     EXIT.
006920
006930 1000-ABEND-RTN.
006940     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
006950     DISPLAY "*** ABNORMAL END OF JOB - CDATFRM ***" UPON CONSOLE.
006960     DIVIDE AB-ZERO-VAL INTO AB-ONE-VAL GIVING AB-DIVIDE-RESULT.
