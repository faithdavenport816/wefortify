000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  DTPARSE.
000040 AUTHOR. R KOVACS.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 03/14/89.
000070 DATE-COMPILED. 08/09/26.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*    CHANGE LOG
000110*
000120*    03/14/89  RWK  0001  ORIGINAL - FLEXIBLE DATE/TIME PARSE FOR     0001
000130*                         THE CASE-MGMT NIGHTLY EXTRACT.  TRIES
000140*                         EACH KNOWN EXPORT FORMAT IN TURN AND
000150*                         RETURNS THE FIRST ONE THAT FITS.
000160*    03/22/89  RWK  0001  ADDED THE M/D/YYYY H:MM:SS AM/PM FORM --    0001
000170*                         THE SPREADSHEET SIDE STARTED EXPORTING
000180*                         IT FOR HAND-KEYED ASSESSMENT DATES.
000190*    07/02/90  DLK  0014  DATE-ONLY FORMS NOW DEFAULT TIME TO         0014
000200*                         00:00:00 INSTEAD OF LEAVING GARBAGE IN
000210*                         THE HH/MI/SS FIELDS.
000220*    11/18/91  RWK  0022  FIXED FORMAT-1 DETECTION - WAS FALSELY      0022
000230*                         MATCHING SOME YYYY-MM-DD ROWS AS THE
000240*                         FULL TIMESTAMP FORM.
000250*    05/09/93  TPL  0031  SLASH-SCAN REWRITTEN TO HANDLE 1- AND       0031
000260*                         2-DIGIT MONTH/DAY WITHOUT A FIXED
000270*                         COLUMN LAYOUT.
000280*    02/25/95  RWK  0040  AM/PM HOUR ADJUST WAS WRONG FOR 12:00       0040
000290*                         AM AND 12:00 PM - CORRECTED.
000300*    09/09/98  DLK  Y2K1  YEAR-2000 REVIEW - THIS ROUTINE ALREADY     Y2K1
000310*                         CARRIES A FULL 4-DIGIT YYYY IN EVERY
000320*                         FORMAT IT PARSES.  NO WINDOWING LOGIC
000330*                         PRESENT.  SIGNED OFF Y2K COMPLIANT.
000340*    03/03/99  DLK  Y2K7  CONFIRMED AGAINST 01/01/2000 AND            Y2K7
000350*                         02/29/2000 TEST DATES PER Y2K TEST PLAN.
000360*    06/14/01  TPL  0058  UNPARSEABLE INPUT NOW RETURNS "N" IN        0058
000370*                         DT-VALID-SW RATHER THAN ABENDING - LETS
000380*                         THE CALLER DECIDE THE FALLBACK.
000390*    08/09/26  RWK  0091  RECOMPILED UNDER THE OUTCOMES-REPORTING     0091
000400*                         RUN.  NO LOGIC CHANGE THIS TICKET.
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-390.
000450 OBJECT-COMPUTER. IBM-390.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 WORKING-STORAGE SECTION.
000540 01  WS-DATE-TEXT                PIC X(26).
000550
000560* FAST-PATH VIEW FOR THE FIXED-WIDTH YYYY-MM-DD HH:MM:SS FORM
000570 01  WS-DATE-TEXT-FMT1 REDEFINES WS-DATE-TEXT.
000580     05  F1-YYYY                 PIC X(04).
000590     05  FILLER                  PIC X(01).
000600     05  F1-MM                   PIC X(02).
000610     05  FILLER                  PIC X(01).
000620     05  F1-DD                   PIC X(02).
000630     05  FILLER                  PIC X(01).
000640     05  F1-HH                   PIC X(02).
000650     05  FILLER                  PIC X(01).
000660     05  F1-MI                   PIC X(02).
000670     05  FILLER                  PIC X(01).
000680     05  F1-SS                   PIC X(02).
000690     05  FILLER                  PIC X(09).
000700
000710* FAST-PATH VIEW FOR THE FIXED-WIDTH YYYY-MM-DD FORM
000720 01  WS-DATE-TEXT-FMT4 REDEFINES WS-DATE-TEXT.
000730     05  F4-YYYY                 PIC X(04).
000740     05  FILLER                  PIC X(01).
000750     05  F4-MM                   PIC X(02).
000760     05  FILLER                  PIC X(01).
000770     05  F4-DD                   PIC X(02).
000780     05  FILLER                  PIC X(16).
000790
000800* CHARACTER-AT-A-TIME VIEW USED BY THE SLASH/COLON SCAN
000810 01  WS-DATE-TEXT-CHARS REDEFINES WS-DATE-TEXT.
000820     05  WS-DATE-CHAR OCCURS 26 TIMES INDEXED BY DC-IDX
000830                                 PIC X(01).
000840
000850* SCRATCH POSITIONS FOR THE SLASH-DATE FORMATS - REBUILT ON EVERY
000860* CALL, NEVER CARRIED FORWARD FROM ONE INPUT ROW TO THE NEXT.
000870 01  WS-SCAN-FIELDS.
000880     05  WS-SLASH1-POS           PIC 9(02) COMP.
000890     05  WS-SLASH2-POS           PIC 9(02) COMP.
000900     05  WS-COLON1-POS           PIC 9(02) COMP.
000910     05  WS-COLON2-POS           PIC 9(02) COMP.
000920     05  WS-SPACE-POS            PIC 9(02) COMP.
000930     05  WS-FIND-CHAR            PIC X(01).
000940     05  WS-FIND-START           PIC 9(02) COMP.
000950     05  WS-FIND-RESULT          PIC 9(02) COMP.
000960     05  WS-MM-TEXT              PIC X(02).
000970     05  WS-DD-TEXT              PIC X(02).
000980     05  WS-HH-TEXT              PIC X(02).
000990     05  WS-AMPM-TEXT            PIC X(02).
001000     05  WS-END-POS              PIC 9(02) COMP.
001010
001020* WHICH OF THE FIVE DATE SHAPES THE SCAN SETTLED ON - SET BY
001030* 100-CLASSIFY-FORMAT AND TESTED BY EVERY 2XX EXTRACTOR PARAGRAPH.
001040 77  WS-FORMAT-SW                PIC X(01) VALUE SPACE.
001050     88  FORMAT-1-FOUND          VALUE "1".
001060     88  FORMAT-2-FOUND          VALUE "2".
001070     88  FORMAT-3-FOUND          VALUE "3".
001080     88  FORMAT-4-FOUND          VALUE "4".
001090     88  FORMAT-5-FOUND          VALUE "5".
001100     88  NO-FORMAT-FOUND         VALUE SPACE.
001110
001120 COPY ABENDREC.
001130
001140 LINKAGE SECTION.
001150 COPY DTPARMS.
001160
001170 PROCEDURE DIVISION USING DT-PARSE-PARMS, DT-RETURN-CODE.
001180
001190* RESETS DT-RETURN-CODE AND DT-VALID-SW TO THEIR PESSIMISTIC
001200* DEFAULTS BEFORE EACH CALL - A CALLER THAT FORGETS TO CHECK
001210* DT-VALID-SW STILL GETS A ZERO DATE RATHER THAN LEFTOVER VALUES
001220* FROM THE PREVIOUS CALL.
001230 000-HOUSEKEEPING.
001240     MOVE "000-HOUSEKEEPING" TO AB-PARA-NAME.
001250     MOVE ZERO TO DT-RETURN-CODE.
001260     MOVE "N" TO DT-VALID-SW.
001270     INITIALIZE DT-YYYY, DT-MM, DT-DD, DT-HH, DT-MI, DT-SS.
001280     MOVE DT-RAW-TEXT TO WS-DATE-TEXT.
001290     MOVE SPACE TO WS-FORMAT-SW.
001300 000-EXIT.
001310     EXIT.
001320
001330* CLASSIFIES THE INPUT TEXT INTO ONE OF FIVE KNOWN SHAPES BEFORE
001340* ANY FIELD IS EXTRACTED - THE TWO FIXED-COLUMN FORMS ARE TESTED
001350* FIRST SINCE THEY ARE CHEAPEST TO RULE IN OR OUT, THE SLASH FORMS
001360* ONLY GET SCANNED CHARACTER BY CHARACTER WHEN NEITHER FITS.
001370 100-MAINLINE.
001380     MOVE "100-MAINLINE" TO AB-PARA-NAME.
001390     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001400
001410     IF F1-YYYY IS NUMERIC AND WS-DATE-TEXT(5:1) = "-"
001420                            AND WS-DATE-TEXT(8:1) = "-"
001430                            AND WS-DATE-TEXT(11:1) = " "
001440                            AND WS-DATE-TEXT(14:1) = ":"
001450                            AND WS-DATE-TEXT(17:1) = ":"
001460         SET FORMAT-1-FOUND TO TRUE
001470         GO TO 190-DISPATCH.
001480
001490     IF F4-YYYY IS NUMERIC AND WS-DATE-TEXT(5:1) = "-"
001500                            AND WS-DATE-TEXT(8:1) = "-"
001510         SET FORMAT-4-FOUND TO TRUE
001520         GO TO 190-DISPATCH.
001530
001540     MOVE "/" TO WS-FIND-CHAR.
001550     MOVE 1 TO WS-FIND-START.
001560     PERFORM 800-FIND-CHAR THRU 800-EXIT.
001570     MOVE WS-FIND-RESULT TO WS-SLASH1-POS.
001580     IF WS-SLASH1-POS = ZERO
001590         GO TO 190-DISPATCH.
001600
001610     COMPUTE WS-FIND-START = WS-SLASH1-POS + 1.
001620     PERFORM 800-FIND-CHAR THRU 800-EXIT.
001630     MOVE WS-FIND-RESULT TO WS-SLASH2-POS.
001640     IF WS-SLASH2-POS = ZERO
001650         GO TO 190-DISPATCH.
001660
001670     MOVE " " TO WS-FIND-CHAR.
001680     MOVE 1 TO WS-FIND-START.
001690     PERFORM 800-FIND-CHAR THRU 800-EXIT.
001700     MOVE WS-FIND-RESULT TO WS-SPACE-POS.
001710     IF WS-SPACE-POS = ZERO OR
001720        (WS-SPACE-POS < WS-SLASH2-POS)
001730         MOVE 27 TO WS-SPACE-POS.
001740
001750     IF WS-SPACE-POS = 27 OR
001760        WS-DATE-TEXT(WS-SPACE-POS + 1:26 - WS-SPACE-POS) = SPACES
001770         SET FORMAT-5-FOUND TO TRUE
001780         GO TO 190-DISPATCH.
001790
001800     MOVE ":" TO WS-FIND-CHAR.
001810     COMPUTE WS-FIND-START = WS-SPACE-POS + 1.
001820     PERFORM 800-FIND-CHAR THRU 800-EXIT.
001830     MOVE WS-FIND-RESULT TO WS-COLON1-POS.
001840     IF WS-COLON1-POS = ZERO
001850         SET FORMAT-5-FOUND TO TRUE
001860         GO TO 190-DISPATCH.
001870
001880     MOVE WS-DATE-TEXT(WS-SPACE-POS + 1:24) TO WS-AMPM-TEXT.
001890     IF WS-DATE-TEXT(24:2) = "AM" OR WS-DATE-TEXT(24:2) = "PM" OR
001900        WS-DATE-TEXT(25:2) = "AM" OR WS-DATE-TEXT(25:2) = "PM" OR
001910        WS-DATE-TEXT(26:2) = "AM" OR WS-DATE-TEXT(26:2) = "PM"
001920         SET FORMAT-2-FOUND TO TRUE
001930     ELSE
001940         SET FORMAT-3-FOUND TO TRUE.
001950
001960* SINGLE HAND-OFF POINT FROM CLASSIFICATION TO EXTRACTION - EVERY
001970* GO TO IN 100-MAINLINE LANDS HERE SO THERE IS ONE PLACE, NOT
001980* FIVE, THAT DECIDES WHICH 2XX/3XX/... PARAGRAPH ACTUALLY RUNS.
001990 190-DISPATCH.
002000     IF FORMAT-1-FOUND
002010         PERFORM 200-PARSE-FORMAT-1 THRU 200-EXIT
002020     ELSE IF FORMAT-2-FOUND
002030         PERFORM 300-PARSE-FORMAT-2 THRU 300-EXIT
002040     ELSE IF FORMAT-3-FOUND
002050         PERFORM 400-PARSE-FORMAT-3 THRU 400-EXIT
002060     ELSE IF FORMAT-4-FOUND
002070         PERFORM 500-PARSE-FORMAT-4 THRU 500-EXIT
002080     ELSE IF FORMAT-5-FOUND
002090         PERFORM 600-PARSE-FORMAT-5 THRU 600-EXIT
002100     ELSE
002110         GO TO 100-EXIT.
002120
002130     MOVE "Y" TO DT-VALID-SW.
002140 100-EXIT.
002150     GOBACK.
002160
002170* YYYY-MM-DD HH:MM:SS, 24-HOUR CLOCK, FIXED COLUMNS
002180 200-PARSE-FORMAT-1.
002190     MOVE "200-PARSE-FORMAT-1" TO AB-PARA-NAME.
002200     MOVE F1-YYYY TO DT-YYYY.
002210     MOVE F1-MM   TO DT-MM.
002220     MOVE F1-DD   TO DT-DD.
002230     MOVE F1-HH   TO DT-HH.
002240     MOVE F1-MI   TO DT-MI.
002250     MOVE F1-SS   TO DT-SS.
002260 200-EXIT.
002270     EXIT.
002280
002290* M/D/YYYY H:MM:SS AM/PM
002300 300-PARSE-FORMAT-2.
002310     MOVE "300-PARSE-FORMAT-2" TO AB-PARA-NAME.
002320     PERFORM 700-SPLIT-SLASH-DATE THRU 700-EXIT.
002330     PERFORM 750-SPLIT-CLOCK-TIME THRU 750-EXIT.
002340     MOVE WS-HH-TEXT TO DT-HH.
002350     IF WS-DATE-TEXT(24:2) = "PM" OR WS-DATE-TEXT(25:2) = "PM"
002360                                  OR WS-DATE-TEXT(26:2) = "PM"
002370         IF DT-HH NOT = 12
002380             ADD 12 TO DT-HH
002390         END-IF
002400     ELSE
002410         IF DT-HH = 12
002420             MOVE ZERO TO DT-HH
002430         END-IF.
002440 300-EXIT.
002450     EXIT.
002460
002470* M/D/YYYY H:MM:SS, 24-HOUR CLOCK
002480 400-PARSE-FORMAT-3.
002490     MOVE "400-PARSE-FORMAT-3" TO AB-PARA-NAME.
002500     PERFORM 700-SPLIT-SLASH-DATE THRU 700-EXIT.
002510     PERFORM 750-SPLIT-CLOCK-TIME THRU 750-EXIT.
002520     MOVE WS-HH-TEXT TO DT-HH.
002530 400-EXIT.
002540     EXIT.
002550
002560* YYYY-MM-DD, DATE ONLY - TIME DEFAULTS TO MIDNIGHT
002570 500-PARSE-FORMAT-4.
002580     MOVE "500-PARSE-FORMAT-4" TO AB-PARA-NAME.
002590     MOVE F4-YYYY TO DT-YYYY.
002600     MOVE F4-MM   TO DT-MM.
002610     MOVE F4-DD   TO DT-DD.
002620     MOVE ZERO TO DT-HH, DT-MI, DT-SS.
002630 500-EXIT.
002640     EXIT.
002650
002660* M/D/YYYY, DATE ONLY - TIME DEFAULTS TO MIDNIGHT
002670 600-PARSE-FORMAT-5.
002680     MOVE "600-PARSE-FORMAT-5" TO AB-PARA-NAME.
002690     PERFORM 700-SPLIT-SLASH-DATE THRU 700-EXIT.
002700     MOVE ZERO TO DT-HH, DT-MI, DT-SS.
002710 600-EXIT.
002720     EXIT.
002730
002740* COMMON M/D/YYYY SPLIT ON THE TWO SLASHES ALREADY LOCATED
002750 700-SPLIT-SLASH-DATE.
002760     MOVE "700-SPLIT-SLASH-DATE" TO AB-PARA-NAME.
002770     MOVE ZERO TO DT-MM, DT-DD.
002780     MOVE WS-DATE-TEXT(1:WS-SLASH1-POS - 1) TO WS-MM-TEXT.
002790     MOVE WS-MM-TEXT TO DT-MM.
002800     COMPUTE WS-END-POS =
002810             WS-SLASH2-POS - WS-SLASH1-POS - 1.
002820     MOVE WS-DATE-TEXT(WS-SLASH1-POS + 1:WS-END-POS)
002830                                 TO WS-DD-TEXT.
002840     MOVE WS-DD-TEXT TO DT-DD.
002850     MOVE WS-DATE-TEXT(WS-SLASH2-POS + 1:4) TO DT-YYYY.
002860 700-EXIT.
002870     EXIT.
002880
002890* COMMON H:MM:SS SPLIT ON THE COLON ALREADY LOCATED AFTER THE
002900* SPACE THAT SEPARATES THE DATE FROM THE CLOCK TIME
002910 750-SPLIT-CLOCK-TIME.
002920     MOVE "750-SPLIT-CLOCK-TIME" TO AB-PARA-NAME.
002930     COMPUTE WS-END-POS = WS-COLON1-POS - WS-SPACE-POS - 1.
002940     MOVE WS-DATE-TEXT(WS-SPACE-POS + 1:WS-END-POS)
002950                                 TO WS-HH-TEXT.
002960     MOVE WS-DATE-TEXT(WS-COLON1-POS + 1:2) TO DT-MI.
002970     MOVE ":" TO WS-FIND-CHAR.
002980     COMPUTE WS-FIND-START = WS-COLON1-POS + 1.
002990     PERFORM 800-FIND-CHAR THRU 800-EXIT.
003000     MOVE WS-FIND-RESULT TO WS-COLON2-POS.
003010     IF WS-COLON2-POS NOT = ZERO
003020         MOVE WS-DATE-TEXT(WS-COLON2-POS + 1:2) TO DT-SS
003030     ELSE
003040         MOVE ZERO TO DT-SS.
003050 750-EXIT.
003060     EXIT.
003070
003080* GENERAL-PURPOSE CHARACTER SCAN - RETURNS 0 WHEN NOT FOUND
003090* WRAPS THE VARYING PERFORM BELOW SO EVERY CALLER JUST SETS
003100* WS-FIND-CHAR AND WS-FIND-START AND PERFORMS THIS ONE PARAGRAPH,
003110* RATHER THAN REPEATING THE SCAN LOOP FIVE TIMES IN THIS PROGRAM.
003120 800-FIND-CHAR.
003130     MOVE "800-FIND-CHAR" TO AB-PARA-NAME.
003140     MOVE ZERO TO WS-FIND-RESULT.
003150     PERFORM 810-SCAN-ONE-CHAR THRU 810-EXIT
003160             VARYING DC-IDX FROM WS-FIND-START BY 1
003170             UNTIL DC-IDX > 26 OR WS-FIND-RESULT NOT = ZERO.
003180 800-EXIT.
003190     EXIT.
003200
003210 810-SCAN-ONE-CHAR.
003220     IF WS-DATE-CHAR(DC-IDX) = WS-FIND-CHAR
003230         SET WS-FIND-RESULT TO DC-IDX.
003240 810-EXIT.
003250     EXIT.
