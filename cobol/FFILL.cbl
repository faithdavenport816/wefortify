000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  FFILL.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 03/18/89.
000070 DATE-COMPILED. 08/09/26.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*    CHANGE LOG
000110*
000120*    03/18/89  JS   0001  ORIGINAL - SORTS THE JOINED WORK FILE       0001
000130*                         BY PATIENT/QUESTION/DATE AND CARRIES
000140*                         THE LAST KNOWN ANSWER FORWARD OVER ANY
000150*                         GAP, THEN STAGES THE LONG-FRAME OUTPUT.
000160*    09/12/89  JS   0005  NAME ENRICHMENT MOVED HERE FROM THE         0005
000170*                         SKELETON STEP - THE NAME MAP DID NOT
000180*                         EXIST YET WHEN THE SKELETON WAS BUILT,
000190*                         SO IT HAS TO BE APPLIED ON THE WAY OUT.
000200*    04/03/91  DLK  0017  NAME TABLE CAPACITY RAISED FROM 1000 TO     0017
000210*                         2000 TO MATCH THE SKELETON STEP'S OWN
000220*                         LIMIT.
000230*    09/09/98  DLK  Y2K1  YEAR-2000 REVIEW - THE SORT KEY CARRIES     Y2K1
000240*                         A 4-DIGIT YEAR THROUGHOUT.  SIGNED OFF
000250*                         Y2K OK.
000260*    11/28/00  TPL  0055  HOLD-KEY BREAK NOW COMPARES BOTH            0055
000270*                         PATIENT-ID AND QUESTION-CODE TOGETHER -
000280*                         A CHANGE IN EITHER STARTS A NEW FILL
000290*                         RUN, NOT JUST A CHANGE IN PATIENT-ID.
000300*    08/09/26  RWK  0091  RECOMPILED UNDER THE OUTCOMES-REPORTING     0091
000310*                         RUN.  NO LOGIC CHANGE THIS TICKET.
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-390.
000360 OBJECT-COMPUTER. IBM-390.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT SYSOUT
000420     ASSIGN TO UT-S-SYSOUT
000430       ORGANIZATION IS SEQUENTIAL.
000440
000450     SELECT JOINWORK-FILE
000460     ASSIGN TO UT-S-JOINWORK
000470       ACCESS MODE IS SEQUENTIAL
000480       FILE STATUS IS IFCODE.
000490
000500     SELECT NAMEWORK-FILE
000510     ASSIGN TO UT-S-NAMEWORK
000520       ACCESS MODE IS SEQUENTIAL
000530       FILE STATUS IS NFCODE.
000540
000550     SELECT SORT-WORK-FILE
000560     ASSIGN TO SORTWK01.
000570
000580     SELECT LONG-FRAME-FILE
000590     ASSIGN TO UT-S-LONGFRM
000600       ACCESS MODE IS SEQUENTIAL
000610       FILE STATUS IS OFCODE.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  SYSOUT
000660     RECORDING MODE IS F
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 130 CHARACTERS
000690     BLOCK CONTAINS 0 RECORDS
000700     DATA RECORD IS SYSOUT-REC.
000710 01  SYSOUT-REC                  PIC X(130).
000720
000730****** THE JOINED, PRE-FILL ROWS JOINBLD WROTE
000740 FD  JOINWORK-FILE
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 250 CHARACTERS
000780     BLOCK CONTAINS 0 RECORDS
000790     DATA RECORD IS JOINWORK-REC.
000800 COPY JOINWORK.
000810
000820****** THE PATIENT NAME MAP SKELBLD PHASE 1 WROTE
000830 FD  NAMEWORK-FILE
000840     RECORDING MODE IS F
000850     LABEL RECORDS ARE STANDARD
000860     RECORD CONTAINS 60 CHARACTERS
000870     BLOCK CONTAINS 0 RECORDS
000880     DATA RECORD IS NAMEWORK-REC.
000890 COPY NAMEWORK.
000900
000910****** SORT WORK FILE - ONE PASS, PATIENT/QUESTION/DATE ORDER
000920 SD  SORT-WORK-FILE
000930     DATA RECORD IS SORT-WORK-REC.
000940 01  SORT-WORK-REC.
000950     05  SW-PATIENT-ID           PIC X(10).
000960     05  SW-QUESTION-CODE        PIC X(20).
000970     05  SW-SORT-YYYY            PIC 9(04).
000980     05  SW-SORT-MM              PIC 9(02).
000990     05  SW-SORT-DD              PIC 9(02).
001000     05  SW-SORT-HH              PIC 9(02).
001010     05  SW-SORT-MI              PIC 9(02).
001020     05  SW-QUEST-TRMT-INST-CD   PIC X(60).
001030     05  SW-TREATMENT-INST-CD    PIC X(40).
001040     05  SW-TREATMENT-CODE       PIC X(04).
001050     05  SW-SURVEY-NAME          PIC X(40).
001060     05  SW-TREATMENT-DATE       PIC X(26).
001070     05  SW-VALUE                PIC X(30).
001080     05  FILLER                  PIC X(01).
001090
001100* FLAT VIEW OF THE SORT RECORD, DIAGNOSTIC DISPLAY ONLY
001110 01  SORT-WORK-KEY-VIEW REDEFINES SORT-WORK-REC.
001120     05  SWK-PATIENT-ID          PIC X(10).
001130     05  SWK-QUESTION-CODE       PIC X(20).
001140     05  FILLER                  PIC X(213).
001150
001160****** THE FILLED, ENRICHED LONG-FRAME OUTPUT
001170 FD  LONG-FRAME-FILE
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 279 CHARACTERS
001210     BLOCK CONTAINS 0 RECORDS
001220     DATA RECORD IS LONG-FRAME-REC.
001230 COPY LONGFRM.
001240
001250* ALTERNATE VIEW OF THE OUTPUT RECORD - THE THREE KEY FIELDS
001260* ALONE, USED ONLY WHEN A ROW WITHOUT A NAME MATCH IS ECHOED TO
001270* SYSOUT FOR THE CASELOAD DESK
001280 01  LONG-FRAME-KEY-VIEW REDEFINES LONG-FRAME-REC.
001290     05  LFK-QUEST-TRMT-INST-CD  PIC X(60).
001300     05  LFK-TREATMENT-INST-CD   PIC X(40).
001310     05  LFK-PATIENT-ID          PIC X(10).
001320     05  FILLER                  PIC X(169).
001330
001340 WORKING-STORAGE SECTION.
001350 01  FILE-STATUS-CODES.
001360     05  IFCODE                  PIC X(2).
001370         88  CODE-READ           VALUE SPACES.
001380         88  NO-MORE-DATA        VALUE "10".
001390     05  NFCODE                  PIC X(2).
001400         88  NAME-CODE-READ      VALUE SPACES.
001410         88  NO-MORE-NAMEWORK    VALUE "10".
001420     05  OFCODE                  PIC X(2).
001430         88  CODE-WRITE          VALUE SPACES.
001440
001450* RUN DATE, ACCEPTED ONCE AT HOUSEKEEPING - CARRIED IN THE
001460* ABEND BLOCK ONLY, NEVER WRITTEN TO THE JOINWORK OUTPUT.
001470 77  WS-DATE                     PIC 9(6).
001480 77  MORE-JOIN-SW                PIC X(01) VALUE "Y".
001490     88  NO-MORE-JOIN-RECS       VALUE "N".
001500 77  MORE-NAME-SW                PIC X(01) VALUE "Y".
001510 77  MORE-SORTED-SW              PIC X(01) VALUE "Y".
001520     88  NO-MORE-SORTED-RECS     VALUE "N".
001530
001540* PATIENT NAME LOOKUP, LOADED ONCE FROM NAMEWORK
001550 01  WS-NAME-TABLE.
001560     05  WS-NAME-ENTRY OCCURS 2000 TIMES INDEXED BY NM-IDX.
001570         10  NM-CLIENT-ID        PIC X(10).
001580         10  NM-FIRST-NAME       PIC X(20).
001590         10  NM-LAST-NAME        PIC X(20).
001600
001610* FLAT VIEW OF THE NAME TABLE, DIAGNOSTIC ROW-COUNT DISPLAY ONLY
001620 01  WS-NAME-TABLE-FLAT REDEFINES WS-NAME-TABLE.
001630     05  WS-NAME-ROW OCCURS 2000 TIMES PIC X(50).
001640
001650 01  WS-NAME-COUNTERS.
001660     05  NM-TOP                  PIC S9(04) COMP VALUE ZERO.
001670     05  WS-FOUND-SW             PIC X(01).
001680         88  ENTRY-ALREADY-SEEN  VALUE "Y".
001690
001700* THE FORWARD-FILL HOLD AREA - CARRIES THE LAST NON-BLANK VALUE
001710* SEEN FOR THE CURRENT PATIENT/QUESTION KEY
001720 01  WS-HOLD-AREA.
001730     05  HOLD-PATIENT-ID         PIC X(10).
001740     05  HOLD-QUESTION-CODE      PIC X(20).
001750     05  HOLD-LAST-VALUE         PIC X(30).
001760     05  HOLD-HAS-PRIOR-SW       PIC X(01) VALUE "N".
001770         88  HOLD-HAS-PRIOR      VALUE "Y".
001780     05  WS-FIRST-ROW-SW         PIC X(01) VALUE "Y".
001790         88  WS-FIRST-ROW        VALUE "Y".
001800
001810 01  WS-WORK-FIELDS.
001820     05  WS-VALUE-OUT            PIC X(30).
001830     05  WS-IS-IMPUTED-OUT       PIC X(03).
001840
001850* COLUMN-HEADING RECORD, SAME HABIT JOINBLD USES ON ITS PRINTED
001860* REPORT - WRITTEN ONCE AS THE FIRST RECORD OF LONG-FRAME-FILE
001870 01  WS-COLM-HDR-REC.
001880     05  FILLER          PIC X(60) VALUE "QuestionTreatmentInstanceCode".
001890     05  FILLER          PIC X(40) VALUE "TreatmentInstanceCode".
001900     05  FILLER          PIC X(10) VALUE "PatientID".
001910     05  FILLER          PIC X(20) VALUE "FirstName".
001920     05  FILLER          PIC X(20) VALUE "LastName".
001930     05  FILLER          PIC X(04) VALUE "Trmt".
001940     05  FILLER          PIC X(40) VALUE "SurveyName".
001950     05  FILLER          PIC X(26) VALUE "TreatmentDate".
001960     05  FILLER          PIC X(20) VALUE "QuestionCode".
001970     05  FILLER          PIC X(30) VALUE "Value".
001980     05  FILLER          PIC X(03) VALUE "Imp".
001990     05  FILLER          PIC X(06) VALUE SPACES.
002000
002010 01  COUNTERS-AND-ACCUMULATORS.
002020     05  JOIN-ROWS-READ          PIC S9(09) COMP.
002030     05  NAME-ROWS-LOADED        PIC S9(09) COMP.
002040     05  SORTED-ROWS-RETURNED    PIC S9(09) COMP.
002050     05  IMPUTED-ROWS-WRITTEN    PIC S9(09) COMP.
002060     05  LONG-ROWS-WRITTEN       PIC S9(09) COMP.
002070
002080 COPY ABENDREC.
002090
002100 PROCEDURE DIVISION.
002110     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002120     PERFORM 050-LOAD-NAME-TABLE THRU 050-EXIT
002130             UNTIL NO-MORE-NAMEWORK.
002140     CLOSE NAMEWORK-FILE.
002150     PERFORM 200-SORT-AND-FILL THRU 200-EXIT.
002160     PERFORM 900-CLEANUP THRU 900-EXIT.
002170     MOVE ZERO TO RETURN-CODE.
002180     GOBACK.
002190
002200* THE NAME TABLE IS LOADED HERE, BEFORE THE SORT STARTS, SO EVERY
002210* 400-WRITE-LONG-FRAME LOOKUP LATER HAS THE FULL TABLE IN HAND -
002220* NAMEWORK IS A SMALL FILE COMPARED TO JOINWORK, SO IT IS CHEAPER
002230* TO PRELOAD IT THAN TO RE-OPEN IT PER PATIENT.
002240 000-HOUSEKEEPING.
002250     MOVE "000-HOUSEKEEPING" TO AB-PARA-NAME.
002260     DISPLAY "FFILL - FORWARD FILL AND LONG-FRAME STAGE".
002270     ACCEPT  WS-DATE FROM DATE.
002280     OPEN INPUT NAMEWORK-FILE.
002290     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002300     SET NM-IDX TO 1.
002310
002320     READ NAMEWORK-FILE
002330         AT END
002340         MOVE "N" TO MORE-NAME-SW
002350     END-READ.
002360 000-EXIT.
002370     EXIT.
002380
002390* 2000-ROW CEILING MATCHES THE SKELETON STEP'S OWN NAME TABLE -
002400* RAISED TOGETHER IN THE SAME 1991 TICKET SO THE TWO STEPS NEVER
002410* DRIFT APART ON CAPACITY.
002420 050-LOAD-NAME-TABLE.
002430     MOVE "050-LOAD-NAME-TABLE" TO AB-PARA-NAME.
002440     IF NM-TOP > 1999
002450         MOVE "** NAME TABLE FULL IN FFILL" TO AB-REASON
002460         GO TO 1000-ABEND-RTN.
002470
002480     ADD +1 TO NM-TOP.
002490     SET NM-IDX TO NM-TOP.
002500     MOVE NW-CLIENT-ID TO NM-CLIENT-ID(NM-IDX).
002510     MOVE NW-FIRST-NAME TO NM-FIRST-NAME(NM-IDX).
002520     MOVE NW-LAST-NAME TO NM-LAST-NAME(NM-IDX).
002530     ADD +1 TO NAME-ROWS-LOADED.
002540
002550     READ NAMEWORK-FILE
002560         AT END
002570         MOVE "N" TO MORE-NAME-SW
002580     END-READ.
002590 050-EXIT.
002600     EXIT.
002610
002620* ONE SORT PASS DOES BOTH JOBS - THE INPUT PROCEDURE FEEDS THE
002630* JOINED ROWS IN, THE OUTPUT PROCEDURE WALKS THEM BACK OUT IN
002640* PATIENT/QUESTION/DATE ORDER AND DOES THE FORWARD FILL.
002650 200-SORT-AND-FILL.
002660     MOVE "200-SORT-AND-FILL" TO AB-PARA-NAME.
002670     SORT SORT-WORK-FILE
002680         ON ASCENDING KEY SW-PATIENT-ID
002690         ON ASCENDING KEY SW-QUESTION-CODE
002700         ON ASCENDING KEY SW-SORT-YYYY
002710         ON ASCENDING KEY SW-SORT-MM
002720         ON ASCENDING KEY SW-SORT-DD
002730         ON ASCENDING KEY SW-SORT-HH
002740         ON ASCENDING KEY SW-SORT-MI
002750         INPUT PROCEDURE IS 210-SORT-IN-PROC
002760         OUTPUT PROCEDURE IS 300-FORWARD-FILL-RTN.
002770 200-EXIT.
002780     EXIT.
002790
002800* INPUT PROCEDURE TO THE SORT - SIMPLY DRAINS JOINWORK ONTO THE
002810* SORT WORK FILE UNCHANGED, SINCE JOINBLD ALREADY DID ALL THE
002820* VALIDATION THIS PIPELINE NEEDS BEFORE THE JOIN.
002830 210-SORT-IN-PROC.
002840     MOVE "210-SORT-IN-PROC" TO AB-PARA-NAME.
002850     OPEN INPUT JOINWORK-FILE.
002860     READ JOINWORK-FILE
002870         AT END
002880         MOVE "N" TO MORE-JOIN-SW
002890     END-READ.
002900
002910     PERFORM 220-RELEASE-ONE-ROW THRU 220-EXIT
002920             UNTIL NO-MORE-JOIN-RECS.
002930
002940     CLOSE JOINWORK-FILE.
002950 210-EXIT.
002960     EXIT.
002970
002980* FIELD-BY-FIELD MOVE RATHER THAN A GROUP MOVE - JOINWORK-REC AND
002990* SORT-WORK-REC ARE LAID OUT DIFFERENTLY (THE SORT KEY FIELDS ARE
003000* PULLED OUT TO THE FRONT HERE), SO THE TWO RECORDS DO NOT LINE
003010* UP BYTE FOR BYTE.
003020 220-RELEASE-ONE-ROW.
003030     ADD +1 TO JOIN-ROWS-READ.
003040     MOVE JW-PATIENT-ID TO SW-PATIENT-ID.
003050     MOVE JW-QUESTION-CODE TO SW-QUESTION-CODE.
003060     MOVE JW-SORT-YYYY TO SW-SORT-YYYY.
003070     MOVE JW-SORT-MM TO SW-SORT-MM.
003080     MOVE JW-SORT-DD TO SW-SORT-DD.
003090     MOVE JW-SORT-HH TO SW-SORT-HH.
003100     MOVE JW-SORT-MI TO SW-SORT-MI.
003110     MOVE JW-QUEST-TRMT-INST-CD TO SW-QUEST-TRMT-INST-CD.
003120     MOVE JW-TREATMENT-INST-CD TO SW-TREATMENT-INST-CD.
003130     MOVE JW-TREATMENT-CODE TO SW-TREATMENT-CODE.
003140     MOVE JW-SURVEY-NAME TO SW-SURVEY-NAME.
003150     MOVE JW-TREATMENT-DATE TO SW-TREATMENT-DATE.
003160     MOVE JW-VALUE TO SW-VALUE.
003170     RELEASE SORT-WORK-REC.
003180
003190     READ JOINWORK-FILE
003200         AT END
003210         MOVE "N" TO MORE-JOIN-SW
003220     END-READ.
003230 220-EXIT.
003240     EXIT.
003250
003260* OUTPUT PROCEDURE OF THE SORT - WALKS THE SORTED ROWS BACK OUT IN
003270* PATIENT/QUESTION/DATE ORDER, WHICH IS THE ONLY ORDER THE FORWARD
003280* FILL BELOW CAN WORK IN, SINCE IT DEPENDS ON SEEING EACH ANSWER
003290* IN THE SEQUENCE IT WAS GIVEN.
003300 300-FORWARD-FILL-RTN.
003310     MOVE "300-FORWARD-FILL-RTN" TO AB-PARA-NAME.
003320     OPEN OUTPUT LONG-FRAME-FILE, SYSOUT.
003330     WRITE LONG-FRAME-REC FROM WS-COLM-HDR-REC.
003340     MOVE "Y" TO WS-FIRST-ROW-SW.
003350
003360     RETURN SORT-WORK-FILE
003370         AT END
003380         MOVE "N" TO MORE-SORTED-SW
003390     END-RETURN.
003400
003410     PERFORM 310-FILL-ONE-ROW THRU 310-EXIT
003420             UNTIL NO-MORE-SORTED-RECS.
003430
003440     CLOSE LONG-FRAME-FILE, SYSOUT.
003450 300-EXIT.
003460     EXIT.
003470
003480* A BLANK VALUE PAST THE FIRST ROW OF A PATIENT/QUESTION KEY IS
003490* TREATED AS A MISSED SURVEY, NOT A REAL ANSWER OF BLANK -
003500* THE LAST KNOWN VALUE IS CARRIED FORWARD AND FLAGGED IMPUTED SO
003510* THE OUTCOMES REPORT CAN TELL THE DIFFERENCE LATER.
003520 310-FILL-ONE-ROW.
003530     MOVE "310-FILL-ONE-ROW" TO AB-PARA-NAME.
003540     ADD +1 TO SORTED-ROWS-RETURNED.
003550
003560     IF WS-FIRST-ROW
003570         MOVE "N" TO WS-FIRST-ROW-SW
003580         PERFORM 320-START-NEW-HOLD-KEY THRU 320-EXIT
003590     ELSE
003600     IF SW-PATIENT-ID NOT = HOLD-PATIENT-ID
003610         OR SW-QUESTION-CODE NOT = HOLD-QUESTION-CODE
003620         PERFORM 320-START-NEW-HOLD-KEY THRU 320-EXIT.
003630
003640     IF SW-VALUE = SPACES
003650         IF HOLD-HAS-PRIOR
003660             MOVE HOLD-LAST-VALUE TO WS-VALUE-OUT
003670             MOVE "Yes" TO WS-IS-IMPUTED-OUT
003680             ADD +1 TO IMPUTED-ROWS-WRITTEN
003690         ELSE
003700             MOVE SPACES TO WS-VALUE-OUT
003710             MOVE SPACES TO WS-IS-IMPUTED-OUT
003720     ELSE
003730         MOVE SW-VALUE TO WS-VALUE-OUT
003740         MOVE "No" TO WS-IS-IMPUTED-OUT
003750         MOVE SW-VALUE TO HOLD-LAST-VALUE
003760         MOVE "Y" TO HOLD-HAS-PRIOR-SW.
003770
003780     PERFORM 400-WRITE-LONG-FRAME THRU 400-EXIT.
003790
003800     RETURN SORT-WORK-FILE
003810         AT END
003820         MOVE "N" TO MORE-SORTED-SW
003830     END-RETURN.
003840 310-EXIT.
003850     EXIT.
003860
003870* CLEARS THE HOLD AREA WHEN THE PATIENT/QUESTION KEY CHANGES - A
003880* MISSING FIRST ANSWER FOR A NEW KEY IS LEFT BLANK, NOT FILLED
003890* FROM THE PRIOR PATIENT'S LAST VALUE.
003900 320-START-NEW-HOLD-KEY.
003910     MOVE SW-PATIENT-ID TO HOLD-PATIENT-ID.
003920     MOVE SW-QUESTION-CODE TO HOLD-QUESTION-CODE.
003930     MOVE SPACES TO HOLD-LAST-VALUE.
003940     MOVE "N" TO HOLD-HAS-PRIOR-SW.
003950 320-EXIT.
003960     EXIT.
003970
003980* ENRICHES WITH FIRSTNAME/LASTNAME FROM THE NAME TABLE (BLANK
003990* WHEN THE PATIENT NEVER APPEARED ON THE RESPONSE EXPORT) AND
004000* REORDERS INTO THE LONG-FRAME LAYOUT.
004010 400-WRITE-LONG-FRAME.
004020     MOVE "400-WRITE-LONG-FRAME" TO AB-PARA-NAME.
004030     MOVE SW-QUEST-TRMT-INST-CD TO LF-QUEST-TRMT-INST-CD.
004040     MOVE SW-TREATMENT-INST-CD TO LF-TREATMENT-INST-CD.
004050     MOVE SW-PATIENT-ID TO LF-PATIENT-ID.
004060     MOVE SW-TREATMENT-CODE TO LF-TREATMENT-CODE.
004070     MOVE SW-SURVEY-NAME TO LF-SURVEY-NAME.
004080     MOVE SW-TREATMENT-DATE TO LF-TREATMENT-DATE.
004090     MOVE SW-QUESTION-CODE TO LF-QUESTION-CODE.
004100     MOVE WS-VALUE-OUT TO LF-VALUE.
004110     MOVE WS-IS-IMPUTED-OUT TO LF-IS-IMPUTED.
004120
004130     MOVE "N" TO WS-FOUND-SW.
004140     SET NM-IDX TO 1.
004150     SEARCH WS-NAME-ENTRY VARYING NM-IDX
004160         AT END
004170             CONTINUE
004180         WHEN NM-IDX > NM-TOP
004190             CONTINUE
004200         WHEN NM-CLIENT-ID(NM-IDX) = SW-PATIENT-ID
004210             MOVE "Y" TO WS-FOUND-SW
004220     END-SEARCH.
004230
004240     IF ENTRY-ALREADY-SEEN
004250         MOVE NM-FIRST-NAME(NM-IDX) TO LF-FIRST-NAME
004260         MOVE NM-LAST-NAME(NM-IDX) TO LF-LAST-NAME
004270     ELSE
004280         MOVE SPACES TO LF-FIRST-NAME, LF-LAST-NAME.
004290
004300     WRITE LONG-FRAME-REC.
004310     ADD +1 TO LONG-ROWS-WRITTEN.
004320 400-EXIT.
004330     EXIT.
004340
004350* IMPUTED-ROWS-WRITTEN IS THE FIRST NUMBER THE CASELOAD DESK ASKS
004360* FOR WHEN THEY WANT TO KNOW HOW MUCH OF THE LONG-FRAME OUTPUT IS
004370* REAL ANSWERS VERSUS CARRIED-FORWARD FILL.
004380 900-CLEANUP.
004390     MOVE "900-CLEANUP" TO AB-PARA-NAME.
004400     DISPLAY "** RESPONSE NAME ROWS LOADED  **" NAME-ROWS-LOADED.
004410     DISPLAY "** JOINED ROWS READ           **" JOIN-ROWS-READ.
004420     DISPLAY "** SORTED ROWS RETURNED       **"
004430             SORTED-ROWS-RETURNED.
004440     DISPLAY "** ROWS FILLED FROM PRIOR     **"
004450             IMPUTED-ROWS-WRITTEN.
004460     DISPLAY "** LONG-FRAME ROWS WRITTEN    **" LONG-ROWS-WRITTEN.
004470     DISPLAY "******** NORMAL END OF JOB FFILL ********".
004480 900-EXIT.
004490     EXIT.
004500
004510 1000-ABEND-RTN.
004520     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
004530     DISPLAY "*** ABNORMAL END OF JOB - FFILL ***" UPON CONSOLE.
004540     DIVIDE AB-ZERO-VAL INTO AB-ONE-VAL GIVING AB-DIVIDE-RESULT.
