000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  YOYBLD.
000040 AUTHOR. R KOVACS.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 04/09/89.
000070 DATE-COMPILED. 08/09/26.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*    CHANGE LOG
000110*
000120*    04/09/89  RWK  0002  ORIGINAL - BUILDS THE YEAR-OVER-YEAR        0002
000130*                         LONG-FORMAT OUTPUT FROM THE CLIENT DATE
000140*                         FRAME AND THE LONG FRAME - ONE ROW PER
000150*                         QUESTION, PLUS A TOTAL ROLLUP AND SIX
000160*                         CATEGORY ROLLUPS, PER PROGRAM YEAR.
000170*    02/14/90  RWK  0011  QUESTION LIST NOW BUILT FROM WHATEVER       0011
000180*                         SURVEYS ARE ACTUALLY PRESENT ON THE LONG
000190*                         FRAME RATHER THAN HARD-CODED - A SECOND
000200*                         SURVEY WAS ADDED TO THE INTAKE PROCESS
000210*                         AND THE OLD FIXED LIST MISSED IT.
000220*    07/19/94  DLK  0028  VALUE LOOKUP CHANGED TO FIRST-WINS ON A     0028
000230*                         DUPLICATE QUESTION/INSTANCE KEY - A BAD
000240*                         RESUBMIT WAS DOUBLE-COUNTING A HANDFUL
000250*                         OF ASSESSMENTS IN THE TOTAL ROLLUP.
000260*    09/09/98  DLK  Y2K1  YEAR-2000 REVIEW - PROGRAM-YEAR LABELS      Y2K1
000270*                         AND ALL DATE FIELDS PASSED THROUGH
000280*                         UNCHANGED FROM THE CLIENT DATE FRAME,
000290*                         WHICH ALREADY CARRIES A 4-DIGIT YEAR.
000300*                         SIGNED OFF Y2K OK.
000310*    03/02/03  TPL  0064  MOVEMENT NOW ROUNDED TO THE NEAREST CENT    0064
000320*                         AWAY FROM ZERO INSTEAD OF TRUNCATED - THE
000330*                         OUTCOMES DESK WAS SEEING TOTALS OFF BY A
000340*                         PENNY AGAINST THEIR OWN SPREADSHEET.
000350*    08/09/26  RWK  0091  RECOMPILED UNDER THE OUTCOMES-REPORTING     0091
000360*                         RUN.  NO LOGIC CHANGE THIS TICKET.
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-390.
000410 OBJECT-COMPUTER. IBM-390.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT SYSOUT
000470     ASSIGN TO UT-S-SYSOUT
000480       ORGANIZATION IS SEQUENTIAL.
000490
000500     SELECT LONG-FRAME-FILE
000510     ASSIGN TO UT-S-LONGFRM
000520       ACCESS MODE IS SEQUENTIAL
000530       FILE STATUS IS LFCODE.
000540
000550     SELECT CLIENTDT-FILE
000560     ASSIGN TO UT-S-CLIENTDT
000570       ACCESS MODE IS SEQUENTIAL
000580       FILE STATUS IS CDCODE.
000590
000600     SELECT YOY-FRAME-FILE
000610     ASSIGN TO UT-S-YOYFRM
000620       ACCESS MODE IS SEQUENTIAL
000630       FILE STATUS IS OFCODE.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  SYSOUT
000680     RECORDING MODE IS F
000690     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 130 CHARACTERS
000710     BLOCK CONTAINS 0 RECORDS
000720     DATA RECORD IS SYSOUT-REC.
000730 01  SYSOUT-REC                  PIC X(130).
000740
000750****** THE FILLED, ENRICHED LONG-FRAME ROWS FFILL WROTE - THE
000760****** FIRST RECORD IN THE FILE IS FFILL'S COLUMN HEADING ROW
000770 FD  LONG-FRAME-FILE
000780     RECORDING MODE IS F
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 279 CHARACTERS
000810     BLOCK CONTAINS 0 RECORDS
000820     DATA RECORD IS LONG-FRAME-REC.
000830 COPY LONGFRM.
000840
000850* ALTERNATE VIEW OF THE LONG-FRAME RECORD - THE THREE KEY FIELDS
000860* ALONE, USED ONLY WHEN A ROW WITH A BLANK KEY IS ECHOED TO
000870* SYSOUT WHILE THE QUESTION/VALUE TABLES ARE BEING LOADED
000880 01  LONG-FRAME-KEY-VIEW REDEFINES LONG-FRAME-REC.
000890     05  LFK-QUEST-TRMT-INST-CD  PIC X(60).
000900     05  LFK-TREATMENT-INST-CD   PIC X(40).
000910     05  LFK-PATIENT-ID          PIC X(10).
000920     05  FILLER                  PIC X(169).
000930
000940****** ONE ROW PER PATIENT/SURVEY GROUP - CDATFRM'S OUTPUT
000950 FD  CLIENTDT-FILE
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 644 CHARACTERS
000990     BLOCK CONTAINS 0 RECORDS
001000     DATA RECORD IS CLIENT-DATE-FRAME-REC.
001010 COPY CLIENTDT.
001020
001030****** THE YEAR-OVER-YEAR OUTPUT, HANDED TO THE SPREADSHEET SIDE
001040 FD  YOY-FRAME-FILE
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 332 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS YOY-FRAME-REC.
001100 COPY YOYFRM.
001110
001120 WORKING-STORAGE SECTION.
001130 01  FILE-STATUS-CODES.
001140     05  LFCODE                  PIC X(2).
001150         88  NO-MORE-LONG-DATA   VALUE "10".
001160     05  CDCODE                  PIC X(2).
001170         88  NO-MORE-CD-DATA     VALUE "10".
001180     05  OFCODE                  PIC X(2).
001190         88  CODE-WRITE          VALUE SPACES.
001200
001210* RUN DATE, ACCEPTED AT HOUSEKEEPING FOR THE ABEND BLOCK.  THE
001220* YEAR-OVER-YEAR ROWS THEMSELVES ARE KEYED BY PROGRAM YEAR OFF
001230* THE CLIENT DATE FRAME, NEVER BY TODAY'S DATE.
001240 77  WS-DATE                     PIC 9(6).
001250 77  MORE-LONG-SW                PIC X(01) VALUE "Y".
001260     88  NO-MORE-LONG-RECS       VALUE "N".
001270 77  MORE-CLIENTDT-SW            PIC X(01) VALUE "Y".
001280     88  NO-MORE-CLIENTDT-RECS   VALUE "N".
001290 77  WS-FIRST-LONG-ROW-SW        PIC X(01) VALUE "Y".
001300     88  WS-FIRST-LONG-ROW       VALUE "Y".
001310
001320* THE (TreatmentCode, QuestionCode) PAIRS OBSERVED ON THE LONG
001330* FRAME - LOADED ONCE, THEN SORTED ASCENDING SO THE QUESTION
001340* ROWS FOR A SURVEY COME OUT IN THE ORDER THE OUTCOMES DESK
001350* EXPECTS.
001360 01  WS-QUESTION-TABLE.
001370     05  WS-QUESTION-ENTRY OCCURS 200 TIMES
001380                           INDEXED BY TQ-IDX TQ-IDX2 TQ-MIN-IDX.
001390         10  TQ-TREATMENT-CODE   PIC X(04).
001400         10  TQ-QUESTION-CODE    PIC X(20).
001410
001420* FLAT VIEW OF THE QUESTION TABLE, DIAGNOSTIC ROW-COUNT DISPLAY
001430* ONLY
001440 01  WS-QUESTION-TABLE-FLAT REDEFINES WS-QUESTION-TABLE.
001450     05  WS-QUESTION-ROW OCCURS 200 TIMES PIC X(24).
001460
001470 01  WS-QUESTION-SWAP-HOLD       PIC X(24).
001480 77  TQ-TOP                      PIC S9(04) COMP VALUE ZERO.
001490
001500* QUESTIONTREATMENTINSTANCECODE -> CLEANED VALUE, FIRST-WINS
001510 01  WS-VALUE-LOOKUP-TABLE.
001520     05  WS-VALUE-LOOKUP-ENTRY OCCURS 6000 TIMES
001530                               INDEXED BY VL-IDX.
001540         10  VL-KEY              PIC X(60).
001550         10  VL-VALUE            PIC X(30).
001560 77  VL-TOP                      PIC S9(04) COMP VALUE ZERO.
001570
001580 77  WS-FOUND-SW                 PIC X(01).
001590     88  ENTRY-ALREADY-SEEN      VALUE "Y".
001600 77  WS-LOOKUP-FOUND-SW          PIC X(01).
001610     88  WS-LOOKUP-FOUND         VALUE "Y".
001620 01  WS-FOUND-VALUE-TEXT         PIC X(30).
001630
001640* THE FOUR PERIOD LABELS, IN THE SAME FIXED ORDER AS CLIENTDT'S
001650* CD-PERIOD-ENTRY TABLE - A LITERAL TABLE, THE SAME HABIT
001660* JOINBLD'S HEADING RECORD USES, REDEFINED AS AN OCCURS TABLE.
001670 01  WS-PERIOD-NAME-LITERALS.
001680     05  FILLER                  PIC X(07) VALUE "2024".
001690     05  FILLER                  PIC X(07) VALUE "2025".
001700     05  FILLER                  PIC X(07) VALUE "2026".
001710     05  FILLER                  PIC X(07) VALUE "OVERALL".
001720 01  WS-PERIOD-NAME-TABLE REDEFINES WS-PERIOD-NAME-LITERALS.
001730     05  PN-YEAR-NAME OCCURS 4 TIMES PIC X(07).
001740
001750 77  WS-PERIOD-IDX               PIC 9(01) COMP.
001760
001770 COPY SVYCONF.
001780
001790* ONE PATIENT/SURVEY GROUP'S COMMON FIELDS FOR THE PERIOD
001800* CURRENTLY BEING EMITTED - SET ONCE, REUSED BY EVERY QUESTION/
001810* TOTAL/CATEGORY ROW UNDER THAT PERIOD
001820 01  WS-YOY-COMMON-AREA.
001830     05  WS-COM-PATIENT-ID       PIC X(10).
001840     05  WS-COM-FIRST-NAME       PIC X(20).
001850     05  WS-COM-LAST-NAME        PIC X(20).
001860     05  WS-COM-SURVEY-NAME      PIC X(40).
001870     05  WS-COM-TREATMENT-CODE   PIC X(04).
001880     05  WS-COM-PROGRAM-YEAR     PIC X(07).
001890     05  WS-COM-START-DATE       PIC X(26).
001900     05  WS-COM-END-DATE         PIC X(26).
001910     05  WS-COM-START-INST-CD    PIC X(40).
001920     05  WS-COM-END-INST-CD      PIC X(40).
001930     05  WS-COM-ELIGIBLE-TEXT    PIC X(05).
001940 01  WS-DENOM-UPPER              PIC X(03).
001950
001960* WORK FIELDS FOR THE VALUE-SUM ENGINE - 400/450 DRIVE THIS
001970* AGAINST EITHER THE FULL QUESTION LIST (TOTAL) OR ONE CATEGORY'S
001980* MEMBER LIST
001990 01  WS-SUM-WORK.
002000     05  WS-SUM-SOURCE-SW        PIC X(01).
002010     05  WS-SUM-INST-CD          PIC X(40).
002020     05  WS-SUM-QUESTION-CODE    PIC X(20).
002030     05  WS-SUM-RESULT-NUM       PIC S9(05)V99 COMP-3.
002040     05  WS-SUM-FOUND-SW         PIC X(01).
002050         88  WS-SUM-FOUND-ANY    VALUE "Y".
002060 01  WS-LOOKUP-KEY                PIC X(60).
002070
002080* THE TWO SIDES OF A ROW - START/END - PLUS THE MOVEMENT WORK
002090* FIELD, SHARED BY THE QUESTION, TOTAL AND CATEGORY ROW BUILDERS
002100 01  WS-ROW-VALUES.
002110     05  WS-START-NUM            PIC S9(05)V99 COMP-3.
002120     05  WS-END-NUM              PIC S9(05)V99 COMP-3.
002130     05  WS-MOVEMENT-NUM         PIC S9(05)V99 COMP-3.
002140     05  WS-START-VALID-SW       PIC X(01).
002150         88  WS-START-IS-VALID   VALUE "Y".
002160     05  WS-END-VALID-SW         PIC X(01).
002170         88  WS-END-IS-VALID     VALUE "Y".
002180 01  WS-VALUE-EDIT-FIELD          PIC -ZZZZ9.99.
002190
002200* SCRATCH FIELDS FOR THE HAND-ROLLED NUMERIC-TEXT PARSE (NO
002210* INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER) - SPLITS A CLEANED
002220* VALUE LIKE "3.5" OR "-2" INTO SIGN/INTEGER/DECIMAL PARTS USING
002230* UNSTRING'S OWN COUNT-IN CLAUSE SO A SHORT VALUE IN A LONG
002240* FIELD NEVER TRIPS THE NUMERIC CLASS TEST ON TRAILING BLANKS.
002250 01  WS-NUMERIC-PARSE-WORK.
002260     05  WS-RAW-VALUE            PIC X(30).
002270     05  WS-TRIMMED-VALUE        PIC X(30).
002280     05  WS-TRIMMED-LEN          PIC 9(02) COMP.
002290     05  WS-SIGN-CHAR            PIC X(01).
002300     05  WS-SCAN-START           PIC 9(02) COMP.
002310     05  WS-SCAN-LEN             PIC 9(02) COMP.
002320     05  WS-INT-PART             PIC X(10).
002330     05  WS-INT-LEN              PIC 9(02) COMP.
002340     05  WS-DEC-PART             PIC X(02).
002350     05  WS-DEC-LEN              PIC 9(02) COMP.
002360     05  WS-INT-NUM              PIC 9(05).
002370     05  WS-DEC-NUM               PIC 9(02).
002380     05  WS-NUM-VALUE            PIC S9(05)V99 COMP-3.
002390     05  WS-VALUE-VALID-SW       PIC X(01).
002400         88  WS-VALUE-IS-NUMERIC VALUE "Y".
002410
002420* COLUMN-HEADING RECORD, SAME HABIT JOINBLD USES ON ITS PRINTED
002430* REPORT - WRITTEN ONCE AS THE FIRST RECORD OF YOY-FRAME-FILE
002440 01  WS-COLM-HDR-REC.
002450     05  FILLER          PIC X(10) VALUE "PatientID".
002460     05  FILLER          PIC X(20) VALUE "FirstName".
002470     05  FILLER          PIC X(20) VALUE "LastName".
002480     05  FILLER          PIC X(40) VALUE "SurveyName".
002490     05  FILLER          PIC X(04) VALUE "Trmt".
002500     05  FILLER          PIC X(60) VALUE "QuestionCode".
002510     05  FILLER          PIC X(07) VALUE "PgmYear".
002520     05  FILLER          PIC X(10) VALUE "StartValue".
002530     05  FILLER          PIC X(10) VALUE "EndValue".
002540     05  FILLER          PIC X(10) VALUE "Movement".
002550     05  FILLER          PIC X(26) VALUE "StartAssessDate".
002560     05  FILLER          PIC X(26) VALUE "EndAssessDate".
002570     05  FILLER          PIC X(40) VALUE "StartInstanceCode".
002580     05  FILLER          PIC X(40) VALUE "EndInstanceCode".
002590     05  FILLER          PIC X(05) VALUE "Elig".
002600     05  FILLER          PIC X(04) VALUE SPACES.
002610
002620* THE THREE COUNTS THE OPERATOR AND THE JOB LOG BOTH CHECK AT
002630* END OF RUN - SEE 900-CLEANUP FOR HOW THEY ARE READ AGAINST
002640* EACH OTHER.
002650 01  COUNTERS-AND-ACCUMULATORS.
002660     05  LONG-ROWS-READ          PIC S9(09) COMP.
002670     05  CLIENTDT-ROWS-READ      PIC S9(09) COMP.
002680     05  YOY-ROWS-WRITTEN        PIC S9(09) COMP.
002690
002700 COPY ABENDREC.
002710
002720 PROCEDURE DIVISION.
002730     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002740     PERFORM 050-LOAD-CATEGORY-TABLE THRU 050-EXIT.
002750     PERFORM 100-LOAD-LONG-FRAME-RTN THRU 100-EXIT.
002760     PERFORM 150-SORT-QUESTION-TABLE-RTN THRU 150-EXIT.
002770     PERFORM 200-PROCESS-CLIENTDT-RTN THRU 200-EXIT.
002780     PERFORM 900-CLEANUP THRU 900-EXIT.
002790     MOVE ZERO TO RETURN-CODE.
002800     GOBACK.
002810
002820* PRIMES THE LONG-FRAME READ ONLY - CLIENTDT DOES NOT OPEN UNTIL
002830* 200-PROCESS-CLIENTDT-RTN, ONCE THE QUESTION AND VALUE TABLES
002840* BELOW ARE FULLY LOADED AND SORTED.
002850 000-HOUSEKEEPING.
002860     MOVE "000-HOUSEKEEPING" TO AB-PARA-NAME.
002870     DISPLAY "YOYBLD - YEAR-OVER-YEAR FRAME BUILD".
002880     ACCEPT  WS-DATE FROM DATE.
002890     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002900     OPEN INPUT LONG-FRAME-FILE.
002910     READ LONG-FRAME-FILE
002920         AT END
002930         MOVE "N" TO MORE-LONG-SW
002940     END-READ.
002950 000-EXIT.
002960     EXIT.
002970
002980* THE SIX AGGREGATION CATEGORIES FOR SURVEY 9000, HARD-CODED THE
002990* SAME WAY DICTLOAD HAS ALWAYS LOADED ITS LAB-TEST TABLE - THIS
003000* CHANGES ONLY WHEN THE OUTCOMES DESK ASKS FOR A NEW CATEGORY.
003010 050-LOAD-CATEGORY-TABLE.
003020     MOVE "050-LOAD-CATEGORY-TABLE" TO AB-PARA-NAME.
003030     SET CT-IDX TO 1.
003040     MOVE "Emotional & Mental Health" TO CT-CATEGORY-NAME(CT-IDX).
003050     MOVE 3 TO CT-MEMBER-COUNT(CT-IDX).
003060     MOVE "emo-mgmt"      TO CT-MEMBER-QUESTION-CODE(CT-IDX,1).
003070     MOVE "mental-health" TO CT-MEMBER-QUESTION-CODE(CT-IDX,2).
003080     MOVE "self-comp"     TO CT-MEMBER-QUESTION-CODE(CT-IDX,3).
003090
003100     SET CT-IDX TO 2.
003110     MOVE "Life Skills" TO CT-CATEGORY-NAME(CT-IDX).
003120     MOVE 8 TO CT-MEMBER-COUNT(CT-IDX).
003130     MOVE "budget"           TO CT-MEMBER-QUESTION-CODE(CT-IDX,1).
003140     MOVE "financial-struct" TO CT-MEMBER-QUESTION-CODE(CT-IDX,2).
003150     MOVE "goals"            TO CT-MEMBER-QUESTION-CODE(CT-IDX,3).
003160     MOVE "hlth-ins-access"  TO CT-MEMBER-QUESTION-CODE(CT-IDX,4).
003170     MOVE "house-upkeep"     TO CT-MEMBER-QUESTION-CODE(CT-IDX,5).
003180     MOVE "time-mgmt"        TO CT-MEMBER-QUESTION-CODE(CT-IDX,6).
003190     MOVE "transport"        TO CT-MEMBER-QUESTION-CODE(CT-IDX,7).
003200     MOVE "understanding-serv"
003210                          TO CT-MEMBER-QUESTION-CODE(CT-IDX,8).
003220
003230     SET CT-IDX TO 3.
003240     MOVE "Safety & Stability" TO CT-CATEGORY-NAME(CT-IDX).
003250     MOVE 4 TO CT-MEMBER-COUNT(CT-IDX).
003260     MOVE "food"       TO CT-MEMBER-QUESTION-CODE(CT-IDX,1).
003270     MOVE "rent-ready" TO CT-MEMBER-QUESTION-CODE(CT-IDX,2).
003280     MOVE "legal"      TO CT-MEMBER-QUESTION-CODE(CT-IDX,3).
003290     MOVE "safety"     TO CT-MEMBER-QUESTION-CODE(CT-IDX,4).
003300
003310     SET CT-IDX TO 4.
003320     MOVE "Self Care" TO CT-CATEGORY-NAME(CT-IDX).
003330     MOVE 3 TO CT-MEMBER-COUNT(CT-IDX).
003340     MOVE "phys-health" TO CT-MEMBER-QUESTION-CODE(CT-IDX,1).
003350     MOVE "sub-use"     TO CT-MEMBER-QUESTION-CODE(CT-IDX,2).
003360     MOVE "support-sys" TO CT-MEMBER-QUESTION-CODE(CT-IDX,3).
003370
003380     SET CT-IDX TO 5.
003390     MOVE "Sustainable Work" TO CT-CATEGORY-NAME(CT-IDX).
003400     MOVE 5 TO CT-MEMBER-COUNT(CT-IDX).
003410     MOVE "career-res"     TO CT-MEMBER-QUESTION-CODE(CT-IDX,1).
003420     MOVE "education"      TO CT-MEMBER-QUESTION-CODE(CT-IDX,2).
003430     MOVE "emp-stablility" TO CT-MEMBER-QUESTION-CODE(CT-IDX,3).
003440     MOVE "future-hopes"   TO CT-MEMBER-QUESTION-CODE(CT-IDX,4).
003450     MOVE "income-met"     TO CT-MEMBER-QUESTION-CODE(CT-IDX,5).
003460
003470     SET CT-IDX TO 6.
003480     MOVE "Safety & Stability + Self-Care + Sustainable Work"
003490          TO CT-CATEGORY-NAME(CT-IDX).
003500     MOVE 12 TO CT-MEMBER-COUNT(CT-IDX).
003510     MOVE "food"           TO CT-MEMBER-QUESTION-CODE(CT-IDX,1).
003520     MOVE "rent-ready"     TO CT-MEMBER-QUESTION-CODE(CT-IDX,2).
003530     MOVE "legal"          TO CT-MEMBER-QUESTION-CODE(CT-IDX,3).
003540     MOVE "safety"         TO CT-MEMBER-QUESTION-CODE(CT-IDX,4).
003550     MOVE "phys-health"    TO CT-MEMBER-QUESTION-CODE(CT-IDX,5).
003560     MOVE "sub-use"        TO CT-MEMBER-QUESTION-CODE(CT-IDX,6).
003570     MOVE "support-sys"    TO CT-MEMBER-QUESTION-CODE(CT-IDX,7).
003580     MOVE "career-res"     TO CT-MEMBER-QUESTION-CODE(CT-IDX,8).
003590     MOVE "education"      TO CT-MEMBER-QUESTION-CODE(CT-IDX,9).
003600     MOVE "emp-stablility" TO CT-MEMBER-QUESTION-CODE(CT-IDX,10).
003610     MOVE "future-hopes"   TO CT-MEMBER-QUESTION-CODE(CT-IDX,11).
003620     MOVE "income-met"     TO CT-MEMBER-QUESTION-CODE(CT-IDX,12).
003630 050-EXIT.
003640     EXIT.
003650
003660* ONE PASS OF THE LONG FRAME BUILDS BOTH THE QUESTION LIST AND THE
003670* VALUE LOOKUP TABLE TOGETHER - READING IT TWICE WOULD COST A
003680* SECOND OPEN/CLOSE FOR NO BENEFIT SINCE BOTH TABLES NEED EVERY
003690* ROW ANYWAY.
003700 100-LOAD-LONG-FRAME-RTN.
003710     MOVE "100-LOAD-LONG-FRAME-RTN" TO AB-PARA-NAME.
003720     PERFORM 110-EDIT-ONE-LONG-ROW THRU 110-EXIT
003730             UNTIL NO-MORE-LONG-RECS.
003740     CLOSE LONG-FRAME-FILE.
003750 100-EXIT.
003760     EXIT.
003770
003780* THE FIRST ROW OF THE LONG FRAME IS FFILL'S COLUMN-HEADING ROW,
003790* NOT DATA - SKIPPED HERE THE SAME WAY WIDEBLD AND CDATFRM SKIP
003800* IT ON THEIR OWN LONG-FRAME READS.
003810 110-EDIT-ONE-LONG-ROW.
003820     ADD +1 TO LONG-ROWS-READ.
003830     IF WS-FIRST-LONG-ROW
003840         MOVE "N" TO WS-FIRST-LONG-ROW-SW
003850     ELSE
003860         PERFORM 120-ADD-QUESTION-ENTRY-RTN THRU 120-EXIT
003870         PERFORM 130-ADD-VALUE-ENTRY-RTN THRU 130-EXIT.
003880
003890     READ LONG-FRAME-FILE
003900         AT END
003910         MOVE "N" TO MORE-LONG-SW
003920     END-READ.
003930 110-EXIT.
003940     EXIT.
003950
003960* ONE ENTRY PER DISTINCT (TreatmentCode, QuestionCode) PAIR -
003970* THIS IS THE "QUESTION CODES OBSERVED FOR THAT SURVEY" LIST
003980 120-ADD-QUESTION-ENTRY-RTN.
003990     IF LF-TREATMENT-CODE = SPACES OR LF-QUESTION-CODE = SPACES
004000         GO TO 120-EXIT.
004010
004020     MOVE "N" TO WS-FOUND-SW.
004030     IF TQ-TOP NOT = ZERO
004040         SET TQ-IDX TO 1
004050         SEARCH WS-QUESTION-ENTRY VARYING TQ-IDX
004060             AT END
004070                 CONTINUE
004080             WHEN TQ-IDX > TQ-TOP
004090                 CONTINUE
004100             WHEN TQ-TREATMENT-CODE(TQ-IDX) = LF-TREATMENT-CODE
004110                 AND TQ-QUESTION-CODE(TQ-IDX) = LF-QUESTION-CODE
004120                 MOVE "Y" TO WS-FOUND-SW
004130         END-SEARCH.
004140
004150     IF ENTRY-ALREADY-SEEN
004160         GO TO 120-EXIT.
004170
004180     IF TQ-TOP > 199
004190         MOVE "** QUESTION TABLE FULL IN YOYBLD" TO AB-REASON
004200         GO TO 1000-ABEND-RTN.
004210
004220     ADD +1 TO TQ-TOP.
004230     SET TQ-IDX TO TQ-TOP.
004240     MOVE LF-TREATMENT-CODE TO TQ-TREATMENT-CODE(TQ-IDX).
004250     MOVE LF-QUESTION-CODE TO TQ-QUESTION-CODE(TQ-IDX).
004260 120-EXIT.
004270     EXIT.
004280
004290* QuestionTreatmentInstanceCode -> Value, FIRST OCCURRENCE WINS
004300 130-ADD-VALUE-ENTRY-RTN.
004310     IF LF-QUEST-TRMT-INST-CD = SPACES
004320         GO TO 130-EXIT.
004330
004340     MOVE "N" TO WS-FOUND-SW.
004350     IF VL-TOP NOT = ZERO
004360         SET VL-IDX TO 1
004370         SEARCH WS-VALUE-LOOKUP-ENTRY VARYING VL-IDX
004380             AT END
004390                 CONTINUE
004400             WHEN VL-IDX > VL-TOP
004410                 CONTINUE
004420             WHEN VL-KEY(VL-IDX) = LF-QUEST-TRMT-INST-CD
004430                 MOVE "Y" TO WS-FOUND-SW
004440         END-SEARCH.
004450
004460     IF ENTRY-ALREADY-SEEN
004470         GO TO 130-EXIT.
004480
004490     IF VL-TOP > 5999
004500         MOVE "** VALUE LOOKUP TABLE FULL IN YOYBLD" TO AB-REASON
004510         GO TO 1000-ABEND-RTN.
004520
004530     ADD +1 TO VL-TOP.
004540     SET VL-IDX TO VL-TOP.
004550     MOVE LF-QUEST-TRMT-INST-CD TO VL-KEY(VL-IDX).
004560     MOVE LF-VALUE TO VL-VALUE(VL-IDX).
004570 130-EXIT.
004580     EXIT.
004590
004600* A SIMPLE SELECTION SORT - THE TABLE NEVER HOLDS MORE THAN A
004610* FEW DOZEN ROWS SO A FULL SCAN PER POSITION IS CHEAP ENOUGH.
004620 150-SORT-QUESTION-TABLE-RTN.
004630     MOVE "150-SORT-QUESTION-TABLE-RTN" TO AB-PARA-NAME.
004640     IF TQ-TOP < 2
004650         GO TO 150-EXIT.
004660
004670     PERFORM 160-SELECT-MIN-PASS-RTN THRU 160-EXIT
004680             VARYING TQ-IDX FROM 1 BY 1 UNTIL TQ-IDX > TQ-TOP - 1.
004690 150-EXIT.
004700     EXIT.
004710
004720* A STRAIGHT SELECTION SORT IS PLENTY FAST HERE - THE QUESTION
004730* TABLE TOPS OUT AT A FEW HUNDRED ENTRIES A NIGHT, NOWHERE NEAR
004740* WHAT WOULD JUSTIFY A SORT VERB OR A SMARTER ALGORITHM.
004750 160-SELECT-MIN-PASS-RTN.
004760     SET TQ-MIN-IDX TO TQ-IDX.
004770     PERFORM 170-FIND-MIN-RTN THRU 170-EXIT
004780             VARYING TQ-IDX2 FROM TQ-IDX BY 1
004790             UNTIL TQ-IDX2 > TQ-TOP.
004800
004810     IF TQ-MIN-IDX NOT = TQ-IDX
004820         PERFORM 180-SWAP-ENTRIES-RTN THRU 180-EXIT.
004830 160-EXIT.
004840     EXIT.
004850
004860* COMPARES ON THE CATEGORY/QUESTION KEY ONLY, NOT THE VALUE
004870* COLUMNS - THE OUTPUT ORDER THE OUTCOMES DESK WANTS IS BY
004880* QUESTION, NOT BY ANY SCORE.
004890 170-FIND-MIN-RTN.
004900     IF TQ-TREATMENT-CODE(TQ-IDX2) < TQ-TREATMENT-CODE(TQ-MIN-IDX)
004910         SET TQ-MIN-IDX TO TQ-IDX2
004920     ELSE
004930     IF TQ-TREATMENT-CODE(TQ-IDX2) = TQ-TREATMENT-CODE(TQ-MIN-IDX)
004940         AND TQ-QUESTION-CODE(TQ-IDX2) <
004950             TQ-QUESTION-CODE(TQ-MIN-IDX)
004960         SET TQ-MIN-IDX TO TQ-IDX2.
004970 170-EXIT.
004980     EXIT.
004990
005000* SWAPS THE WHOLE TABLE ENTRY, KEY AND VALUE COLUMNS TOGETHER -
005010* SWAPPING THE KEY ALONE WOULD ORPHAN A QUESTION'S TOTALS FROM
005020* ITS OWN LABEL.
005030 180-SWAP-ENTRIES-RTN.
005040     MOVE WS-QUESTION-ENTRY(TQ-IDX) TO WS-QUESTION-SWAP-HOLD.
005050     MOVE WS-QUESTION-ENTRY(TQ-MIN-IDX)
005060                                 TO WS-QUESTION-ENTRY(TQ-IDX).
005070     MOVE WS-QUESTION-SWAP-HOLD TO WS-QUESTION-ENTRY(TQ-MIN-IDX).
005080 180-EXIT.
005090     EXIT.
005100
005110* CLIENTDT IS THE DRIVER FILE FOR THE WHOLE YEAR-OVER-YEAR BUILD -
005120* ONE GROUP (PATIENT/SURVEY PAIR) PRODUCES FOUR PERIODS' WORTH OF
005130* ROWS, EACH PERIOD CARRYING ITS OWN QUESTION, TOTAL AND CATEGORY
005140* ROWS.
005150 200-PROCESS-CLIENTDT-RTN.
005160     MOVE "200-PROCESS-CLIENTDT-RTN" TO AB-PARA-NAME.
005170     OPEN INPUT CLIENTDT-FILE.
005180     OPEN OUTPUT YOY-FRAME-FILE, SYSOUT.
005190     WRITE YOY-FRAME-REC FROM WS-COLM-HDR-REC.
005200
005210     READ CLIENTDT-FILE
005220         AT END
005230         MOVE "N" TO MORE-CLIENTDT-SW
005240     END-READ.
005250
005260     PERFORM 210-PROCESS-ONE-GROUP-RTN THRU 210-EXIT
005270             UNTIL NO-MORE-CLIENTDT-RECS.
005280
005290     CLOSE CLIENTDT-FILE, YOY-FRAME-FILE, SYSOUT.
005300 200-EXIT.
005310     EXIT.
005320
005330* FOUR PERIODS PER GROUP, FIXED ORDER - 2024, 2025, 2026, THEN
005340* OVERALL, MATCHING CDATFRM'S OWN CD-START-DATE/CD-END-DATE
005350* SUBSCRIPT LAYOUT SO THE PERIOD INDEX LINES UP ACROSS BOTH
005360* PROGRAMS.
005370 210-PROCESS-ONE-GROUP-RTN.
005380     ADD +1 TO CLIENTDT-ROWS-READ.
005390     PERFORM 300-EMIT-PERIOD-RTN THRU 300-EXIT
005400             VARYING WS-PERIOD-IDX FROM 1 BY 1
005410             UNTIL WS-PERIOD-IDX > 4.
005420
005430     READ CLIENTDT-FILE
005440         AT END
005450         MOVE "N" TO MORE-CLIENTDT-SW
005460     END-READ.
005470 210-EXIT.
005480     EXIT.
005490
005500* ONE OF THE FOUR PERIODS (2024/2025/2026/OVERALL) FOR THE
005510* CURRENT PATIENT/SURVEY GROUP - QUESTION ROWS, THEN TOTAL, THEN
005520* EACH CATEGORY.
005530 300-EMIT-PERIOD-RTN.
005540     MOVE "300-EMIT-PERIOD-RTN" TO AB-PARA-NAME.
005550     MOVE CD-PATIENT-ID TO WS-COM-PATIENT-ID.
005560     MOVE CD-FIRST-NAME TO WS-COM-FIRST-NAME.
005570     MOVE CD-LAST-NAME TO WS-COM-LAST-NAME.
005580     MOVE CD-SURVEY-NAME TO WS-COM-SURVEY-NAME.
005590     MOVE CD-TREATMENT-CODE TO WS-COM-TREATMENT-CODE.
005600     MOVE PN-YEAR-NAME(WS-PERIOD-IDX) TO WS-COM-PROGRAM-YEAR.
005610     MOVE CD-START-DATE(WS-PERIOD-IDX) TO WS-COM-START-DATE.
005620     MOVE CD-END-DATE(WS-PERIOD-IDX) TO WS-COM-END-DATE.
005630     MOVE CD-START-INST-CD(WS-PERIOD-IDX) TO WS-COM-START-INST-CD.
005640     MOVE CD-END-INST-CD(WS-PERIOD-IDX) TO WS-COM-END-INST-CD.
005650     PERFORM 305-SET-ELIGIBLE-TEXT-RTN THRU 305-EXIT.
005660
005670     PERFORM 320-EMIT-QUESTION-ROW-RTN THRU 320-EXIT
005680             VARYING TQ-IDX FROM 1 BY 1 UNTIL TQ-IDX > TQ-TOP.
005690
005700     PERFORM 400-EMIT-TOTAL-ROW-RTN THRU 400-EXIT.
005710
005720     PERFORM 450-EMIT-CATEGORY-ROW-RTN THRU 450-EXIT
005730             VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > 6.
005740 300-EXIT.
005750     EXIT.
005760
005770* true/false WHEN THE PERIOD'S INCLUDE-IN-DENOMINATOR FLAG READS
005780* Yes/true/y, CASE-INSENSITIVE
005790 305-SET-ELIGIBLE-TEXT-RTN.
005800     MOVE CD-INCLUDE-DENOM(WS-PERIOD-IDX) TO WS-DENOM-UPPER.
005810     INSPECT WS-DENOM-UPPER CONVERTING
005820         "abcdefghijklmnopqrstuvwxyz" TO
005830         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005840
005850     IF WS-DENOM-UPPER(1:1) = "Y" OR WS-DENOM-UPPER(1:1) = "T"
005860         MOVE "true" TO WS-COM-ELIGIBLE-TEXT
005870     ELSE
005880         MOVE "false" TO WS-COM-ELIGIBLE-TEXT.
005890 305-EXIT.
005900     EXIT.
005910
005920* ONE QUESTION-LEVEL ROW - SKIPPED WHEN THE QUESTION BELONGS TO
005930* A DIFFERENT SURVEY THAN THE GROUP'S OWN TreatmentCode
005940 320-EMIT-QUESTION-ROW-RTN.
005950     IF TQ-TREATMENT-CODE(TQ-IDX) NOT = CD-TREATMENT-CODE
005960         GO TO 320-EXIT.
005970
005980     MOVE SPACES TO YF-QUESTION-CODE.
005990     MOVE TQ-QUESTION-CODE(TQ-IDX) TO YF-QUESTION-CODE.
006000
006010     MOVE ZERO TO WS-START-NUM, WS-END-NUM.
006020     MOVE "N" TO WS-START-VALID-SW, WS-END-VALID-SW.
006030
006040     IF WS-COM-START-INST-CD NOT = SPACES
006050         MOVE WS-COM-START-INST-CD TO WS-SUM-INST-CD
006060         MOVE TQ-QUESTION-CODE(TQ-IDX) TO WS-SUM-QUESTION-CODE
006070         PERFORM 640-BUILD-LOOKUP-KEY-RTN THRU 640-EXIT
006080         PERFORM 650-LOOKUP-VALUE-RTN THRU 650-EXIT
006090         IF WS-LOOKUP-FOUND
006100             MOVE WS-FOUND-VALUE-TEXT TO WS-RAW-VALUE
006110             PERFORM 700-PARSE-NUMERIC-RTN THRU 700-EXIT
006120             MOVE WS-NUM-VALUE TO WS-START-NUM
006130             MOVE WS-VALUE-VALID-SW TO WS-START-VALID-SW.
006140
006150     IF WS-COM-END-INST-CD NOT = SPACES
006160         MOVE WS-COM-END-INST-CD TO WS-SUM-INST-CD
006170         MOVE TQ-QUESTION-CODE(TQ-IDX) TO WS-SUM-QUESTION-CODE
006180         PERFORM 640-BUILD-LOOKUP-KEY-RTN THRU 640-EXIT
006190         PERFORM 650-LOOKUP-VALUE-RTN THRU 650-EXIT
006200         IF WS-LOOKUP-FOUND
006210             MOVE WS-FOUND-VALUE-TEXT TO WS-RAW-VALUE
006220             PERFORM 700-PARSE-NUMERIC-RTN THRU 700-EXIT
006230             MOVE WS-NUM-VALUE TO WS-END-NUM
006240             MOVE WS-VALUE-VALID-SW TO WS-END-VALID-SW.
006250
006260     PERFORM 380-FORMAT-AND-WRITE-RTN THRU 380-EXIT.
006270 320-EXIT.
006280     EXIT.
006290
006300* FINISHES A ROW ALREADY BUILT BY 320/400/450 - EDITS THE
006310* NUMERIC WORK FIELDS INTO TEXT, COMPUTES MOVEMENT WHEN BOTH
006320* SIDES ARE NUMERIC, MOVES THE COMMON FIELDS AND WRITES.
006330 380-FORMAT-AND-WRITE-RTN.
006340     IF WS-START-IS-VALID
006350         MOVE WS-START-NUM TO WS-VALUE-EDIT-FIELD
006360         MOVE WS-VALUE-EDIT-FIELD TO YF-START-VALUE
006370     ELSE
006380         MOVE SPACES TO YF-START-VALUE.
006390
006400     IF WS-END-IS-VALID
006410         MOVE WS-END-NUM TO WS-VALUE-EDIT-FIELD
006420         MOVE WS-VALUE-EDIT-FIELD TO YF-END-VALUE
006430     ELSE
006440         MOVE SPACES TO YF-END-VALUE.
006450
006460     IF WS-START-IS-VALID AND WS-END-IS-VALID
006470         COMPUTE WS-MOVEMENT-NUM ROUNDED =
006480                 WS-END-NUM - WS-START-NUM
006490         MOVE WS-MOVEMENT-NUM TO WS-VALUE-EDIT-FIELD
006500         MOVE WS-VALUE-EDIT-FIELD TO YF-MOVEMENT
006510     ELSE
006520         MOVE SPACES TO YF-MOVEMENT.
006530
006540     MOVE WS-COM-PATIENT-ID TO YF-PATIENT-ID.
006550     MOVE WS-COM-FIRST-NAME TO YF-FIRST-NAME.
006560     MOVE WS-COM-LAST-NAME TO YF-LAST-NAME.
006570     MOVE WS-COM-SURVEY-NAME TO YF-SURVEY-NAME.
006580     MOVE WS-COM-TREATMENT-CODE TO YF-TREATMENT-CODE.
006590     MOVE WS-COM-PROGRAM-YEAR TO YF-PROGRAM-YEAR.
006600     MOVE WS-COM-START-DATE TO YF-START-ASSESS-DATE.
006610     MOVE WS-COM-END-DATE TO YF-END-ASSESS-DATE.
006620     MOVE WS-COM-START-INST-CD TO YF-START-INST-CD.
006630     MOVE WS-COM-END-INST-CD TO YF-END-INST-CD.
006640     MOVE WS-COM-ELIGIBLE-TEXT TO YF-ELIGIBLE-DENOM.
006650
006660     WRITE YOY-FRAME-REC.
006670     ADD +1 TO YOY-ROWS-WRITTEN.
006680 380-EXIT.
006690     EXIT.
006700
006710* __TOTAL__ - SUMS EVERY QUESTION CODE THIS GROUP'S TreatmentCode
006720* OWNS ON THE LONG FRAME
006730 400-EMIT-TOTAL-ROW-RTN.
006740     MOVE "400-EMIT-TOTAL-ROW-RTN" TO AB-PARA-NAME.
006750     MOVE SPACES TO YF-QUESTION-CODE.
006760     MOVE "__TOTAL__" TO YF-QUESTION-CODE.
006770     MOVE "T" TO WS-SUM-SOURCE-SW.
006780
006790     MOVE WS-COM-START-INST-CD TO WS-SUM-INST-CD.
006800     PERFORM 600-SUM-QUESTION-LIST-RTN THRU 600-EXIT.
006810     MOVE WS-SUM-RESULT-NUM TO WS-START-NUM.
006820     MOVE WS-SUM-FOUND-SW TO WS-START-VALID-SW.
006830
006840     MOVE WS-COM-END-INST-CD TO WS-SUM-INST-CD.
006850     PERFORM 600-SUM-QUESTION-LIST-RTN THRU 600-EXIT.
006860     MOVE WS-SUM-RESULT-NUM TO WS-END-NUM.
006870     MOVE WS-SUM-FOUND-SW TO WS-END-VALID-SW.
006880
006890     PERFORM 380-FORMAT-AND-WRITE-RTN THRU 380-EXIT.
006900 400-EXIT.
006910     EXIT.
006920
006930* __CAT__:<name> - SUMS ONE CONFIGURED CATEGORY'S MEMBER LIST
006940 450-EMIT-CATEGORY-ROW-RTN.
006950     MOVE "450-EMIT-CATEGORY-ROW-RTN" TO AB-PARA-NAME.
006960     MOVE SPACES TO YF-QUESTION-CODE.
006970* CATEGORY NAMES CARRY EMBEDDED SPACES ("SAFETY & STABILITY") SO
006980* DELIMITED BY SPACE WOULD CUT AT THE FIRST WORD AND COLLIDE TWO
006990* CATEGORIES INTO ONE KEY - THE FULL X(52) FIELD STRINGS IN,
007000* BLANK PAD AND ALL, SINCE YF-QUESTION-CODE WAS JUST BLANKED.
007010     STRING "__CAT__:" DELIMITED BY SIZE
007020            CT-CATEGORY-NAME(CT-IDX) DELIMITED BY SIZE
007030                 INTO YF-QUESTION-CODE
007040     END-STRING.
007050     MOVE "C" TO WS-SUM-SOURCE-SW.
007060
007070     MOVE WS-COM-START-INST-CD TO WS-SUM-INST-CD.
007080     PERFORM 600-SUM-QUESTION-LIST-RTN THRU 600-EXIT.
007090     MOVE WS-SUM-RESULT-NUM TO WS-START-NUM.
007100     MOVE WS-SUM-FOUND-SW TO WS-START-VALID-SW.
007110
007120     MOVE WS-COM-END-INST-CD TO WS-SUM-INST-CD.
007130     PERFORM 600-SUM-QUESTION-LIST-RTN THRU 600-EXIT.
007140     MOVE WS-SUM-RESULT-NUM TO WS-END-NUM.
007150     MOVE WS-SUM-FOUND-SW TO WS-END-VALID-SW.
007160
007170     PERFORM 380-FORMAT-AND-WRITE-RTN THRU 380-EXIT.
007180 450-EXIT.
007190     EXIT.
007200
007210* SUMS WS-SUM-INST-CD'S VALUE FOR EVERY MEMBER OF THE LIST
007220* SELECTED BY WS-SUM-SOURCE-SW ("T"=FULL SURVEY, "C"=ONE
007230* CATEGORY, CT-IDX ALREADY SET BY THE CALLER).  NON-NUMERIC AND
007240* MISSING MEMBERS CONTRIBUTE ZERO; THE RESULT IS MARKED FOUND
007250* ONLY WHEN AT LEAST ONE MEMBER WAS ACTUALLY NUMERIC.
007260 600-SUM-QUESTION-LIST-RTN.
007270     MOVE ZERO TO WS-SUM-RESULT-NUM.
007280     MOVE "N" TO WS-SUM-FOUND-SW.
007290     IF WS-SUM-INST-CD = SPACES
007300         GO TO 600-EXIT.
007310
007320     IF WS-SUM-SOURCE-SW = "T"
007330         PERFORM 610-SUM-ONE-TOTAL-MEMBER-RTN THRU 610-EXIT
007340                 VARYING TQ-IDX FROM 1 BY 1 UNTIL TQ-IDX > TQ-TOP
007350     ELSE
007360         PERFORM 620-SUM-ONE-CAT-MEMBER-RTN THRU 620-EXIT
007370                 VARYING CT-MBR-IDX FROM 1 BY 1
007380                 UNTIL CT-MBR-IDX > CT-MEMBER-COUNT(CT-IDX).
007390 600-EXIT.
007400     EXIT.
007410
007420* ROLLS ONE VALUE-TABLE ENTRY INTO THE PROGRAM TOTAL - CALLED
007430* ONCE PER MEMBER SO A QUESTION ANSWERED BY TEN PATIENTS ADDS
007440* TEN TIMES, NOT ONCE.
007450 610-SUM-ONE-TOTAL-MEMBER-RTN.
007460     IF TQ-TREATMENT-CODE(TQ-IDX) = CD-TREATMENT-CODE
007470         MOVE TQ-QUESTION-CODE(TQ-IDX) TO WS-SUM-QUESTION-CODE
007480         PERFORM 630-ADD-MEMBER-VALUE-RTN THRU 630-EXIT.
007490 610-EXIT.
007500     EXIT.
007510
007520* SAME ROLL-UP AS 610 ABOVE BUT AGAINST THE CATEGORY SUBTOTAL -
007530* KEPT AS ITS OWN PARAGRAPH SINCE THE TWO ACCUMULATORS ARE NEVER
007540* BOTH IN SCOPE AT THE SAME CALL SITE.
007550 620-SUM-ONE-CAT-MEMBER-RTN.
007560     MOVE CT-MEMBER-QUESTION-CODE(CT-IDX, CT-MBR-IDX)
007570                                 TO WS-SUM-QUESTION-CODE.
007580     PERFORM 630-ADD-MEMBER-VALUE-RTN THRU 630-EXIT.
007590 620-EXIT.
007600     EXIT.
007610
007620* THE COMMON ADD LOGIC SHARED BY 610 AND 620 - PULLED OUT HERE
007630* SO A ROUNDING FIX ONLY HAS TO BE MADE IN ONE PLACE.
007640 630-ADD-MEMBER-VALUE-RTN.
007650     PERFORM 640-BUILD-LOOKUP-KEY-RTN THRU 640-EXIT.
007660     PERFORM 650-LOOKUP-VALUE-RTN THRU 650-EXIT.
007670     IF WS-LOOKUP-FOUND
007680         MOVE WS-FOUND-VALUE-TEXT TO WS-RAW-VALUE
007690         PERFORM 700-PARSE-NUMERIC-RTN THRU 700-EXIT
007700         IF WS-VALUE-IS-NUMERIC
007710             ADD WS-NUM-VALUE TO WS-SUM-RESULT-NUM
007720             MOVE "Y" TO WS-SUM-FOUND-SW.
007730 630-EXIT.
007740     EXIT.
007750
007760* INSTANCECODE-QUESTIONCODE, TRIMMED THE SAME WAY INSTKEY BUILDS
007770* QuestionTreatmentInstanceCode
007780 640-BUILD-LOOKUP-KEY-RTN.
007790     MOVE SPACES TO WS-LOOKUP-KEY.
007800     STRING WS-SUM-INST-CD      DELIMITED BY SPACE
007810            "-"                 DELIMITED BY SIZE
007820            WS-SUM-QUESTION-CODE DELIMITED BY SPACE
007830                 INTO WS-LOOKUP-KEY
007840     END-STRING.
007850 640-EXIT.
007860     EXIT.
007870
007880 650-LOOKUP-VALUE-RTN.
007890     MOVE "N" TO WS-LOOKUP-FOUND-SW.
007900     MOVE SPACES TO WS-FOUND-VALUE-TEXT.
007910     IF VL-TOP NOT = ZERO
007920         SET VL-IDX TO 1
007930         SEARCH WS-VALUE-LOOKUP-ENTRY VARYING VL-IDX
007940             AT END
007950                 CONTINUE
007960             WHEN VL-IDX > VL-TOP
007970                 CONTINUE
007980             WHEN VL-KEY(VL-IDX) = WS-LOOKUP-KEY
007990                 MOVE VL-VALUE(VL-IDX) TO WS-FOUND-VALUE-TEXT
008000                 MOVE "Y" TO WS-LOOKUP-FOUND-SW
008010         END-SEARCH.
008020 650-EXIT.
008030     EXIT.
008040
008050* SPLITS WS-RAW-VALUE INTO SIGN/INTEGER/DECIMAL PARTS AND BUILDS
008060* WS-NUM-VALUE.  WS-VALUE-VALID-SW STAYS "N" (NOT NUMERIC) ON
008070* ANY BLANK OR MALFORMED INPUT.
008080 700-PARSE-NUMERIC-RTN.
008090     MOVE "N" TO WS-VALUE-VALID-SW.
008100     MOVE ZERO TO WS-NUM-VALUE.
008110     IF WS-RAW-VALUE = SPACES
008120         GO TO 700-EXIT.
008130
008140     MOVE ZERO TO WS-TRIMMED-LEN.
008150     MOVE SPACES TO WS-TRIMMED-VALUE.
008160     UNSTRING WS-RAW-VALUE DELIMITED BY SPACE
008170         INTO WS-TRIMMED-VALUE COUNT IN WS-TRIMMED-LEN
008180     END-UNSTRING.
008190     IF WS-TRIMMED-LEN = ZERO
008200         GO TO 700-EXIT.
008210
008220     MOVE "+" TO WS-SIGN-CHAR.
008230     MOVE 1 TO WS-SCAN-START.
008240     IF WS-TRIMMED-VALUE(1:1) = "-"
008250         MOVE "-" TO WS-SIGN-CHAR
008260         MOVE 2 TO WS-SCAN-START.
008270
008280     COMPUTE WS-SCAN-LEN = WS-TRIMMED-LEN - WS-SCAN-START + 1.
008290     IF WS-SCAN-LEN < 1
008300         GO TO 700-EXIT.
008310
008320     MOVE ZERO TO WS-INT-LEN, WS-DEC-LEN.
008330     MOVE SPACES TO WS-INT-PART, WS-DEC-PART.
008340     UNSTRING WS-TRIMMED-VALUE(WS-SCAN-START:WS-SCAN-LEN)
008350             DELIMITED BY "."
008360         INTO WS-INT-PART COUNT IN WS-INT-LEN
008370              WS-DEC-PART COUNT IN WS-DEC-LEN
008380     END-UNSTRING.
008390
008400     IF WS-INT-LEN = ZERO
008410         GO TO 700-EXIT.
008420     IF WS-INT-PART(1:WS-INT-LEN) NOT NUMERIC
008430         GO TO 700-EXIT.
008440     MOVE WS-INT-PART(1:WS-INT-LEN) TO WS-INT-NUM.
008450
008460     IF WS-DEC-LEN = ZERO
008470         MOVE ZERO TO WS-DEC-NUM
008480     ELSE
008490         IF WS-DEC-PART(1:WS-DEC-LEN) NOT NUMERIC
008500             GO TO 700-EXIT
008510         MOVE WS-DEC-PART(1:WS-DEC-LEN) TO WS-DEC-NUM
008520         IF WS-DEC-LEN = 1
008530             MULTIPLY WS-DEC-NUM BY 10 GIVING WS-DEC-NUM.
008540
008550     COMPUTE WS-NUM-VALUE = WS-INT-NUM + (WS-DEC-NUM / 100).
008560     IF WS-SIGN-CHAR = "-"
008570         COMPUTE WS-NUM-VALUE = WS-NUM-VALUE * -1.
008580
008590     MOVE "Y" TO WS-VALUE-VALID-SW.
008600 700-EXIT.
008610     EXIT.
008620
008630* THE JOB CONTROL LOG WATCHES CLIENTDT-ROWS-READ AGAINST
008640* YOY-ROWS-WRITTEN - A GROUP THAT PRODUCES FEWER THAN FOUR
008650* PERIOD ROWS USUALLY MEANS A DATE FELL OUTSIDE ALL FOUR
008660* WINDOWS, NOT A PROGRAM DEFECT.
008670 900-CLEANUP.
008680     MOVE "900-CLEANUP" TO AB-PARA-NAME.
008690     DISPLAY "** LONG-FRAME ROWS READ       **" LONG-ROWS-READ.
008700     DISPLAY "** DISTINCT QUESTIONS FOUND   **" TQ-TOP.
008710     DISPLAY "** VALUE LOOKUP ENTRIES       **" VL-TOP.
008720     DISPLAY "** CLIENT-DATE GROUPS READ    **" CLIENTDT-ROWS-READ.
008730     DISPLAY "** YOY-FRAME ROWS WRITTEN     **" YOY-ROWS-WRITTEN.
008740     DISPLAY "******** NORMAL END OF JOB YOYBLD ********".
008750 900-EXIT.
008760     EXIT.
008770
008780 1000-ABEND-RTN.
008790     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
008800     DISPLAY "*** ABNORMAL END OF JOB - YOYBLD ***" UPON CONSOLE.
008810     DIVIDE AB-ZERO-VAL INTO AB-ONE-VAL GIVING AB-DIVIDE-RESULT.
