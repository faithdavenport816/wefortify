000010******************************************************************
000020*    YOYFRM     -   YEAR-OVER-YEAR OUTPUT RECORD (LONG FORMAT)
000030*
000040*    ONE ROW PER PATIENT X QUESTION (OR __TOTAL__ / __CAT__:xxx
000050*    ROLLUP) X PROGRAM-YEAR (2024/2025/2026/OVERALL).  StartValue,
000060*    EndValue AND Movement ARE CARRIED AS SIGNED DECIMAL TEXT SO A
000070*    NON-NUMERIC OR NOT-YET-ASSESSED CONDITION CAN BE REPRESENTED
000080*    AS SPACES RATHER THAN A FORCED ZERO -- SEE YOYBLD.
000090*
000100*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000110******************************************************************
000120 01  YOY-FRAME-REC.
000130     05  YF-PATIENT-ID           PIC X(10).
000140     05  YF-FIRST-NAME           PIC X(20).
000150     05  YF-LAST-NAME            PIC X(20).
000160     05  YF-SURVEY-NAME          PIC X(40).
000170     05  YF-TREATMENT-CODE       PIC X(04).
000180     05  YF-QUESTION-CODE        PIC X(60).
000190     05  YF-PROGRAM-YEAR         PIC X(07).
000200     05  YF-START-VALUE          PIC X(10).
000210     05  YF-END-VALUE            PIC X(10).
000220     05  YF-MOVEMENT             PIC X(10).
000230     05  YF-START-ASSESS-DATE    PIC X(26).
000240     05  YF-END-ASSESS-DATE      PIC X(26).
000250     05  YF-START-INST-CD        PIC X(40).
000260     05  YF-END-INST-CD          PIC X(40).
000270     05  YF-ELIGIBLE-DENOM       PIC X(05).
000280     05  FILLER                  PIC X(04).
