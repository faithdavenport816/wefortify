000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  DICTLOAD.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 03/11/89.
000070 DATE-COMPILED. 08/09/26.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*    CHANGE LOG
000110*
000120*    03/11/89  JS   0001  ORIGINAL - FIRST STEP OF THE OUTCOMES       0001
000130*                         RUN.  READS THE ASSESSMENT DICTIONARY
000140*                         AND BUILDS THE THREE REFERENCE TABLES
000150*                         EVERY LATER STEP NEEDS: THE SURVEY-NAME
000160*                         MAP, THE VALUE-CLEANING MAP, AND THE
000170*                         ORDERED LIST OF UNIQUE SURVEY/QUESTION
000180*                         TRIPLES.
000190*    04/19/89  JS   0004  VALUE-MAP ENTRIES NOW SKIPPED WHEN          0004
000200*                         EITHER SIDE IS BLANK - A BLANK CLEANED
000210*                         VALUE WAS OVERWRITING GOOD DATA ON THE
000220*                         DOWNSTREAM SEARCH.
000230*    11/02/90  DLK  0018  TRIPLE TABLE ENLARGED FROM 200 TO 500       0018
000240*                         ENTRIES - THE FALL '90 DICTIONARY
000250*                         REFRESH ADDED THE 1000/1001 SURVEYS.
000260*    06/07/93  TPL  0029  "0" IS NOW ACCEPTED AS A VALID CLEANED      0029
000270*                         VALUE (WAS BEING TREATED AS A BLANK BY
000280*                         THE OLD NUMERIC-TEST LOGIC).
000290*    09/09/98  DLK  Y2K1  YEAR-2000 REVIEW - THIS STEP CARRIES NO     Y2K1
000300*                         DATE FIELDS.  NOT APPLICABLE.  SIGNED
000310*                         OFF Y2K OK.
000320*    02/14/02  TPL  0061  SURVEY-CODE IS CARRIED AS TEXT THROUGH      0061
000330*                         THIS WHOLE RUN, NOT REPACKED TO A
000340*                         NUMERIC - THE DAILY-SUMMARY SIDE STILL
000350*                         SENDS US BLANK/NON-NUMERIC CODES SOME
000360*                         NIGHTS.
000370*    08/09/26  RWK  0091  RECOMPILED UNDER THE OUTCOMES-REPORTING     0091
000380*                         RUN.  NO LOGIC CHANGE THIS TICKET.
000390******************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-390.
000430 OBJECT-COMPUTER. IBM-390.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT SYSOUT
000490     ASSIGN TO UT-S-SYSOUT
000500       ORGANIZATION IS SEQUENTIAL.
000510
000520     SELECT ASSESS-DICT-FILE
000530     ASSIGN TO UT-S-ASSESSDT
000540       ACCESS MODE IS SEQUENTIAL
000550       FILE STATUS IS IFCODE.
000560
000570     SELECT DICTWORK-FILE
000580     ASSIGN TO UT-S-DICTWORK
000590       ACCESS MODE IS SEQUENTIAL
000600       FILE STATUS IS OFCODE.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  SYSOUT
000650     RECORDING MODE IS F
000660     LABEL RECORDS ARE STANDARD
000670     RECORD CONTAINS 120 CHARACTERS
000680     BLOCK CONTAINS 0 RECORDS
000690     DATA RECORD IS SYSOUT-REC.
000700 01  SYSOUT-REC                  PIC X(120).
000710
000720****** THE ASSESSMENT DICTIONARY - ONE ROW PER (TREATMENT-CODE,
000730****** DOCUMENT, QUESTION-CODE, RAW-VALUE) COMBINATION THE
000740****** SPREADSHEET SIDE KNOWS ABOUT.
000750 FD  ASSESS-DICT-FILE
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 104 CHARACTERS
000790     BLOCK CONTAINS 0 RECORDS
000800     DATA RECORD IS ASSESS-DICT-REC.
000810 COPY ASSESSDT.
000820
000830* FLAT VIEW USED ONLY TO PRE-SIZE THE SURVEY-CODE/QUESTION-CODE
000840* PORTION OF AN INCOMING ROW AGAINST WS-BUILD-KEY BELOW.
000850 01  ASSESS-DICT-KEY-VIEW REDEFINES ASSESS-DICT-REC.
000860     05  ADK-TREATMENT-CODE      PIC X(04).
000870     05  FILLER                  PIC X(40).
000880     05  ADK-QUESTION-CODE       PIC X(20).
000890     05  FILLER                  PIC X(40).
000900
000910****** WRITTEN FOR SKELBLD AND RESPPROC TO PICK UP - SEE DICTWORK
000920 FD  DICTWORK-FILE
000930     RECORDING MODE IS F
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 120 CHARACTERS
000960     BLOCK CONTAINS 0 RECORDS
000970     DATA RECORD IS DICTWORK-REC.
000980 COPY DICTWORK.
000990
001000 WORKING-STORAGE SECTION.
001010 01  FILE-STATUS-CODES.
001020     05  IFCODE                  PIC X(2).
001030         88  CODE-READ           VALUE SPACES.
001040         88  NO-MORE-DATA        VALUE "10".
001050     05  OFCODE                  PIC X(2).
001060         88  CODE-WRITE          VALUE SPACES.
001070
001080* SYSTEM DATE, CAPTURED ONCE AT HOUSEKEEPING FOR THE ABEND
001090* BLOCK AND FOR ANY SYSOUT TRACE LINES THAT WANT A RUN DATE.
001100 77  WS-DATE                     PIC 9(6).
001110 77  MORE-DICT-SW                PIC X(01) VALUE "Y".
001120     88  NO-MORE-DICT-RECS       VALUE "N".
001130
001140* FIRST-OCCURRENCE TABLE OF SURVEY-CODE|QUESTION-CODE KEYS ALREADY
001150* WRITTEN AS A "Q" TRIPLE, SO A REPEAT COMBINATION DOES NOT COME
001160* OUT TWICE
001170 01  WS-SEEN-TRIPLE-TABLE.
001180     05  WS-SEEN-TRIPLE-ENTRY OCCURS 500 TIMES
001190                                 INDEXED BY ST-IDX.
001200         10  WS-SEEN-KEY         PIC X(24).
001210
001220* ALTERNATE VIEW OF THE SEEN-TRIPLE KEY - SURVEY-CODE PIECE ALONE,
001230* USED WHEN THE SKELETON STEP WANTS TO KNOW HOW MANY DISTINCT
001240* SURVEYS CAME THROUGH (DIAGNOSTIC DISPLAY ONLY)
001250 01  WS-SEEN-TRIPLE-CODES REDEFINES WS-SEEN-TRIPLE-TABLE.
001260     05  WS-SEEN-CODE-ENTRY OCCURS 500 TIMES.
001270         10  WS-SEEN-CODE-PART   PIC X(04).
001280         10  FILLER              PIC X(20).
001290
001300 01  WS-BUILD-KEY.
001310     05  WS-BUILD-KEY-CODE       PIC X(04).
001320     05  WS-BUILD-KEY-QUEST      PIC X(20).
001330 01  WS-BUILD-KEY-FLAT REDEFINES WS-BUILD-KEY
001340                                 PIC X(24).
001350
001360* RUN TOTALS FOR 900-CLEANUP, PLUS THE SEEN-TABLE'S OWN TOP-OF-
001370* TABLE POINTER AND FOUND SWITCH - KEPT HERE RATHER THAN NEXT TO
001380* THE TABLE SINCE THEY ARE RESET ONLY ONCE, AT HOUSEKEEPING TIME.
001390 01  COUNTERS-AND-ACCUMULATORS.
001400     05  RECORDS-READ            PIC S9(09) COMP.
001410     05  SURVEY-MAP-WRITTEN      PIC S9(09) COMP.
001420     05  VALUE-MAP-WRITTEN       PIC S9(09) COMP.
001430     05  TRIPLES-WRITTEN         PIC S9(09) COMP.
001440     05  ST-TOP                  PIC S9(04) COMP VALUE ZERO.
001450     05  WS-FOUND-SW             PIC X(01).
001460         88  KEY-ALREADY-SEEN    VALUE "Y".
001470
001480 COPY ABENDREC.
001490
001500 PROCEDURE DIVISION.
001510     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001520     PERFORM 100-MAINLINE THRU 100-EXIT
001530             UNTIL NO-MORE-DICT-RECS.
001540     PERFORM 900-CLEANUP THRU 900-EXIT.
001550     MOVE ZERO TO RETURN-CODE.
001560     GOBACK.
001570
001580* PRIMES THE READ SO 100-MAINLINE'S UNTIL TEST HAS SOMETHING TO
001590* LOOK AT ON ITS FIRST PASS - THE SAME PRIMED-READ SHAPE THIS
001600* SHOP USES IN EVERY SEQUENTIAL MAINLINE.
001610 000-HOUSEKEEPING.
001620     MOVE "000-HOUSEKEEPING" TO AB-PARA-NAME.
001630     DISPLAY "DICTLOAD - LOADING ASSESSMENT DICTIONARY".
001640     ACCEPT  WS-DATE FROM DATE.
001650     OPEN INPUT ASSESS-DICT-FILE.
001660     OPEN OUTPUT DICTWORK-FILE, SYSOUT.
001670     INITIALIZE COUNTERS-AND-ACCUMULATORS.
001680     SET ST-IDX TO 1.
001690
001700     READ ASSESS-DICT-FILE
001710         AT END
001720         MOVE "N" TO MORE-DICT-SW
001730     END-READ.
001740 000-EXIT.
001750     EXIT.
001760
001770* ONE DICTIONARY ROW CAN FEED UP TO THREE OF THE FOUR TABLES BELOW
001780* - A DOCUMENT NAME GOES TO THE SURVEY MAP, A RAW/CLEANED PAIR
001790* GOES TO THE VALUE MAP, AND EVERY ROW GOES TO THE TRIPLE TABLE.
001800 100-MAINLINE.
001810     MOVE "100-MAINLINE" TO AB-PARA-NAME.
001820     ADD +1 TO RECORDS-READ.
001830
001840     IF AD-DOCUMENT NOT = SPACES
001850         PERFORM 200-BUILD-SURVEY-MAP THRU 200-EXIT.
001860
001870     IF AD-RAW-VALUE NOT = SPACES AND AD-CLEANED-VALUE NOT = SPACES
001880         PERFORM 250-BUILD-VALUE-MAP THRU 250-EXIT.
001890
001900     PERFORM 300-BUILD-TRIPLE-TABLE THRU 300-EXIT.
001910
001920     READ ASSESS-DICT-FILE
001930         AT END
001940         MOVE "N" TO MORE-DICT-SW
001950     END-READ.
001960 100-EXIT.
001970     EXIT.
001980
001990* ONE "S" RECORD PER INPUT ROW WITH A SURVEY NAME - THE SKELETON
002000* STEP APPLIES THESE IN FILE ORDER SO A LATER ROW FOR THE SAME
002010* NAME NATURALLY OVERWRITES AN EARLIER ONE (LAST-WINS).
002020 200-BUILD-SURVEY-MAP.
002030     MOVE "200-BUILD-SURVEY-MAP" TO AB-PARA-NAME.
002040     MOVE "S" TO DW-REC-TYPE.
002050     MOVE AD-DOCUMENT TO DW-SURVEY-NAME.
002060     MOVE AD-TREATMENT-CODE TO DW-SURVEY-CODE.
002070     MOVE SPACES TO DW-QUESTION-CODE, DW-RAW-VALUE,
002080                     DW-CLEANED-VALUE.
002090     WRITE DICTWORK-REC.
002100     ADD +1 TO SURVEY-MAP-WRITTEN.
002110 200-EXIT.
002120     EXIT.
002130
002140* ONE "V" RECORD PER RAW/CLEANED PAIR, SKIPPING BLANKS ON EITHER
002150* SIDE (100-MAINLINE ALREADY SCREENED THAT) - "0" PASSES THROUGH
002160* SINCE IT IS NOT SPACES.
002170 250-BUILD-VALUE-MAP.
002180     MOVE "250-BUILD-VALUE-MAP" TO AB-PARA-NAME.
002190     MOVE "V" TO DW-REC-TYPE.
002200     MOVE SPACES TO DW-SURVEY-NAME, DW-SURVEY-CODE,
002210                     DW-QUESTION-CODE.
002220     MOVE AD-RAW-VALUE TO DW-RAW-VALUE.
002230     MOVE AD-CLEANED-VALUE TO DW-CLEANED-VALUE.
002240     WRITE DICTWORK-REC.
002250     ADD +1 TO VALUE-MAP-WRITTEN.
002260 250-EXIT.
002270     EXIT.
002280
002290* ONE "Q" RECORD PER DISTINCT (SURVEY-CODE, QUESTION-CODE) PAIR,
002300* FIRST OCCURRENCE ONLY - SEARCHED AGAINST WS-SEEN-TRIPLE-TABLE
002310* BEFORE WRITING.
002320 300-BUILD-TRIPLE-TABLE.
002330     MOVE "300-BUILD-TRIPLE-TABLE" TO AB-PARA-NAME.
002340     MOVE AD-TREATMENT-CODE TO WS-BUILD-KEY-CODE.
002350     MOVE AD-QUESTION-CODE TO WS-BUILD-KEY-QUEST.
002360     MOVE "N" TO WS-FOUND-SW.
002370
002380     IF ST-TOP NOT = ZERO
002390         PERFORM 320-SEARCH-SEEN-TABLE THRU 320-EXIT.
002400
002410     IF KEY-ALREADY-SEEN
002420         GO TO 300-EXIT.
002430
002440     IF ST-TOP > 499
002450         MOVE "** DICTIONARY TRIPLE TABLE FULL" TO AB-REASON
002460         GO TO 1000-ABEND-RTN.
002470
002480     ADD +1 TO ST-TOP.
002490     SET ST-IDX TO ST-TOP.
002500     MOVE WS-BUILD-KEY-FLAT TO WS-SEEN-KEY(ST-IDX).
002510
002520     MOVE "Q" TO DW-REC-TYPE.
002530     MOVE AD-DOCUMENT TO DW-SURVEY-NAME.
002540     MOVE AD-TREATMENT-CODE TO DW-SURVEY-CODE.
002550     MOVE AD-QUESTION-CODE TO DW-QUESTION-CODE.
002560     MOVE SPACES TO DW-RAW-VALUE, DW-CLEANED-VALUE.
002570     WRITE DICTWORK-REC.
002580     ADD +1 TO TRIPLES-WRITTEN.
002590 300-EXIT.
002600     EXIT.
002610
002620 320-SEARCH-SEEN-TABLE.
002630     SET ST-IDX TO 1.
002640     SEARCH WS-SEEN-TRIPLE-ENTRY VARYING ST-IDX
002650         AT END
002660             CONTINUE
002670         WHEN ST-IDX > ST-TOP
002680             CONTINUE
002690         WHEN WS-SEEN-KEY(ST-IDX) = WS-BUILD-KEY-FLAT
002700             MOVE "Y" TO WS-FOUND-SW
002710     END-SEARCH.
002720 320-EXIT.
002730     EXIT.
002740
002750* BROKEN OUT AS ITS OWN PARAGRAPH SO BOTH THE NORMAL 900-CLEANUP
002760* PATH AND THE 1000-ABEND-RTN PATH CLOSE THE SAME FILES THE SAME
002770* WAY - AN UNCLOSED DICTWORK FILE ONCE LEFT A PARTIAL RUN ON DISK
002780* THAT THE NEXT NIGHT'S RUN TRIED TO READ.
002790 700-CLOSE-FILES.
002800     MOVE "700-CLOSE-FILES" TO AB-PARA-NAME.
002810     CLOSE ASSESS-DICT-FILE, DICTWORK-FILE, SYSOUT.
002820 700-EXIT.
002830     EXIT.
002840
002850* END-OF-JOB COUNTS - THE THREE WRITTEN-ROW TOTALS SHOULD ROUGHLY
002860* TRACK THE DICTIONARY ROW COUNT; A SURVEY-MAP COUNT OF ZERO
002870* USUALLY MEANS THE SPREADSHEET EXPORT DROPPED THE DOCUMENT
002880* COLUMN AGAIN.
002890 900-CLEANUP.
002900     MOVE "900-CLEANUP" TO AB-PARA-NAME.
002910     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
002920     DISPLAY "** DICTIONARY ROWS READ    **" RECORDS-READ.
002930     DISPLAY "** SURVEY-MAP ROWS WRITTEN **" SURVEY-MAP-WRITTEN.
002940     DISPLAY "** VALUE-MAP ROWS WRITTEN  **" VALUE-MAP-WRITTEN.
002950     DISPLAY "** UNIQUE TRIPLES WRITTEN  **" TRIPLES-WRITTEN.
002960     DISPLAY "******** NORMAL END OF JOB DICTLOAD ********".
002970 900-EXIT.
002980     EXIT.
002990
003000 1000-ABEND-RTN.
003010     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
003020     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003030     DISPLAY "*** ABNORMAL END OF JOB - DICTLOAD ***" UPON CONSOLE.
003040     DIVIDE AB-ZERO-VAL INTO AB-ONE-VAL GIVING AB-DIVIDE-RESULT.
