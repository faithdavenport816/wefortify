000010******************************************************************
000020*    LONGFRM    -   LONG-FRAME OUTPUT RECORD
000030*
000040*    ONE ROW PER PATIENT X ASSESSMENT-INSTANCE X QUESTION, CLEANED
000050*    AND FORWARD-FILLED.  THIS IS THE SPINE RECORD THE REST OF THE
000060*    RUN (CLIENT-DATE-FRAME, YOY-FRAME, WIDE-FRAME) IS BUILT FROM
000070*    -- SEE FFILL, CDATFRM, YOYBLD, WIDEBLD.
000080*
000090*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000100******************************************************************
000110 01  LONG-FRAME-REC.
000120     05  LF-QUEST-TRMT-INST-CD   PIC X(60).
000130     05  LF-TREATMENT-INST-CD    PIC X(40).
000140     05  LF-PATIENT-ID           PIC X(10).
000150     05  LF-FIRST-NAME           PIC X(20).
000160     05  LF-LAST-NAME            PIC X(20).
000170     05  LF-TREATMENT-CODE       PIC X(04).
000180     05  LF-SURVEY-NAME          PIC X(40).
000190     05  LF-TREATMENT-DATE       PIC X(26).
000200     05  LF-QUESTION-CODE        PIC X(20).
000210     05  LF-VALUE                PIC X(30).
000220     05  LF-IS-IMPUTED           PIC X(03).
000230     05  FILLER                  PIC X(06).
