000010******************************************************************
000020*    RESPWORK   -   PROCESSED RESPONSE WORK FILE (INTER-STEP)
000030*
000040*    ONE ROW PER RESPONSE-EXPORT ROW AFTER SURVEY-CODE LOOKUP,
000050*    VALUE CLEANING AND INSTANCE-CODE GENERATION.  BUILT BY
000060*    RESPPROC, LOADED INTO A LOOKUP TABLE BY JOINBLD KEYED ON
000070*    RW-QUEST-TRMT-INST-CD (LAST OCCURRENCE WINS).
000080*
000090*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000100******************************************************************
000110 01  RESPWORK-REC.
000120     05  RW-QUEST-TRMT-INST-CD   PIC X(60).
000130     05  RW-TREATMENT-INST-CD    PIC X(40).
000140     05  RW-CLEANED-VALUE        PIC X(30).
000150     05  FILLER                  PIC X(10).
