000010******************************************************************
000020*    WIDEFRM    -   WIDE-FRAME OUTPUT RECORD (SURVEY 9000 ONLY)
000030*
000040*    ONE ROW PER PATIENT X ASSESSMENT-DATE, ONE VALUE COLUMN PER
000050*    QUESTION CODE.  COLUMN ORDER IS FIXED BY SVYCONF'S
000060*    WS-WIDE-QUESTION-TABLE -- DO NOT REORDER WITHOUT ALSO
000070*    REORDERING SVYCONF, THE TWO MUST STAY IN LOCK STEP.
000080*    NOTE: WQ-EMP-STABLILITY IS SPELLED AS THE DICTIONARY SPELLS
000090*    IT (MISSING THE SECOND "I") -- LEAVE IT ALONE, IT IS NOT A
000100*    TYPO IN THIS COPYBOOK, THE DICTIONARY ITSELF USES IT.
000110*
000120*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000130******************************************************************
000140 01  WIDE-FRAME-REC.
000150     05  WF-PATIENT-ID           PIC X(10).
000160     05  WF-FIRST-NAME           PIC X(20).
000170     05  WF-LAST-NAME            PIC X(20).
000180     05  WF-TREATMENT-DATE       PIC X(26).
000190     05  WF-QUESTION-VALUE       PIC X(10) OCCURS 23 TIMES.
