000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  WIDEBLD.
000040 AUTHOR. T P LARKIN.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 05/22/91.
000070 DATE-COMPILED. 08/09/26.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*    CHANGE LOG
000110*
000120*    05/22/91  TPL  0014  ORIGINAL - BUILDS THE SURVEY 9000           0014
000130*                         WIDE-FRAME OUTPUT, ONE ROW PER PATIENT/
000140*                         ASSESSMENT-DATE GROUP, ONE COLUMN PER
000150*                         QUESTION CODE IN THE FIXED ORDER SET BY
000160*                         SVYCONF.
000170*    11/03/92  JS   0022  GROUP KEY CHANGED FROM PATIENT ALONE TO     0022
000180*                         PATIENT+ASSESSMENT-DATE - A PATIENT
000190*                         RE-ASSESSED MID-YEAR WAS COLLAPSING BOTH
000200*                         ASSESSMENTS INTO ONE ROW.
000210*    06/30/96  DLK  0037  LAST ROW FOR A REPEATED QUESTION CODE       0037
000220*                         NOW WINS INSTEAD OF FIRST - MATCHES THE
000230*                         SAME OVERWRITE RULE THE JOIN STEP USES.
000240*    09/09/98  DLK  Y2K1  YEAR-2000 REVIEW - TreatmentDate PASSED     Y2K1
000250*                         THROUGH UNCHANGED FROM THE LONG FRAME,
000260*                         WHICH ALREADY CARRIES A 4-DIGIT YEAR.
000270*                         SIGNED OFF Y2K OK.
000280*    08/09/26  RWK  0091  RECOMPILED UNDER THE OUTCOMES-REPORTING     0091
000290*                         RUN.  NO LOGIC CHANGE THIS TICKET.
000300******************************************************************
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-390.
000340 OBJECT-COMPUTER. IBM-390.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT SYSOUT
000400     ASSIGN TO UT-S-SYSOUT
000410       ORGANIZATION IS SEQUENTIAL.
000420
000430     SELECT LONG-FRAME-FILE
000440     ASSIGN TO UT-S-LONGFRM
000450       ACCESS MODE IS SEQUENTIAL
000460       FILE STATUS IS LFCODE.
000470
000480     SELECT SORT-WORK-FILE
000490     ASSIGN TO SORTWK02.
000500
000510     SELECT WIDE-FRAME-FILE
000520     ASSIGN TO UT-S-WIDEFRM
000530       ACCESS MODE IS SEQUENTIAL
000540       FILE STATUS IS OFCODE.
000550
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  SYSOUT
000590     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000610     RECORD CONTAINS 130 CHARACTERS
000620     BLOCK CONTAINS 0 RECORDS
000630     DATA RECORD IS SYSOUT-REC.
000640 01  SYSOUT-REC                  PIC X(130).
000650
000660****** THE FILLED, ENRICHED LONG-FRAME ROWS FFILL WROTE - THE
000670****** FIRST RECORD IN THE FILE IS FFILL'S COLUMN HEADING ROW
000680 FD  LONG-FRAME-FILE
000690     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD
000710     RECORD CONTAINS 279 CHARACTERS
000720     BLOCK CONTAINS 0 RECORDS
000730     DATA RECORD IS LONG-FRAME-REC.
000740 COPY LONGFRM.
000750
000760* ALTERNATE VIEW OF THE LONG-FRAME RECORD - THE PATIENT/DATE/
000770* QUESTION KEY FIELDS ALONE, DIAGNOSTIC DISPLAY ONLY
000780 01  LONG-FRAME-KEY-VIEW REDEFINES LONG-FRAME-REC.
000790     05  LFK-PATIENT-ID          PIC X(10).
000800     05  LFK-TREATMENT-CODE      PIC X(04).
000810     05  FILLER                  PIC X(265).
000820
000830****** ONE ROW PER QUALIFYING LONG-FRAME RECORD, TAGGED WITH ITS
000840****** ORIGINAL SEQUENCE SO A REPEATED QUESTION CODE RESOLVES TO
000850****** THE SAME "LAST ONE READ WINS" RULE THE JOIN STEP USES
000860 SD  SORT-WORK-FILE.
000870 01  SORT-WORK-REC.
000880     05  SW-PATIENT-ID           PIC X(10).
000890     05  SW-TREATMENT-DATE       PIC X(26).
000900     05  SW-SEQ-NBR              PIC 9(09).
000910     05  SW-FIRST-NAME           PIC X(20).
000920     05  SW-LAST-NAME            PIC X(20).
000930     05  SW-QUESTION-CODE        PIC X(20).
000940     05  SW-VALUE                PIC X(30).
000950     05  FILLER                  PIC X(01).
000960
000970* FLAT VIEW OF THE SORT RECORD, DIAGNOSTIC DISPLAY ONLY
000980 01  SORT-WORK-KEY-VIEW REDEFINES SORT-WORK-REC.
000990     05  SWK-PATIENT-ID          PIC X(10).
001000     05  SWK-TREATMENT-DATE      PIC X(26).
001010     05  FILLER                  PIC X(100).
001020****** THE SURVEY 9000 WIDE-FRAME OUTPUT, HANDED TO THE
001030****** SPREADSHEET SIDE
001040 FD  WIDE-FRAME-FILE
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 306 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS WIDE-FRAME-REC.
001100 COPY WIDEFRM.
001110
001120 WORKING-STORAGE SECTION.
001130 01  FILE-STATUS-CODES.
001140     05  LFCODE                  PIC X(2).
001150         88  NO-MORE-LONG-DATA   VALUE "10".
001160     05  OFCODE                  PIC X(2).
001170         88  CODE-WRITE          VALUE SPACES.
001180
001190* RUN DATE, ACCEPTED AT HOUSEKEEPING - CARRIED IN THE ABEND
001200* BLOCK ONLY.  THE WIDE-FRAME PIVOT ROWS CARRY THE SURVEY
001210* PERIOD DATES OFF THE LONG-FRAME, NOT THE RUN DATE.
001220 77  WS-DATE                     PIC 9(6).
001230 77  MORE-LONG-SW                PIC X(01) VALUE "Y".
001240     88  NO-MORE-LONG-RECS       VALUE "N".
001250 77  MORE-SORTED-SW              PIC X(01) VALUE "Y".
001260     88  NO-MORE-SORTED-RECS     VALUE "N".
001270 77  WS-FIRST-LONG-ROW-SW        PIC X(01) VALUE "Y".
001280     88  WS-FIRST-LONG-ROW       VALUE "Y".
001290 77  WS-FIRST-GROUP-SW           PIC X(01).
001300     88  WS-FIRST-GROUP          VALUE "Y".
001310
001320 77  WS-SEQ-NBR                  PIC S9(09) COMP VALUE ZERO.
001330
001340 77  WS-FOUND-SW                 PIC X(01).
001350     88  ENTRY-ALREADY-SEEN      VALUE "Y".
001360
001370* THE 23 SURVEY-9000 QUESTION CODES, IN WIDE-FRAME COLUMN ORDER -
001380* A LITERAL TABLE, THE SAME HABIT YOYBLD USES FOR ITS PERIOD-NAME
001390* TABLE, REDEFINED SO 050 CAN COPY IT INTO SVYCONF'S OWN SHAPE.
001400 01  WS-WIDE-QUESTION-LITERALS.
001410     05  FILLER                  PIC X(20) VALUE "emo-mgmt".
001420     05  FILLER                  PIC X(20) VALUE "mental-health".
001430     05  FILLER                  PIC X(20) VALUE "self-comp".
001440     05  FILLER                  PIC X(20) VALUE "budget".
001450     05  FILLER                  PIC X(20) VALUE "financial-struct".
001460     05  FILLER                  PIC X(20) VALUE "goals".
001470     05  FILLER                  PIC X(20) VALUE "hlth-ins-access".
001480     05  FILLER                  PIC X(20) VALUE "house-upkeep".
001490     05  FILLER                  PIC X(20) VALUE "time-mgmt".
001500     05  FILLER                  PIC X(20) VALUE "transport".
001510     05  FILLER                  PIC X(20) VALUE "understanding-serv".
001520     05  FILLER                  PIC X(20) VALUE "food".
001530     05  FILLER                  PIC X(20) VALUE "rent-ready".
001540     05  FILLER                  PIC X(20) VALUE "legal".
001550     05  FILLER                  PIC X(20) VALUE "safety".
001560     05  FILLER                  PIC X(20) VALUE "phys-health".
001570     05  FILLER                  PIC X(20) VALUE "sub-use".
001580     05  FILLER                  PIC X(20) VALUE "support-sys".
001590     05  FILLER                  PIC X(20) VALUE "career-res".
001600     05  FILLER                  PIC X(20) VALUE "education".
001610     05  FILLER                  PIC X(20) VALUE "emp-stablility".
001620     05  FILLER                  PIC X(20) VALUE "future-hopes".
001630     05  FILLER                  PIC X(20) VALUE "income-met".
001640 01  WS-WIDE-QUESTION-LIT-TABLE REDEFINES WS-WIDE-QUESTION-LITERALS.
001650     05  WQL-QUESTION-CODE OCCURS 23 TIMES PIC X(20).
001660
001670 COPY SVYCONF.
001680
001690 01  WS-GROUP-HOLD.
001700     05  HOLD-PATIENT-ID         PIC X(10).
001710     05  HOLD-TREATMENT-DATE     PIC X(26).
001720
001730* COLUMN-HEADING RECORD, SAME HABIT JOINBLD USES ON ITS PRINTED
001740* REPORT - WRITTEN ONCE AS THE FIRST RECORD OF WIDE-FRAME-FILE.
001750* THE 23 VALUE-COLUMN HEADINGS ARE COPIED FROM THE QUESTION TABLE
001760* AT RUN TIME BY 057-BUILD-HEADER-ROW-RTN, NOT HARD-CODED HERE,
001770* SO THEY NEVER DRIFT OUT OF STEP WITH THE COLUMN ORDER.
001780 01  WS-COLM-HDR-REC.
001790     05  FILLER                  PIC X(10) VALUE "PatientID".
001800     05  FILLER                  PIC X(20) VALUE "FirstName".
001810     05  FILLER                  PIC X(20) VALUE "LastName".
001820     05  FILLER                  PIC X(26) VALUE "TreatmentDate".
001830     05  WS-HDR-VALUE-COL OCCURS 23 TIMES PIC X(10).
001840
001850 01  COUNTERS-AND-ACCUMULATORS.
001860     05  LONG-ROWS-READ          PIC S9(09) COMP.
001870     05  ROWS-FILTERED-IN        PIC S9(09) COMP.
001880     05  WIDE-ROWS-WRITTEN       PIC S9(09) COMP.
001890
001900 COPY ABENDREC.
001910
001920 PROCEDURE DIVISION.
001930     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001940     PERFORM 050-LOAD-QUESTION-TABLE THRU 050-EXIT.
001950     PERFORM 200-SORT-AND-GROUP THRU 200-EXIT.
001960     PERFORM 900-CLEANUP THRU 900-EXIT.
001970     MOVE ZERO TO RETURN-CODE.
001980     GOBACK.
001990
002000* NEITHER WORK FILE OPENS HERE - THE SORT VERB OWNS OPEN/CLOSE OF
002010* BOTH THE LONG-FRAME INPUT AND THE WIDE-FRAME OUTPUT THROUGH ITS
002020* OWN INPUT/OUTPUT PROCEDURES.
002030 000-HOUSEKEEPING.
002040     MOVE "000-HOUSEKEEPING" TO AB-PARA-NAME.
002050     DISPLAY "WIDEBLD - SURVEY 9000 WIDE-FRAME BUILD".
002060     ACCEPT  WS-DATE FROM DATE.
002070     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002080 000-EXIT.
002090     EXIT.
002100
002110* COPIES THE 23-ENTRY LITERAL TABLE INTO SVYCONF'S OWN SHAPE,
002120* THEN LIFTS EACH CODE (FIRST 10 CHARACTERS) INTO THE HEADER ROW.
002130 050-LOAD-QUESTION-TABLE.
002140     MOVE "050-LOAD-QUESTION-TABLE" TO AB-PARA-NAME.
002150     PERFORM 055-COPY-ONE-QUESTION-RTN THRU 055-EXIT
002160             VARYING WQ-IDX FROM 1 BY 1 UNTIL WQ-IDX > 23.
002170 050-EXIT.
002180     EXIT.
002190
002200 055-COPY-ONE-QUESTION-RTN.
002210     MOVE WQL-QUESTION-CODE(WQ-IDX) TO WQ-QUESTION-CODE(WQ-IDX).
002220     MOVE WQ-QUESTION-CODE(WQ-IDX)(1:10)
002230                                 TO WS-HDR-VALUE-COL(WQ-IDX).
002240 055-EXIT.
002250     EXIT.
002260
002270* SORTS ONLY THE SURVEY-9000 ROWS 230 RELEASED - PATIENT/DATE/SEQ
002280* ORDER KEEPS EACH PATIENT'S ASSESSMENT TOGETHER AND PRESERVES
002290* READ ORDER WITHIN IT, SO THE LAST-ONE-READ-WINS RULE IN 330
002300* STILL WORKS AFTER THE SORT REORDERS EVERYTHING ELSE.
002310 200-SORT-AND-GROUP.
002320     MOVE "200-SORT-AND-GROUP" TO AB-PARA-NAME.
002330     SORT SORT-WORK-FILE
002340         ASCENDING KEY SW-PATIENT-ID
002350                       SW-TREATMENT-DATE
002360                       SW-SEQ-NBR
002370         INPUT PROCEDURE IS 210-SORT-IN-PROC
002380         OUTPUT PROCEDURE IS 300-GROUP-AND-EMIT-RTN.
002390 200-EXIT.
002400     EXIT.
002410
002420* INPUT PROCEDURE TO THE SORT - THE FIRST-ROW SWITCH EXISTS SO
002430* THE VERY FIRST LONG-FRAME ROW FEEDS 230 STARTING ON ITS SECOND
002440* PASS, THE SAME HOLD-AND-RELEASE SHAPE FFILL USES ON ITS OWN
002450* INPUT PROCEDURE.
002460 210-SORT-IN-PROC.
002470     OPEN INPUT LONG-FRAME-FILE.
002480     READ LONG-FRAME-FILE
002490         AT END
002500         MOVE "N" TO MORE-LONG-SW
002510     END-READ.
002520     PERFORM 220-EDIT-ONE-ROW THRU 220-EXIT
002530             UNTIL NO-MORE-LONG-RECS.
002540     CLOSE LONG-FRAME-FILE.
002550 210-EXIT.
002560     EXIT.
002570
002580* EVERY LONG-FRAME ROW IS COUNTED HERE REGARDLESS OF SURVEY - THE
002590* 9000-ONLY FILTER LIVES DOWN IN 230, SO LONG-ROWS-READ ALWAYS
002600* REFLECTS THE WHOLE LONG-FRAME FILE FOR THE OPERATOR'S CHECK.
002610 220-EDIT-ONE-ROW.
002620     ADD +1 TO LONG-ROWS-READ.
002630     IF WS-FIRST-LONG-ROW
002640         MOVE "N" TO WS-FIRST-LONG-ROW-SW
002650     ELSE
002660         PERFORM 230-RELEASE-IF-9000-RTN THRU 230-EXIT.
002670
002680     READ LONG-FRAME-FILE
002690         AT END
002700         MOVE "N" TO MORE-LONG-SW
002710     END-READ.
002720 220-EXIT.
002730     EXIT.
002740
002750* FILTER TreatmentCode = 9000 (STRING COMPARE OF THE NUMERIC
002760* TEXT, PER THE OUTCOMES DESK'S OWN RULE)
002770 230-RELEASE-IF-9000-RTN.
002780     IF LF-TREATMENT-CODE NOT = "9000"
002790         GO TO 230-EXIT.
002800
002810     ADD +1 TO ROWS-FILTERED-IN.
002820     ADD +1 TO WS-SEQ-NBR.
002830     MOVE SPACES TO SORT-WORK-REC.
002840     MOVE LF-PATIENT-ID TO SW-PATIENT-ID.
002850     MOVE LF-TREATMENT-DATE TO SW-TREATMENT-DATE.
002860     MOVE WS-SEQ-NBR TO SW-SEQ-NBR.
002870     MOVE LF-FIRST-NAME TO SW-FIRST-NAME.
002880     MOVE LF-LAST-NAME TO SW-LAST-NAME.
002890     MOVE LF-QUESTION-CODE TO SW-QUESTION-CODE.
002900     MOVE LF-VALUE TO SW-VALUE.
002910     RELEASE SORT-WORK-REC.
002920 230-EXIT.
002930     EXIT.
002940
002950* OUTPUT PROCEDURE OF THE SORT - THE FIRST-GROUP SWITCH STARTS
002960* TRUE HERE (UNLIKE MOST OF THIS SHOP'S OUTPUT PROCEDURES) SINCE
002970* A WIDEBLD RUN WITH ZERO SURVEY-9000 ROWS MUST STILL PRODUCE A
002980* HEADER-ONLY FILE, NOT ABEND ON AN UNSTARTED GROUP.
002990 300-GROUP-AND-EMIT-RTN.
003000     OPEN OUTPUT WIDE-FRAME-FILE, SYSOUT.
003010     WRITE WIDE-FRAME-REC FROM WS-COLM-HDR-REC.
003020     MOVE "Y" TO WS-FIRST-GROUP-SW.
003030
003040     RETURN SORT-WORK-FILE
003050         AT END
003060         MOVE "N" TO MORE-SORTED-SW
003070     END-RETURN.
003080
003090     PERFORM 310-PROCESS-ONE-ROW THRU 310-EXIT
003100             UNTIL NO-MORE-SORTED-RECS.
003110
003120     IF NOT WS-FIRST-GROUP
003130         PERFORM 340-EMIT-GROUP-RTN THRU 340-EXIT.
003140
003150     CLOSE WIDE-FRAME-FILE, SYSOUT.
003160 300-EXIT.
003170     EXIT.
003180
003190* PATIENT-ID AND TREATMENT-DATE TOGETHER ARE THE GROUP BREAK KEY -
003200* ONE WIDE-FRAME ROW PER ASSESSMENT EVENT, NOT PER PATIENT, SINCE
003210* A PATIENT RE-ASSESSED LATER IN THE YEAR GETS A SEPARATE ROW.
003220 310-PROCESS-ONE-ROW.
003230     IF WS-FIRST-GROUP
003240         PERFORM 320-START-NEW-GROUP-RTN THRU 320-EXIT
003250     ELSE
003260         IF SW-PATIENT-ID NOT = HOLD-PATIENT-ID
003270             OR SW-TREATMENT-DATE NOT = HOLD-TREATMENT-DATE
003280             PERFORM 340-EMIT-GROUP-RTN THRU 340-EXIT
003290             PERFORM 320-START-NEW-GROUP-RTN THRU 320-EXIT.
003300
003310     PERFORM 330-POSITION-VALUE-RTN THRU 330-EXIT.
003320
003330     RETURN SORT-WORK-FILE
003340         AT END
003350         MOVE "N" TO MORE-SORTED-SW
003360     END-RETURN.
003370 310-EXIT.
003380     EXIT.
003390
003400* ALL 23 QUESTION COLUMNS START BLANK ON THE MOVE SPACES TO
003410* WIDE-FRAME-REC - A QUESTION NEVER ANSWERED IN THIS ASSESSMENT
003420* STAYS BLANK RATHER THAN CARRYING OVER THE PRIOR GROUP'S VALUE.
003430 320-START-NEW-GROUP-RTN.
003440     MOVE "N" TO WS-FIRST-GROUP-SW.
003450     MOVE SW-PATIENT-ID TO HOLD-PATIENT-ID.
003460     MOVE SW-TREATMENT-DATE TO HOLD-TREATMENT-DATE.
003470     MOVE SPACES TO WIDE-FRAME-REC.
003480     MOVE SW-PATIENT-ID TO WF-PATIENT-ID.
003490     MOVE SW-TREATMENT-DATE TO WF-TREATMENT-DATE.
003500 320-EXIT.
003510     EXIT.
003520
003530* POSITIONS THIS ROW'S VALUE INTO ITS COLUMN - A REPEATED
003540* QUESTION CODE FOR THE SAME GROUP JUST OVERWRITES THE COLUMN
003550* ALREADY SET, SO THE LAST ONE READ (HIGHEST SEQUENCE NUMBER)
003560* WINS.  A QUESTION CODE NOT IN THE 23-COLUMN TABLE IS IGNORED.
003570 330-POSITION-VALUE-RTN.
003580     MOVE SW-FIRST-NAME TO WF-FIRST-NAME.
003590     MOVE SW-LAST-NAME TO WF-LAST-NAME.
003600
003610     MOVE "N" TO WS-FOUND-SW.
003620     IF SW-QUESTION-CODE NOT = SPACES
003630         SET WQ-IDX TO 1
003640         SEARCH WS-WIDE-QUESTION-ENTRY VARYING WQ-IDX
003650             AT END
003660                 CONTINUE
003670             WHEN WQ-IDX > 23
003680                 CONTINUE
003690             WHEN WQ-QUESTION-CODE(WQ-IDX) = SW-QUESTION-CODE
003700                 MOVE "Y" TO WS-FOUND-SW
003710         END-SEARCH.
003720
003730     IF ENTRY-ALREADY-SEEN
003740         MOVE SW-VALUE TO WF-QUESTION-VALUE(WQ-IDX).
003750 330-EXIT.
003760     EXIT.
003770
003780* CALLED EITHER ON A GROUP BREAK (310) OR ONCE MORE AT END OF SORT
003790* (300) TO FLUSH THE LAST GROUP, WHICH NEVER SEES A BREAK OF ITS
003800* OWN.
003810 340-EMIT-GROUP-RTN.
003820     WRITE WIDE-FRAME-REC.
003830     ADD +1 TO WIDE-ROWS-WRITTEN.
003840 340-EXIT.
003850     EXIT.
003860
003870* ROWS-FILTERED-IN VERSUS LONG-ROWS-READ TELLS THE CASELOAD DESK
003880* WHAT SHARE OF THE LONG-FRAME FILE WAS ACTUALLY SURVEY 9000 -
003890* USEFUL WHEN A RUN'S WIDE-FRAME OUTPUT LOOKS THINNER THAN USUAL.
003900 900-CLEANUP.
003910     MOVE "900-CLEANUP" TO AB-PARA-NAME.
003920     DISPLAY "** LONG-FRAME ROWS READ       **" LONG-ROWS-READ.
003930     DISPLAY "** ROWS FILTERED TO SURVEY 9000 **" ROWS-FILTERED-IN.
003940     DISPLAY "** WIDE-FRAME ROWS WRITTEN    **" WIDE-ROWS-WRITTEN.
003950     DISPLAY "******** NORMAL END OF JOB WIDEBLD ********".
003960 900-EXIT.
003970     EXIT.
003980
003990 1000-ABEND-RTN.
004000     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
004010     DISPLAY "*** ABNORMAL END OF JOB - WIDEBLD ***" UPON CONSOLE.
004020     DIVIDE AB-ZERO-VAL INTO AB-ONE-VAL GIVING AB-DIVIDE-RESULT.
