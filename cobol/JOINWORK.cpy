000010******************************************************************
000020*    JOINWORK   -   JOINED, PRE-FILL WORK FILE (INTER-STEP)
000030*
000040*    ONE ROW PER SKELWORK ROW WITH ITS LOOKED-UP RESPONSE VALUE
000050*    ATTACHED (BLANK WHEN NO RESPONSE WAS RECORDED) AND ITS
000060*    ASSESSMENT DATE ALREADY BROKEN OUT FOR THE SORT STEP THAT
000070*    FOLLOWS.  BUILT BY JOINBLD, SORTED AND FORWARD-FILLED BY
000080*    FFILL.
000090*
000100*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000110******************************************************************
000120 01  JOINWORK-REC.
000130     05  JW-QUEST-TRMT-INST-CD   PIC X(60).
000140     05  JW-TREATMENT-INST-CD    PIC X(40).
000150     05  JW-PATIENT-ID           PIC X(10).
000160     05  JW-TREATMENT-CODE       PIC X(04).
000170     05  JW-SURVEY-NAME          PIC X(40).
000180     05  JW-TREATMENT-DATE       PIC X(26).
000190     05  JW-QUESTION-CODE        PIC X(20).
000200     05  JW-VALUE                PIC X(30).
000210     05  JW-SORT-KEY.
000220         10  JW-SORT-YYYY        PIC 9(04).
000230         10  JW-SORT-MM          PIC 9(02).
000240         10  JW-SORT-DD          PIC 9(02).
000250         10  JW-SORT-HH          PIC 9(02).
000260         10  JW-SORT-MI          PIC 9(02).
000270     05  FILLER                  PIC X(08).
