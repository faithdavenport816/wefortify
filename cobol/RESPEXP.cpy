000010******************************************************************
000020*    RESPEXP    -   QUESTION-LEVEL RESPONSE EXPORT RECORD
000030*                   ("TREATMENT THREAD" EXPORT)
000040*
000050*    ONE ROW PER QUESTION ANSWERED ON A GIVEN ASSESSMENT.  CARRIES
000060*    THE CLIENT'S NAME AS OF THAT ROW, THE SURVEY NAME (NOT CODE --
000070*    CODE IS RESOLVED VIA THE DICTIONARY), THE QUESTION CODE AND
000080*    THE RAW ANSWER TEXT.  RECORD IS LINE SEQUENTIAL, NO TRAILER.
000090*
000100*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000110******************************************************************
000120 01  RESPONSE-EXPORT-REC.
000130     05  RE-CLIENT-ID            PIC X(10).
000140     05  RE-FIRST-NAME           PIC X(20).
000150     05  RE-LAST-NAME            PIC X(20).
000160     05  RE-ASSESS-DATE          PIC X(26).
000170     05  RE-ASSESS-TIME          PIC X(26).
000180     05  RE-DOCUMENT             PIC X(40).
000190     05  RE-QUESTION-CODE        PIC X(20).
000200     05  RE-VALUE                PIC X(30).
