000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  SKELBLD.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 03/12/89.
000070 DATE-COMPILED. 08/09/26.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*    CHANGE LOG
000110*
000120*    03/12/89  JS   0001  ORIGINAL - TWO-PHASE STEP.  PHASE 1         0001
000130*                         BUILDS THE PATIENT NAME MAP FROM THE
000140*                         RESPONSE EXPORT.  PHASE 2 BUILDS THE
000150*                         EXPECTED PATIENT/INSTANCE/QUESTION GRID
000160*                         FROM THE DAILY SUMMARY AND THE
000170*                         DICTIONARY TRIPLES.
000180*    05/03/89  JS   0006  SKELETON NOW ADMITS SURVEYS 1000 AND        0006
000190*                         1001 IN ADDITION TO THE PRIMARY 9000 -
000200*                         REQUEST FROM THE CASELOAD REPORTING
000210*                         DESK.
000220*    12/14/90  DLK  0019  NAME MAP CAPACITY RAISED FROM 1000 TO       0019
000230*                         2000 CLIENTS - FALL INTAKE PUSHED PAST
000240*                         THE OLD LIMIT.
000250*    03/29/93  TPL  0028  TREATMENT-CODE ON THE DAILY SUMMARY IS      0028
000260*                         NOW SCREENED WITH IS NUMERIC BEFORE THE
000270*                         COMPARE - A HANDFUL OF ROWS CARRY SPACES
000280*                         AND WERE BOMBING THE OLD COMPARE.
000290*    09/09/98  DLK  Y2K1  YEAR-2000 REVIEW - DATES ARE PASSED         Y2K1
000300*                         THROUGH TO DTPARSE/INSTKEY UNCHANGED,
000310*                         NO WINDOWED YEAR LOGIC HERE.  SIGNED OFF
000320*                         Y2K OK.
000330*    07/19/00  TPL  0052  PHASE 1 NOW SKIPS RESPONSE-EXPORT ROWS      0052
000340*                         WITH A BLANK ClientID ENTIRELY, RATHER
000350*                         THAN WRITING A BLANK-KEYED NAMEWORK ROW.
000360*    08/09/26  RWK  0091  RECOMPILED UNDER THE OUTCOMES-REPORTING     0091
000370*                         RUN.  NO LOGIC CHANGE THIS TICKET.
000380******************************************************************
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-390.
000420 OBJECT-COMPUTER. IBM-390.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT SYSOUT
000480     ASSIGN TO UT-S-SYSOUT
000490       ORGANIZATION IS SEQUENTIAL.
000500
000510     SELECT RESPONSE-EXPORT-FILE
000520     ASSIGN TO UT-S-RESPEXP
000530       ACCESS MODE IS SEQUENTIAL
000540       FILE STATUS IS IFCODE.
000550
000560     SELECT NAMEWORK-FILE
000570     ASSIGN TO UT-S-NAMEWORK
000580       ACCESS MODE IS SEQUENTIAL
000590       FILE STATUS IS OFCODE.
000600
000610     SELECT DAILY-SUMMARY-FILE
000620     ASSIGN TO UT-S-DAILYSUM
000630       ACCESS MODE IS SEQUENTIAL
000640       FILE STATUS IS DFCODE.
000650
000660     SELECT DICTWORK-FILE
000670     ASSIGN TO UT-S-DICTWORK
000680       ACCESS MODE IS SEQUENTIAL
000690       FILE STATUS IS QFCODE.
000700
000710     SELECT SKELWORK-FILE
000720     ASSIGN TO UT-S-SKELWORK
000730       ACCESS MODE IS SEQUENTIAL
000740       FILE STATUS IS SFCODE.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  SYSOUT
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 120 CHARACTERS
000820     BLOCK CONTAINS 0 RECORDS
000830     DATA RECORD IS SYSOUT-REC.
000840 01  SYSOUT-REC                  PIC X(120).
000850
000860****** PHASE 1 INPUT - QUESTION-LEVEL RESPONSES.  ONLY THE
000870****** CLIENTID/NAME PORTION OF EACH ROW IS USED HERE.
000880 FD  RESPONSE-EXPORT-FILE
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 192 CHARACTERS
000920     BLOCK CONTAINS 0 RECORDS
000930     DATA RECORD IS RESPONSE-EXPORT-REC.
000940 COPY RESPEXP.
000950
000960****** PHASE 1 OUTPUT - SEE NAMEWORK
000970 FD  NAMEWORK-FILE
000980     RECORDING MODE IS F
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 60 CHARACTERS
001010     BLOCK CONTAINS 0 RECORDS
001020     DATA RECORD IS NAMEWORK-REC.
001030 COPY NAMEWORK.
001040
001050****** PHASE 2 INPUT - ONE ROW PER ASSESSMENT EVENT
001060 FD  DAILY-SUMMARY-FILE
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 40 CHARACTERS
001100     BLOCK CONTAINS 0 RECORDS
001110     DATA RECORD IS DAILY-SUMMARY-REC.
001120 COPY DAILYSUM.
001130
001140****** PHASE 2 INPUT - THE DICTIONARY TRIPLES DICTLOAD BUILT
001150 FD  DICTWORK-FILE
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 120 CHARACTERS
001190     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS DICTWORK-REC.
001210 COPY DICTWORK.
001220
001230****** PHASE 2 OUTPUT - SEE SKELWORK
001240 FD  SKELWORK-FILE
001250     RECORDING MODE IS F
001260     LABEL RECORDS ARE STANDARD
001270     RECORD CONTAINS 210 CHARACTERS
001280     BLOCK CONTAINS 0 RECORDS
001290     DATA RECORD IS SKELWORK-REC.
001300 COPY SKELWORK.
001310* ALTERNATE VIEW USED ONLY WHEN A REJECTED SKELETON ROW IS
001320* ECHOED TO SYSOUT FOR THE CASELOAD DESK
001330 01  SKELWORK-KEY-VIEW REDEFINES SKELWORK-REC.
001340     05  SW-KEY-PATIENT-ID       PIC X(10).
001350     05  SW-KEY-TREATMENT-DATE   PIC X(26).
001360     05  FILLER                  PIC X(174).
001370
001380 WORKING-STORAGE SECTION.
001390 01  FILE-STATUS-CODES.
001400     05  IFCODE                  PIC X(2).
001410         88  CODE-READ           VALUE SPACES.
001420         88  NO-MORE-DATA        VALUE "10".
001430     05  OFCODE                  PIC X(2).
001440         88  CODE-WRITE          VALUE SPACES.
001450     05  DFCODE                  PIC X(2).
001460         88  DAILY-CODE-READ     VALUE SPACES.
001470         88  NO-MORE-DAILY       VALUE "10".
001480     05  QFCODE                  PIC X(2).
001490         88  DICT-CODE-READ      VALUE SPACES.
001500         88  NO-MORE-DICTWORK    VALUE "10".
001510     05  SFCODE                  PIC X(2).
001520         88  SKEL-CODE-WRITE     VALUE SPACES.
001530
001540* RUN DATE, HELD FOR THE ABEND BLOCK - SKELWORK ROWS CARRY THE
001550* ASSESSMENT DATE OFF THE INCOMING RESPONSE, NOT THE RUN DATE.
001560 77  WS-DATE                     PIC 9(6).
001570 77  MORE-RESP-SW                PIC X(01) VALUE "Y".
001580     88  NO-MORE-RESP-RECS       VALUE "N".
001590 77  MORE-DAILY-SW               PIC X(01) VALUE "Y".
001600     88  NO-MORE-DAILY-RECS      VALUE "N".
001610
001620* PHASE 1 - FIRST-OCCURRENCE NAME TABLE, ONE ENTRY PER DISTINCT
001630* CLIENTID ALREADY WRITTEN TO NAMEWORK
001640 01  WS-SEEN-NAME-TABLE.
001650     05  WS-SEEN-NAME-ENTRY OCCURS 2000 TIMES
001660                                 INDEXED BY NM-IDX.
001670         10  WS-SEEN-CLIENT-ID   PIC X(10).
001680
001690* ALTERNATE FIXED-WIDTH VIEW OF THE SAME TABLE, USED ONLY BY THE
001700* DIAGNOSTIC ROW-COUNT DISPLAY AT END OF PHASE 1
001710 01  WS-SEEN-NAME-TABLE-FLAT REDEFINES WS-SEEN-NAME-TABLE
001720                                 PIC X(20000).
001730
001740 01  WS-NAME-COUNTERS.
001750     05  NM-TOP                  PIC S9(04) COMP VALUE ZERO.
001760     05  NM-FOUND-SW             PIC X(01).
001770         88  CLIENT-ALREADY-SEEN VALUE "Y".
001780
001790* PHASE 2 - DICTIONARY TRIPLES LOADED ONCE FROM DICTWORK
001800 01  WS-TRIPLE-TABLE.
001810     05  WS-TRIPLE-ENTRY OCCURS 500 TIMES INDEXED BY TR-IDX.
001820         10  TR-SURVEY-CODE      PIC X(04).
001830         10  TR-SURVEY-NAME      PIC X(40).
001840         10  TR-QUESTION-CODE    PIC X(20).
001850
001860* FLAT VIEW OF ONE TRIPLE ENTRY, USED WHEN LOGGING A REJECTED
001870* DICTWORK ROW TO SYSOUT
001880 01  WS-TRIPLE-ENTRY-FLAT REDEFINES WS-TRIPLE-TABLE.
001890     05  WS-TRIPLE-FLAT-ROW OCCURS 500 TIMES PIC X(64).
001900
001910 01  WS-TRIPLE-COUNTERS.
001920     05  TR-TOP                  PIC S9(04) COMP VALUE ZERO.
001930
001940 77  DS-CODE-IS-TARGET-SW        PIC X(01).
001950     88  DS-CODE-IS-TARGET       VALUE "Y".
001960
001970 COPY DTPARMS.
001980 COPY INSTPARM.
001990
002000 01  COUNTERS-AND-ACCUMULATORS.
002010     05  NAME-ROWS-READ          PIC S9(09) COMP.
002020     05  NAME-ROWS-WRITTEN       PIC S9(09) COMP.
002030     05  DAILY-ROWS-READ         PIC S9(09) COMP.
002040     05  SKELETON-ROWS-WRITTEN   PIC S9(09) COMP.
002050     05  TRIPLES-LOADED          PIC S9(09) COMP.
002060
002070 COPY ABENDREC.
002080
002090 PROCEDURE DIVISION.
002100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002110     PERFORM 100-NAME-MAP-MAINLINE THRU 100-EXIT
002120             UNTIL NO-MORE-RESP-RECS.
002130     PERFORM 400-CLOSE-PHASE-1 THRU 400-EXIT.
002140
002150     PERFORM 450-LOAD-TRIPLE-TABLE THRU 450-EXIT.
002160     PERFORM 500-SKELETON-MAINLINE THRU 500-EXIT
002170             UNTIL NO-MORE-DAILY-RECS.
002180
002190     PERFORM 900-CLEANUP THRU 900-EXIT.
002200     MOVE ZERO TO RETURN-CODE.
002210     GOBACK.
002220
002230* PHASE 1 OPENS ONLY THE RESPONSE EXPORT AND NAMEWORK - THE DAILY
002240* SUMMARY, DICTIONARY AND SKELWORK FILES DO NOT OPEN UNTIL
002250* 450-LOAD-TRIPLE-TABLE STARTS PHASE 2, SO A PHASE 1 ABEND NEVER
002260* LEAVES THE PHASE 2 FILES HALF-OPEN.
002270 000-HOUSEKEEPING.
002280     MOVE "000-HOUSEKEEPING" TO AB-PARA-NAME.
002290     DISPLAY "SKELBLD - NAME MAP AND SKELETON BUILD".
002300     ACCEPT  WS-DATE FROM DATE.
002310     OPEN INPUT RESPONSE-EXPORT-FILE.
002320     OPEN OUTPUT NAMEWORK-FILE, SYSOUT.
002330     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002340     SET NM-IDX TO 1.
002350
002360     READ RESPONSE-EXPORT-FILE
002370         AT END
002380         MOVE "N" TO MORE-RESP-SW
002390     END-READ.
002400 000-EXIT.
002410     EXIT.
002420
002430* PHASE 1 - ONE NAMEWORK ROW PER DISTINCT CLIENTID, FIRST
002440* OCCURRENCE ORDER
002450 100-NAME-MAP-MAINLINE.
002460     MOVE "100-NAME-MAP-MAINLINE" TO AB-PARA-NAME.
002470     ADD +1 TO NAME-ROWS-READ.
002480
002490     IF RE-CLIENT-ID NOT = SPACES
002500         PERFORM 150-ADD-NAME-ENTRY THRU 150-EXIT.
002510
002520     READ RESPONSE-EXPORT-FILE
002530         AT END
002540         MOVE "N" TO MORE-RESP-SW
002550     END-READ.
002560 100-EXIT.
002570     EXIT.
002580
002590 150-ADD-NAME-ENTRY.
002600     MOVE "150-ADD-NAME-ENTRY" TO AB-PARA-NAME.
002610     MOVE "N" TO NM-FOUND-SW.
002620     IF NM-TOP NOT = ZERO
002630         PERFORM 160-SEARCH-NAME-TABLE THRU 160-EXIT.
002640
002650     IF CLIENT-ALREADY-SEEN
002660         GO TO 150-EXIT.
002670
002680     IF NM-TOP > 1999
002690         MOVE "** NAME MAP TABLE FULL" TO AB-REASON
002700         GO TO 1000-ABEND-RTN.
002710
002720     ADD +1 TO NM-TOP.
002730     SET NM-IDX TO NM-TOP.
002740     MOVE RE-CLIENT-ID TO WS-SEEN-CLIENT-ID(NM-IDX).
002750
002760     MOVE RE-CLIENT-ID TO NW-CLIENT-ID.
002770     MOVE RE-FIRST-NAME TO NW-FIRST-NAME.
002780     MOVE RE-LAST-NAME TO NW-LAST-NAME.
002790     WRITE NAMEWORK-REC.
002800     ADD +1 TO NAME-ROWS-WRITTEN.
002810 150-EXIT.
002820     EXIT.
002830
002840* LINEAR SCAN OF THE SEEN-NAME TABLE - ACCEPTABLE AT THIS SHOP'S
002850* VOLUMES SINCE THE TABLE IS CAPPED AT 2000 AND PHASE 1 RUNS ONCE
002860* PER NIGHT, NOT ON DEMAND.
002870 160-SEARCH-NAME-TABLE.
002880     SET NM-IDX TO 1.
002890     SEARCH WS-SEEN-NAME-ENTRY VARYING NM-IDX
002900         AT END
002910             CONTINUE
002920         WHEN NM-IDX > NM-TOP
002930             CONTINUE
002940         WHEN WS-SEEN-CLIENT-ID(NM-IDX) = RE-CLIENT-ID
002950             MOVE "Y" TO NM-FOUND-SW
002960     END-SEARCH.
002970 160-EXIT.
002980     EXIT.
002990
003000 400-CLOSE-PHASE-1.
003010     MOVE "400-CLOSE-PHASE-1" TO AB-PARA-NAME.
003020     CLOSE RESPONSE-EXPORT-FILE, NAMEWORK-FILE.
003030     DISPLAY "** RESPONSE ROWS READ FOR NAME MAP **" NAME-ROWS-READ.
003040     DISPLAY "** DISTINCT CLIENTS WRITTEN         **"
003050             NAME-ROWS-WRITTEN.
003060 400-EXIT.
003070     EXIT.
003080
003090* PHASE 2 SETUP - LOAD THE "Q" TRIPLES DICTLOAD BUILT
003100 450-LOAD-TRIPLE-TABLE.
003110     MOVE "450-LOAD-TRIPLE-TABLE" TO AB-PARA-NAME.
003120     OPEN INPUT DICTWORK-FILE.
003130     SET TR-IDX TO 1.
003140     READ DICTWORK-FILE
003150         AT END
003160         MOVE "N" TO MORE-DAILY-SW
003170         GO TO 450-DONE
003180     END-READ.
003190
003200     PERFORM 460-ADD-TRIPLE-ROW THRU 460-EXIT
003210             UNTIL NO-MORE-DICTWORK.
003220
003230     MOVE "Y" TO MORE-DAILY-SW.
003240 450-DONE.
003250     CLOSE DICTWORK-FILE.
003260     OPEN INPUT DAILY-SUMMARY-FILE.
003270     OPEN OUTPUT SKELWORK-FILE.
003280     READ DAILY-SUMMARY-FILE
003290         AT END
003300         MOVE "N" TO MORE-DAILY-SW
003310     END-READ.
003320 450-EXIT.
003330     EXIT.
003340
003350* ONLY "Q" ROWS FROM DICTLOAD (DW-TRIPLE-REC) BUILD THE TABLE -
003360* THE "S" AND "V" ROWS ON THE SAME FILE ARE RESPPROC'S CONCERN
003370* AND ARE SIMPLY READ PAST HERE.
003380 460-ADD-TRIPLE-ROW.
003390     IF DW-TRIPLE-REC
003400         IF TR-TOP > 499
003410             MOVE "** TRIPLE TABLE FULL IN SKELBLD" TO AB-REASON
003420             GO TO 1000-ABEND-RTN
003430         END-IF
003440         ADD +1 TO TR-TOP
003450         SET TR-IDX TO TR-TOP
003460         MOVE DW-SURVEY-CODE TO TR-SURVEY-CODE(TR-IDX)
003470         MOVE DW-SURVEY-NAME TO TR-SURVEY-NAME(TR-IDX)
003480         MOVE DW-QUESTION-CODE TO TR-QUESTION-CODE(TR-IDX)
003490         ADD +1 TO TRIPLES-LOADED
003500     END-IF.
003510
003520     READ DICTWORK-FILE
003530         AT END
003540         MOVE "DONE" TO SYSOUT-REC
003550     END-READ.
003560 460-EXIT.
003570     EXIT.
003580
003590* PHASE 2 - ONE SKELETON ROW PER MATCHING DICTIONARY TRIPLE FOR
003600* EACH ELIGIBLE DAILY-SUMMARY ROW
003610* TREATMENT CODES 9000, 1000 AND 1001 ARE THE ONLY ASSESSMENT
003620* EVENTS THIS STEP SKELETONIZES - EVERY OTHER DAILY-SUMMARY ROW
003630* PASSES THROUGH UNMATCHED SINCE IT CARRIES NO SURVEY QUESTIONS.
003640 500-SKELETON-MAINLINE.
003650     MOVE "500-SKELETON-MAINLINE" TO AB-PARA-NAME.
003660     ADD +1 TO DAILY-ROWS-READ.
003670     MOVE "N" TO DS-CODE-IS-TARGET-SW.
003680
003690     IF DS-TREATMENT-CODE IS NUMERIC
003700         IF DS-TREATMENT-CODE = "9000" OR "1000" OR "1001"
003710             MOVE "Y" TO DS-CODE-IS-TARGET-SW
003720         END-IF
003730     END-IF.
003740
003750     IF DS-CODE-IS-TARGET
003760         PERFORM 550-MATCH-TRIPLES-RTN THRU 550-EXIT
003770                 VARYING TR-IDX FROM 1 BY 1
003780                 UNTIL TR-IDX > TR-TOP.
003790
003800     READ DAILY-SUMMARY-FILE
003810         AT END
003820         MOVE "N" TO MORE-DAILY-SW
003830     END-READ.
003840 500-EXIT.
003850     EXIT.
003860
003870* ONE PASS OF THE TRIPLE TABLE PER ELIGIBLE DAILY-SUMMARY ROW -
003880* EVERY TRIPLE WHOSE SURVEY CODE MATCHES THE TREATMENT CODE
003890* PRODUCES ITS OWN SKELETON ROW, SO ONE ASSESSMENT EVENT CAN
003900* EXPAND INTO MANY EXPECTED QUESTION ROWS.
003910 550-MATCH-TRIPLES-RTN.
003920     IF TR-SURVEY-CODE(TR-IDX) = DS-TREATMENT-CODE
003930         PERFORM 600-BUILD-INSTANCE-CODES THRU 600-EXIT.
003940 550-EXIT.
003950     EXIT.
003960
003970* BUILDS THE TWO INSTANCE KEYS AND WRITES ONE SKELWORK ROW
003980 600-BUILD-INSTANCE-CODES.
003990     MOVE "600-BUILD-INSTANCE-CODES" TO AB-PARA-NAME.
004000     MOVE DS-TREATMENT-DT TO DT-RAW-TEXT.
004010     CALL 'DTPARSE' USING DT-PARSE-PARMS, DT-RETURN-CODE.
004020
004030     MOVE DS-PATIENT-ID TO IK-PATIENT-ID.
004040     MOVE SPACES TO IK-QUESTION-CODE.
004050     MOVE DS-TREATMENT-DT TO IK-RAW-DATE-TEXT.
004060     MOVE DT-VALID-SW TO IK-VALID-SW.
004070     MOVE DT-YYYY TO IK-YYYY.
004080     MOVE DT-MM TO IK-MM.
004090     MOVE DT-DD TO IK-DD.
004100     MOVE DT-HH TO IK-HH.
004110     MOVE DT-MI TO IK-MI.
004120     MOVE TR-QUESTION-CODE(TR-IDX) TO IK-QUESTION-CODE.
004130     CALL 'INSTKEY' USING IK-INSTANCE-PARMS, IK-RETURN-CODE.
004140
004150     MOVE DS-PATIENT-ID TO SK-PATIENT-ID.
004160     MOVE DS-TREATMENT-DT TO SK-TREATMENT-DATE.
004170     MOVE DS-TREATMENT-CODE TO SK-TREATMENT-CODE.
004180     MOVE TR-SURVEY-NAME(TR-IDX) TO SK-SURVEY-NAME.
004190     MOVE TR-QUESTION-CODE(TR-IDX) TO SK-QUESTION-CODE.
004200     MOVE IK-TREATMENT-INST-CD TO SK-TREATMENT-INST-CD.
004210     MOVE IK-QUEST-TRMT-INST-CD TO SK-QUEST-TRMT-INST-CD.
004220     WRITE SKELWORK-REC.
004230     ADD +1 TO SKELETON-ROWS-WRITTEN.
004240 600-EXIT.
004250     EXIT.
004260
004270* PHASE 1'S FILES ARE ALREADY CLOSED BY 400-CLOSE-PHASE-1 BY THE
004280* TIME THIS RUNS - ONLY THE PHASE 2 FILES REMAIN OPEN, WHETHER
004290* THIS IS REACHED NORMALLY OR VIA THE ABEND PATH.
004300 700-CLOSE-FILES.
004310     MOVE "700-CLOSE-FILES" TO AB-PARA-NAME.
004320     CLOSE DAILY-SUMMARY-FILE, SKELWORK-FILE, SYSOUT.
004330 700-EXIT.
004340     EXIT.
004350
004360* TRIPLES-LOADED IS THE FIRST THING TO CHECK IF THE SKELETON
004370* COMES OUT SHORT - A LOW COUNT USUALLY MEANS DICTLOAD DID NOT
004380* RUN, OR RAN AGAINST A STALE DICTIONARY EXTRACT.
004390 900-CLEANUP.
004400     MOVE "900-CLEANUP" TO AB-PARA-NAME.
004410     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
004420     DISPLAY "** DICTIONARY TRIPLES LOADED  **" TRIPLES-LOADED.
004430     DISPLAY "** DAILY-SUMMARY ROWS READ    **" DAILY-ROWS-READ.
004440     DISPLAY "** SKELETON ROWS WRITTEN      **"
004450             SKELETON-ROWS-WRITTEN.
004460     DISPLAY "******** NORMAL END OF JOB SKELBLD ********".
004470 900-EXIT.
004480     EXIT.
004490
004500 1000-ABEND-RTN.
004510     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
004520     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
004530     DISPLAY "*** ABNORMAL END OF JOB - SKELBLD ***" UPON CONSOLE.
004540     DIVIDE AB-ZERO-VAL INTO AB-ONE-VAL GIVING AB-DIVIDE-RESULT.
