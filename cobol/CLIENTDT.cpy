000010******************************************************************
000020*    CLIENTDT   -   CLIENT-DATE-FRAME (INTERMEDIATE) RECORD
000030*
000040*    ONE ROW PER PatientID/TreatmentCode GROUP.  CARRIES THE
000050*    START/END ASSESSMENT PER PROGRAM YEAR (2024/2025/2026) PLUS
000060*    THE ALL-TIME (OVERALL) START/END, IN THAT FIXED ORDER --
000070*    CD-PERIOD-ENTRY(1) IS 2024, (2) IS 2025, (3) IS 2026,
000080*    (4) IS OVERALL.  BUILT AND CONSUMED ENTIRELY WITHIN THE RUN;
000090*    NOT ONE OF THE THREE FILES HANDED TO THE SPREADSHEET SIDE.
000100*
000110*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000120******************************************************************
000130 01  CLIENT-DATE-FRAME-REC.
000140     05  CD-PATIENT-ID           PIC X(10).
000150     05  CD-FIRST-NAME           PIC X(20).
000160     05  CD-LAST-NAME            PIC X(20).
000170     05  CD-TREATMENT-CODE       PIC X(04).
000180     05  CD-SURVEY-NAME          PIC X(40).
000190     05  CD-PERIOD-ENTRY OCCURS 4 TIMES.
000200         10  CD-START-DATE       PIC X(26).
000210         10  CD-START-INST-CD    PIC X(40).
000220         10  CD-END-DATE         PIC X(26).
000230         10  CD-END-INST-CD      PIC X(40).
000240         10  CD-INCLUDE-DENOM    PIC X(03).
000250             88  CD-INCLUDE-YES  VALUE "Yes".
000260     05  FILLER                  PIC X(10).
000270
000280*    FLAT REDEFINE OF THE FOUR PERIOD ENTRIES -- USED WHEN THE
000290*    WHOLE 25-COLUMN ROW IS MOVED TO/FROM THE CLIENTDT WORK FILE
000300*    IN ONE SHOT RATHER THAN ENTRY-BY-ENTRY.
000310 01  CLIENT-DATE-FRAME-FLAT REDEFINES CLIENT-DATE-FRAME-REC.
000320     05  CD-FLAT-KEY-PART        PIC X(94).
000330     05  CD-FLAT-PERIODS         PIC X(540).
000340     05  FILLER                  PIC X(10).
