000010******************************************************************
000020*    DICTWORK   -   DICTIONARY WORK FILE (INTER-STEP)
000030*
000040*    ONE FLAT LAYOUT CARRYING THREE RECORD TYPES, THE SAME HABIT
000050*    THE OLD TREATMENT-SORT WORK FILE USED FOR ITS DETAIL/TRAILER
000060*    SPLIT (DW-REC-TYPE "S"/"V"/"Q" IN PLACE OF THAT FILE'S
000070*    DETAIL/TRAILER BYTE).  BUILT BY DICTLOAD, CONSUMED BY SKELBLD
000080*    (SURVEY MAP AND TRIPLE TABLE) AND RESPPROC (VALUE MAP).
000090*
000100*      "S"  SURVEY-NAME -> SURVEY-CODE MAP ENTRY
000110*      "V"  RAW-VALUE -> CLEANED-VALUE MAP ENTRY
000120*      "Q"  UNIQUE (SURVEY-CODE, SURVEY-NAME, QUESTION-CODE) TRIPLE,
000130*           FIRST-OCCURRENCE ORDER
000140*
000150*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000160******************************************************************
000170 01  DICTWORK-REC.
000180     05  DW-REC-TYPE             PIC X(01).
000190         88  DW-SURVEY-MAP-REC   VALUE "S".
000200         88  DW-VALUE-MAP-REC    VALUE "V".
000210         88  DW-TRIPLE-REC       VALUE "Q".
000220     05  DW-SURVEY-NAME          PIC X(40).
000230     05  DW-SURVEY-CODE          PIC X(04).
000240     05  DW-QUESTION-CODE        PIC X(20).
000250     05  DW-RAW-VALUE            PIC X(30).
000260     05  DW-CLEANED-VALUE        PIC X(10).
000270     05  FILLER                  PIC X(15).
