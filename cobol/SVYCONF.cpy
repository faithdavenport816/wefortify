000010******************************************************************
000020*    SVYCONF    -   SURVEY 9000 / YOY CONFIGURATION TABLES
000030*
000040*    THESE ARE THE THREE STANDING REFERENCE TABLES THE BUSINESS
000050*    SIDE OWNS AND CHANGES ONLY BY TICKET -- THE 23 WIDE-FRAME
000060*    QUESTION COLUMNS (FIXED ORDER), THE 6 YOY AGGREGATION
000070*    CATEGORIES, AND THE PROGRAM-YEAR DATE BOUNDARIES.  SHAPES
000080*    ONLY LIVE HERE -- EACH CONSUMING PROGRAM LOADS ITS OWN COPY
000090*    VIA A 050-LOAD-xxxx-TABLE PARAGRAPH (SEE WIDEBLD, YOYBLD,
000100*    CDATFRM) THE SAME WAY THIS SHOP HAS ALWAYS LOADED A ONE-TIME
000110*    REFERENCE TABLE AT THE TOP OF A STEP.
000120*
000130*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000140******************************************************************
000150* ---- THE 23 SURVEY-9000 QUESTION CODES, WIDE-FRAME COLUMN ORDER
000160 01  WS-WIDE-QUESTION-TABLE.
000170     05  WS-WIDE-QUESTION-ENTRY OCCURS 23 TIMES
000180                                 INDEXED BY WQ-IDX.
000190         10  WQ-QUESTION-CODE   PIC X(20).
000200
000210* ---- THE 6 YOY AGGREGATION CATEGORIES (5 NAMED + 1 UNION)
000220 01  WS-CATEGORY-TABLE.
000230     05  WS-CATEGORY-ENTRY OCCURS 6 TIMES INDEXED BY CT-IDX.
000240         10  CT-CATEGORY-NAME   PIC X(52).
000250         10  CT-MEMBER-COUNT    PIC 9(02) COMP.
000260         10  CT-MEMBER-CODE OCCURS 12 TIMES INDEXED BY CT-MBR-IDX.
000270             15  CT-MEMBER-QUESTION-CODE
000280                                 PIC X(20).
000290
000300* ---- PROGRAM-YEAR DATE BOUNDARIES, INCLUSIVE, PLUS PREVIOUS-YEAR
000310*      LINKAGE (0 = NO PREVIOUS YEAR)
000320 01  WS-PROGRAM-YEAR-TABLE.
000330     05  WS-PROGRAM-YEAR-ENTRY OCCURS 3 TIMES INDEXED BY PY-IDX.
000340         10  PY-YEAR-NAME       PIC X(04).
000350         10  PY-START-DT.
000360             15  PY-START-YYYY  PIC 9(04).
000370             15  PY-START-MM    PIC 9(02).
000380             15  PY-START-DD    PIC 9(02).
000390             15  PY-START-HH    PIC 9(02).
000400             15  PY-START-MI    PIC 9(02).
000410             15  PY-START-SS    PIC 9(02).
000420         10  PY-END-DT.
000430             15  PY-END-YYYY    PIC 9(04).
000440             15  PY-END-MM      PIC 9(02).
000450             15  PY-END-DD      PIC 9(02).
000460             15  PY-END-HH      PIC 9(02).
000470             15  PY-END-MI      PIC 9(02).
000480             15  PY-END-SS      PIC 9(02).
000490         10  PY-PREVIOUS-IDX    PIC 9(01) COMP.
000500         10  PY-HAS-PREVIOUS    PIC X(01).
000510             88  PY-NO-PREVIOUS VALUE "N".
