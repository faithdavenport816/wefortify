000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  RESPPROC.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 01/23/88.
000070 DATE-COMPILED. 08/09/26.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*    CHANGE LOG
000110*
000120*    01/23/88  JS   0001  ORIGINAL - EDITS EACH ROW OF THE            0001
000130*                         QUESTION-LEVEL RESPONSE EXPORT: RESOLVES
000140*                         THE SURVEY CODE FROM THE DOCUMENT NAME,
000150*                         CLEANS THE ANSWER VALUE, AND BUILDS THE
000160*                         TWO INSTANCE CODES.
000170*    06/14/89  JS   0007  SURVEY-NAME AND VALUE-CLEANING TABLES       0007
000180*                         NOW LAST-WINS ON A REPEATED KEY - THE
000190*                         DICTIONARY REFRESH SOMETIMES CARRIES TWO
000200*                         ROWS FOR THE SAME DOCUMENT NAME AND THE
000210*                         LATER ONE IS THE CORRECT ONE.
000220*    03/03/92  TGD   0012 BALANCING LOGIC DROPPED - THIS EXPORT       0012
000230*                         CARRIES NO TRAILER RECORD, UNLIKE THE
000240*                         OLD DAILY CHARGES FEED.
000250*    11/19/94  DLK   0024 VALUE-MAP TABLE ENLARGED FROM 400 TO        0024
000260*                         1000 ENTRIES - THE DICTIONARY GREW WITH
000270*                         THE '94 SURVEY REVISION.
000280*    09/09/98  DLK   Y2K1 YEAR-2000 REVIEW - DATES ARE PASSED         Y2K1
000290*                         THROUGH TO DTPARSE UNCHANGED, NO
000300*                         WINDOWED YEAR LOGIC HERE.  SIGNED OFF
000310*                         Y2K OK.
000320*    05/02/01  TPL   0058 UNKNOWN DOCUMENT NAMES NOW RESOLVE TO A     0058
000330*                         BLANK SURVEY CODE RATHER THAN ABENDING -
000340*                         A HANDFUL OF PILOT SURVEYS ARE NOT YET
000350*                         IN THE DICTIONARY.
000360*    08/09/26  RWK   0091 RECOMPILED UNDER THE OUTCOMES-REPORTING     0091
000370*                         RUN.  NO LOGIC CHANGE THIS TICKET.
000380******************************************************************
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-390.
000420 OBJECT-COMPUTER. IBM-390.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT SYSOUT
000480     ASSIGN TO UT-S-SYSOUT
000490       ORGANIZATION IS SEQUENTIAL.
000500
000510     SELECT DICTWORK-FILE
000520     ASSIGN TO UT-S-DICTWORK
000530       ACCESS MODE IS SEQUENTIAL
000540       FILE STATUS IS QFCODE.
000550
000560     SELECT RESPONSE-EXPORT-FILE
000570     ASSIGN TO UT-S-RESPEXP
000580       ACCESS MODE IS SEQUENTIAL
000590       FILE STATUS IS IFCODE.
000600
000610     SELECT RESPWORK-FILE
000620     ASSIGN TO UT-S-RESPWORK
000630       ACCESS MODE IS SEQUENTIAL
000640       FILE STATUS IS OFCODE.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  SYSOUT
000690     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD
000710     RECORD CONTAINS 120 CHARACTERS
000720     BLOCK CONTAINS 0 RECORDS
000730     DATA RECORD IS SYSOUT-REC.
000740 01  SYSOUT-REC                  PIC X(120).
000750
000760****** DICTIONARY TABLES FROM DICTLOAD - "S" AND "V" ROWS ARE
000770****** USED HERE, "Q" ROWS ARE SKIPPED (SKELBLD'S CONCERN)
000780 FD  DICTWORK-FILE
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 120 CHARACTERS
000820     BLOCK CONTAINS 0 RECORDS
000830     DATA RECORD IS DICTWORK-REC.
000840 COPY DICTWORK.
000850
000860****** ONE ROW PER QUESTION ANSWERED ON A GIVEN ASSESSMENT
000870 FD  RESPONSE-EXPORT-FILE
000880     RECORDING MODE IS F
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 192 CHARACTERS
000910     BLOCK CONTAINS 0 RECORDS
000920     DATA RECORD IS RESPONSE-EXPORT-REC.
000930 COPY RESPEXP.
000940
000950* FLAT VIEW USED ONLY TO ECHO A RESPONSE ROW TO SYSOUT WHEN THE
000960* DOCUMENT NAME FAILS TO RESOLVE (DIAGNOSTIC ONLY)
000970 01  RESPONSE-EXPORT-KEY-VIEW REDEFINES RESPONSE-EXPORT-REC.
000980     05  REK-CLIENT-ID           PIC X(10).
000990     05  FILLER                  PIC X(92).
001000     05  REK-DOCUMENT            PIC X(40).
001010     05  FILLER                  PIC X(50).
001020
001030****** WRITTEN FOR JOINBLD TO LOAD INTO ITS RESPONSE LOOKUP TABLE
001040 FD  RESPWORK-FILE
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 140 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS RESPWORK-REC.
001100 COPY RESPWORK.
001110
001120 WORKING-STORAGE SECTION.
001130 01  FILE-STATUS-CODES.
001140     05  QFCODE                  PIC X(2).
001150         88  DICT-CODE-READ      VALUE SPACES.
001160         88  NO-MORE-DICTWORK    VALUE "10".
001170     05  IFCODE                  PIC X(2).
001180         88  CODE-READ           VALUE SPACES.
001190         88  NO-MORE-DATA        VALUE "10".
001200     05  OFCODE                  PIC X(2).
001210         88  CODE-WRITE          VALUE SPACES.
001220
001230* RUN DATE, PULLED AT HOUSEKEEPING FOR THE ABEND BLOCK - THE
001240* RESPWORK ROWS THEMSELVES CARRY THE SURVEY/ASSESSMENT DATE.
001250 77  WS-DATE                     PIC 9(6).
001260 77  MORE-DICT-SW                PIC X(01) VALUE "Y".
001270 77  MORE-RESP-SW                PIC X(01) VALUE "Y".
001280     88  NO-MORE-RESP-RECS       VALUE "N".
001290
001300* SURVEY-NAME -> SURVEY-CODE MAP, LAST OCCURRENCE ON A REPEATED
001310* DOCUMENT NAME WINS (SEARCH-AND-OVERWRITE ON LOAD)
001320 01  WS-SURVEY-MAP-TABLE.
001330     05  WS-SURVEY-MAP-ENTRY OCCURS 200 TIMES
001340                                 INDEXED BY SM-IDX.
001350         10  SM-DOCUMENT-NAME    PIC X(40).
001360         10  SM-SURVEY-CODE      PIC X(04).
001370
001380* FLAT VIEW OF THE SURVEY MAP, DIAGNOSTIC DISPLAY ONLY
001390 01  WS-SURVEY-MAP-FLAT REDEFINES WS-SURVEY-MAP-TABLE.
001400     05  WS-SURVEY-MAP-ROW OCCURS 200 TIMES PIC X(44).
001410
001420* RAW-VALUE -> CLEANED-VALUE MAP, SAME LAST-WINS RULE
001430 01  WS-VALUE-MAP-TABLE.
001440     05  WS-VALUE-MAP-ENTRY OCCURS 1000 TIMES
001450                                 INDEXED BY VM-IDX.
001460         10  VM-RAW-VALUE        PIC X(30).
001470         10  VM-CLEANED-VALUE    PIC X(10).
001480
001490* FLAT VIEW OF THE VALUE MAP, DIAGNOSTIC ROW-COUNT DISPLAY ONLY
001500 01  WS-VALUE-MAP-FLAT REDEFINES WS-VALUE-MAP-TABLE.
001510     05  WS-VALUE-MAP-ROW OCCURS 1000 TIMES PIC X(40).
001520
001530 01  WS-TABLE-COUNTERS.
001540     05  SM-TOP                  PIC S9(04) COMP VALUE ZERO.
001550     05  VM-TOP                  PIC S9(04) COMP VALUE ZERO.
001560     05  WS-FOUND-SW             PIC X(01).
001570         88  ENTRY-ALREADY-SEEN  VALUE "Y".
001580
001590 01  WS-WORK-FIELDS.
001600     05  WS-RESOLVED-SURVEY-CODE PIC X(04).
001610     05  WS-CLEANED-VALUE        PIC X(30).
001620     05  WS-COMBINED-VALID-SW    PIC X(01).
001630         88  WS-COMBINED-VALID   VALUE "Y".
001640
001650* CALL LINKAGE FOR THE DATE HALF AND THE TIME HALF OF EACH
001660* RESPONSE ROW - TWO SEPARATE COPIES OF THE SHARED PARM AREA
001670 COPY DTPARMS REPLACING ==DT-== BY ==DTD-==.
001680 COPY DTPARMS REPLACING ==DT-== BY ==DTT-==.
001690 COPY INSTPARM.
001700
001710 01  COUNTERS-AND-ACCUMULATORS.
001720     05  DICT-ROWS-READ          PIC S9(09) COMP.
001730     05  RESPONSE-ROWS-READ      PIC S9(09) COMP.
001740     05  RESPONSE-ROWS-WRITTEN   PIC S9(09) COMP.
001750     05  UNRESOLVED-DOCUMENTS    PIC S9(09) COMP.
001760
001770 COPY ABENDREC.
001780
001790 PROCEDURE DIVISION.
001800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001810     PERFORM 050-LOAD-DICTIONARY-TABLES THRU 050-EXIT
001820             UNTIL NO-MORE-DICTWORK.
001830     PERFORM 100-MAINLINE THRU 100-EXIT
001840             UNTIL NO-MORE-RESP-RECS.
001850     PERFORM 900-CLEANUP THRU 900-EXIT.
001860     MOVE ZERO TO RETURN-CODE.
001870     GOBACK.
001880
001890* BOTH DICTIONARY-DERIVED TABLES ARE LOADED FROM ONE PASS OF
001900* DICTWORK - THE SAME FILE FEEDS SKELBLD ITS OWN QUESTION-LEVEL
001910* TABLE, SO THE FORMAT HAS TO BE READ HERE ROW BY ROW RATHER THAN
001920* TWO SEPARATE FILES.
001930 000-HOUSEKEEPING.
001940     MOVE "000-HOUSEKEEPING" TO AB-PARA-NAME.
001950     DISPLAY "RESPPROC - PROCESSING RESPONSE EXPORT".
001960     ACCEPT  WS-DATE FROM DATE.
001970     OPEN INPUT DICTWORK-FILE, RESPONSE-EXPORT-FILE.
001980     OPEN OUTPUT RESPWORK-FILE, SYSOUT.
001990     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002000     SET SM-IDX TO 1.
002010     SET VM-IDX TO 1.
002020
002030     READ DICTWORK-FILE
002040         AT END
002050         MOVE "N" TO MORE-DICT-SW
002060     END-READ.
002070 000-EXIT.
002080     EXIT.
002090
002100* ONLY "S" AND "V" ROWS ARE OF INTEREST HERE - "Q" ROWS ARE
002110* COUNTED THROUGH AND IGNORED
002120 050-LOAD-DICTIONARY-TABLES.
002130     MOVE "050-LOAD-DICTIONARY-TABLES" TO AB-PARA-NAME.
002140     ADD +1 TO DICT-ROWS-READ.
002150
002160     IF DW-SURVEY-MAP-REC
002170         PERFORM 060-ADD-SURVEY-MAP-ENTRY THRU 060-EXIT
002180     ELSE
002190     IF DW-VALUE-MAP-REC
002200         PERFORM 070-ADD-VALUE-MAP-ENTRY THRU 070-EXIT.
002210
002220     READ DICTWORK-FILE
002230         AT END
002240         MOVE "N" TO MORE-DICT-SW
002250     END-READ.
002260 050-EXIT.
002270     EXIT.
002280
002290 060-ADD-SURVEY-MAP-ENTRY.
002300     MOVE "N" TO WS-FOUND-SW.
002310     IF SM-TOP NOT = ZERO
002320         SET SM-IDX TO 1
002330         SEARCH WS-SURVEY-MAP-ENTRY VARYING SM-IDX
002340             AT END
002350                 CONTINUE
002360             WHEN SM-IDX > SM-TOP
002370                 CONTINUE
002380             WHEN SM-DOCUMENT-NAME(SM-IDX) = DW-SURVEY-NAME
002390                 MOVE "Y" TO WS-FOUND-SW
002400         END-SEARCH.
002410
002420     IF ENTRY-ALREADY-SEEN
002430         MOVE DW-SURVEY-CODE TO SM-SURVEY-CODE(SM-IDX)
002440         GO TO 060-EXIT.
002450
002460     IF SM-TOP > 199
002470         MOVE "** SURVEY MAP TABLE FULL" TO AB-REASON
002480         GO TO 1000-ABEND-RTN.
002490
002500     ADD +1 TO SM-TOP.
002510     SET SM-IDX TO SM-TOP.
002520     MOVE DW-SURVEY-NAME TO SM-DOCUMENT-NAME(SM-IDX).
002530     MOVE DW-SURVEY-CODE TO SM-SURVEY-CODE(SM-IDX).
002540 060-EXIT.
002550     EXIT.
002560
002570 070-ADD-VALUE-MAP-ENTRY.
002580     MOVE "N" TO WS-FOUND-SW.
002590     IF VM-TOP NOT = ZERO
002600         SET VM-IDX TO 1
002610         SEARCH WS-VALUE-MAP-ENTRY VARYING VM-IDX
002620             AT END
002630                 CONTINUE
002640             WHEN VM-IDX > VM-TOP
002650                 CONTINUE
002660             WHEN VM-RAW-VALUE(VM-IDX) = DW-RAW-VALUE
002670                 MOVE "Y" TO WS-FOUND-SW
002680         END-SEARCH.
002690
002700     IF ENTRY-ALREADY-SEEN
002710         MOVE DW-CLEANED-VALUE TO VM-CLEANED-VALUE(VM-IDX)
002720         GO TO 070-EXIT.
002730
002740     IF VM-TOP > 999
002750         MOVE "** VALUE MAP TABLE FULL" TO AB-REASON
002760         GO TO 1000-ABEND-RTN.
002770
002780     ADD +1 TO VM-TOP.
002790     SET VM-IDX TO VM-TOP.
002800     MOVE DW-RAW-VALUE TO VM-RAW-VALUE(VM-IDX).
002810     MOVE DW-CLEANED-VALUE TO VM-CLEANED-VALUE(VM-IDX).
002820 070-EXIT.
002830     EXIT.
002840
002850* ONE RESPONSE-EXPORT ROW PRODUCES ONE RESPWORK ROW - THE FIVE
002860* STEPS RUN IN A FIXED ORDER BECAUSE 500-BUILD-INSTANCE-CODES
002870* NEEDS BOTH THE CLEANED VALUE AND THE PARSED DATE/TIME ALREADY
002880* IN HAND.
002890 100-MAINLINE.
002900     MOVE "100-MAINLINE" TO AB-PARA-NAME.
002910     ADD +1 TO RESPONSE-ROWS-READ.
002920
002930     PERFORM 200-LOOKUP-SURVEY-CODE THRU 200-EXIT.
002940     PERFORM 300-CLEAN-VALUE THRU 300-EXIT.
002950     PERFORM 400-PARSE-DATE-AND-TIME THRU 400-EXIT.
002960     PERFORM 500-BUILD-INSTANCE-CODES THRU 500-EXIT.
002970     PERFORM 600-WRITE-RESPWORK THRU 600-EXIT.
002980
002990     READ RESPONSE-EXPORT-FILE
003000         AT END
003010         MOVE "N" TO MORE-RESP-SW
003020     END-READ.
003030 100-EXIT.
003040     EXIT.
003050
003060* A DOCUMENT NAME NOT YET IN THE DICTIONARY RESOLVES TO A BLANK
003070* SURVEY CODE - THE ROW STILL FLOWS THROUGH TO RESPWORK.
003080 200-LOOKUP-SURVEY-CODE.
003090     MOVE "200-LOOKUP-SURVEY-CODE" TO AB-PARA-NAME.
003100     MOVE SPACES TO WS-RESOLVED-SURVEY-CODE.
003110     MOVE "N" TO WS-FOUND-SW.
003120     IF SM-TOP NOT = ZERO
003130         SET SM-IDX TO 1
003140         SEARCH WS-SURVEY-MAP-ENTRY VARYING SM-IDX
003150             AT END
003160                 CONTINUE
003170             WHEN SM-IDX > SM-TOP
003180                 CONTINUE
003190             WHEN SM-DOCUMENT-NAME(SM-IDX) = RE-DOCUMENT
003200                 MOVE "Y" TO WS-FOUND-SW
003210         END-SEARCH.
003220
003230     IF ENTRY-ALREADY-SEEN
003240         MOVE SM-SURVEY-CODE(SM-IDX) TO WS-RESOLVED-SURVEY-CODE
003250     ELSE
003260         ADD +1 TO UNRESOLVED-DOCUMENTS.
003270 200-EXIT.
003280     EXIT.
003290
003300* A RAW VALUE NOT IN THE CLEANING MAP PASSES THROUGH UNCHANGED.
003310 300-CLEAN-VALUE.
003320     MOVE "300-CLEAN-VALUE" TO AB-PARA-NAME.
003330     MOVE RE-VALUE TO WS-CLEANED-VALUE.
003340     MOVE "N" TO WS-FOUND-SW.
003350     IF VM-TOP NOT = ZERO
003360         SET VM-IDX TO 1
003370         SEARCH WS-VALUE-MAP-ENTRY VARYING VM-IDX
003380             AT END
003390                 CONTINUE
003400             WHEN VM-IDX > VM-TOP
003410                 CONTINUE
003420             WHEN VM-RAW-VALUE(VM-IDX) = RE-VALUE
003430                 MOVE "Y" TO WS-FOUND-SW
003440         END-SEARCH.
003450
003460     IF ENTRY-ALREADY-SEEN
003470         MOVE VM-CLEANED-VALUE(VM-IDX) TO WS-CLEANED-VALUE.
003480 300-EXIT.
003490     EXIT.
003500
003510* DATE AND TIME ARRIVE AS TWO SEPARATE FIELDS - EACH IS RUN
003520* THROUGH DTPARSE ON ITS OWN, THEN THE Y/M/D HALF OF THE DATE
003530* PARSE IS COMBINED WITH THE H/MI HALF OF THE TIME PARSE.
003540 400-PARSE-DATE-AND-TIME.
003550     MOVE "400-PARSE-DATE-AND-TIME" TO AB-PARA-NAME.
003560     MOVE RE-ASSESS-DATE TO DTD-RAW-TEXT.
003570     CALL 'DTPARSE' USING DTD-PARSE-PARMS, DTD-RETURN-CODE.
003580
003590     MOVE RE-ASSESS-TIME TO DTT-RAW-TEXT.
003600     CALL 'DTPARSE' USING DTT-PARSE-PARMS, DTT-RETURN-CODE.
003610
003620     MOVE "N" TO WS-COMBINED-VALID-SW.
003630     IF DTD-IS-VALID AND DTT-IS-VALID
003640         MOVE "Y" TO WS-COMBINED-VALID-SW.
003650 400-EXIT.
003660     EXIT.
003670
003680* BUILDS BOTH INSTANCE CODES ON THE COMBINED DATE/TIME - WHEN
003690* EITHER HALF FAILED TO PARSE, THE RAW DATE TEXT IS CARRIED
003700* THROUGH AS THE FALLBACK KEY PIECE, PER THE SAME RULE THE
003710* SKELETON STEP USES.
003720 500-BUILD-INSTANCE-CODES.
003730     MOVE "500-BUILD-INSTANCE-CODES" TO AB-PARA-NAME.
003740     MOVE RE-CLIENT-ID TO IK-PATIENT-ID.
003750     MOVE RE-QUESTION-CODE TO IK-QUESTION-CODE.
003760     MOVE RE-ASSESS-DATE TO IK-RAW-DATE-TEXT.
003770     MOVE WS-COMBINED-VALID-SW TO IK-VALID-SW.
003780     MOVE DTD-YYYY TO IK-YYYY.
003790     MOVE DTD-MM TO IK-MM.
003800     MOVE DTD-DD TO IK-DD.
003810     MOVE DTT-HH TO IK-HH.
003820     MOVE DTT-MI TO IK-MI.
003830     CALL 'INSTKEY' USING IK-INSTANCE-PARMS, IK-RETURN-CODE.
003840 500-EXIT.
003850     EXIT.
003860
003870 600-WRITE-RESPWORK.
003880     MOVE "600-WRITE-RESPWORK" TO AB-PARA-NAME.
003890     MOVE IK-QUEST-TRMT-INST-CD TO RW-QUEST-TRMT-INST-CD.
003900     MOVE IK-TREATMENT-INST-CD TO RW-TREATMENT-INST-CD.
003910     MOVE WS-CLEANED-VALUE TO RW-CLEANED-VALUE.
003920     WRITE RESPWORK-REC.
003930     ADD +1 TO RESPONSE-ROWS-WRITTEN.
003940 600-EXIT.
003950     EXIT.
003960
003970* SHARED BY NORMAL END OF JOB AND THE ABEND PATH - A DUMP HERE
003980* STILL CLOSES DICTWORK, THE RESPONSE EXPORT, AND RESPWORK.
003990 700-CLOSE-FILES.
004000     MOVE "700-CLOSE-FILES" TO AB-PARA-NAME.
004010     CLOSE DICTWORK-FILE, RESPONSE-EXPORT-FILE, RESPWORK-FILE,
004020           SYSOUT.
004030 700-EXIT.
004040     EXIT.
004050
004060* UNRESOLVED-DOCUMENT-NAMES TELLS THE CASELOAD DESK HOW MANY
004070* ANSWER ROWS CAME IN FOR A SURVEY DOCUMENT THE DICTIONARY DOES
004080* NOT YET KNOW - USUALLY A SIGN A NEW PILOT SURVEY WENT LIVE
004090* BEFORE ITS DICTIONARY ROWS WERE LOADED.
004100 900-CLEANUP.
004110     MOVE "900-CLEANUP" TO AB-PARA-NAME.
004120     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
004130     DISPLAY "** DICTIONARY ROWS READ      **" DICT-ROWS-READ.
004140     DISPLAY "** RESPONSE ROWS READ        **" RESPONSE-ROWS-READ.
004150     DISPLAY "** RESPONSE ROWS WRITTEN     **"
004160             RESPONSE-ROWS-WRITTEN.
004170     DISPLAY "** UNRESOLVED DOCUMENT NAMES **"
004180             UNRESOLVED-DOCUMENTS.
004190     DISPLAY "******** NORMAL END OF JOB RESPPROC ********".
004200 900-EXIT.
004210     EXIT.
004220
004230 1000-ABEND-RTN.
004240     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
004250     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
004260     DISPLAY "*** ABNORMAL END OF JOB - RESPPROC ***" UPON CONSOLE.
004270     DIVIDE AB-ZERO-VAL INTO AB-ONE-VAL GIVING AB-DIVIDE-RESULT.
