000010******************************************************************
000020*    SKELWORK   -   EXPECTED-GRID SKELETON WORK FILE (INTER-STEP)
000030*
000040*    ONE ROW PER PatientID x ASSESSMENT-INSTANCE x QUESTION THAT
000050*    OUGHT TO EXIST, WHETHER OR NOT A RESPONSE WAS EVER RECORDED
000060*    FOR IT.  BUILT BY SKELBLD PHASE 2, JOINED AGAINST THE
000070*    PROCESSED RESPONSES IN JOINBLD.
000080*
000090*    08/09/26  RWK  NEW COPYBOOK FOR THE OUTCOMES-REPORTING RUN        NEW
000100******************************************************************
000110 01  SKELWORK-REC.
000120     05  SK-PATIENT-ID           PIC X(10).
000130     05  SK-TREATMENT-DATE       PIC X(26).
000140     05  SK-TREATMENT-CODE       PIC X(04).
000150     05  SK-SURVEY-NAME          PIC X(40).
000160     05  SK-QUESTION-CODE        PIC X(20).
000170     05  SK-TREATMENT-INST-CD    PIC X(40).
000180     05  SK-QUEST-TRMT-INST-CD   PIC X(60).
000190     05  FILLER                  PIC X(10).
