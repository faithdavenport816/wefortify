000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  JOINBLD.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 01/23/88.
000070 DATE-COMPILED. 08/09/26.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*    CHANGE LOG
000110*
000120*    01/23/88  JS   0001  ORIGINAL - LOADS THE PROCESSED RESPONSES    0001
000130*                         INTO A LOOKUP TABLE AND ATTACHES A VALUE
000140*                         TO EACH ROW OF THE EXPECTED GRID.
000150*    07/02/89  JS   0009  RESPONSE TABLE SEARCH NOW OVERWRITES ON     0009
000160*                         A REPEATED KEY INSTEAD OF SKIPPING IT -
000170*                         MATCHES THE "LAST ANSWER WINS" RULE THE
000180*                         CASELOAD DESK ASKED FOR.
000190*    02/17/91  DLK  0016  RESPONSE TABLE CAPACITY RAISED FROM 2000    0016
000200*                         TO 5000 ROWS - THE SPRING '91 EXPORT
000210*                         VOLUME OUTGREW THE OLD LIMIT.
000220*    09/09/98  DLK  Y2K1  YEAR-2000 REVIEW - THE ASSESSMENT DATE      Y2K1
000230*                         IS PASSED THROUGH TO DTPARSE UNCHANGED,
000240*                         NO WINDOWED YEAR LOGIC HERE.  SIGNED OFF
000250*                         Y2K OK.
000260*    04/11/00  TPL  0049  UNMATCHED SKELETON ROWS NOW WRITE A         0049
000270*                         BLANK-VALUE JOINWORK ROW RATHER THAN
000280*                         BEING DROPPED - THE FORWARD-FILL STEP
000290*                         NEEDS EVERY EXPECTED ROW PRESENT.
000300*    08/09/26  RWK  0091  RECOMPILED UNDER THE OUTCOMES-REPORTING     0091
000310*                         RUN.  NO LOGIC CHANGE THIS TICKET.
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-390.
000360 OBJECT-COMPUTER. IBM-390.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT SYSOUT
000420     ASSIGN TO UT-S-SYSOUT
000430       ORGANIZATION IS SEQUENTIAL.
000440
000450     SELECT RESPWORK-FILE
000460     ASSIGN TO UT-S-RESPWORK
000470       ACCESS MODE IS SEQUENTIAL
000480       FILE STATUS IS RFCODE.
000490
000500     SELECT SKELWORK-FILE
000510     ASSIGN TO UT-S-SKELWORK
000520       ACCESS MODE IS SEQUENTIAL
000530       FILE STATUS IS IFCODE.
000540
000550     SELECT JOINWORK-FILE
000560     ASSIGN TO UT-S-JOINWORK
000570       ACCESS MODE IS SEQUENTIAL
000580       FILE STATUS IS OFCODE.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  SYSOUT
000630     RECORDING MODE IS F
000640     LABEL RECORDS ARE STANDARD
000650     RECORD CONTAINS 130 CHARACTERS
000660     BLOCK CONTAINS 0 RECORDS
000670     DATA RECORD IS SYSOUT-REC.
000680 01  SYSOUT-REC                  PIC X(130).
000690
000700****** THE PROCESSED RESPONSES RESPPROC WROTE - LOADED WHOLE
000710****** INTO WS-RESPONSE-TABLE BEFORE THE SKELETON IS READ
000720 FD  RESPWORK-FILE
000730     RECORDING MODE IS F
000740     LABEL RECORDS ARE STANDARD
000750     RECORD CONTAINS 140 CHARACTERS
000760     BLOCK CONTAINS 0 RECORDS
000770     DATA RECORD IS RESPWORK-REC.
000780 COPY RESPWORK.
000790
000800* FLAT VIEW USED ONLY TO ECHO A LOADED RESPONSE ROW TO SYSOUT
000810* WHEN THE RESPONSE TABLE OVERFLOWS (DIAGNOSTIC ONLY)
000820 01  RESPWORK-KEY-VIEW REDEFINES RESPWORK-REC.
000830     05  RWK-QUEST-TRMT-INST-CD  PIC X(60).
000840     05  FILLER                  PIC X(80).
000850
000860****** THE EXPECTED PATIENT/INSTANCE/QUESTION GRID SKELBLD BUILT
000870 FD  SKELWORK-FILE
000880     RECORDING MODE IS F
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 210 CHARACTERS
000910     BLOCK CONTAINS 0 RECORDS
000920     DATA RECORD IS SKELWORK-REC.
000930 COPY SKELWORK.
000940
000950* FLAT VIEW USED ONLY WHEN A SKELETON ROW'S DATE FAILS TO PARSE
000960* AND THE RUN LOGS IT TO SYSOUT (DIAGNOSTIC ONLY)
000970 01  SKELWORK-KEY-VIEW REDEFINES SKELWORK-REC.
000980     05  SKK-PATIENT-ID          PIC X(10).
000990     05  SKK-TREATMENT-DATE      PIC X(26).
001000     05  FILLER                  PIC X(174).
001010
001020****** WRITTEN FOR FFILL TO SORT AND FORWARD-FILL
001030 FD  JOINWORK-FILE
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 250 CHARACTERS
001070     BLOCK CONTAINS 0 RECORDS
001080     DATA RECORD IS JOINWORK-REC.
001090 COPY JOINWORK.
001100
001110 WORKING-STORAGE SECTION.
001120 01  FILE-STATUS-CODES.
001130     05  RFCODE                  PIC X(2).
001140         88  RESP-CODE-READ      VALUE SPACES.
001150         88  NO-MORE-RESPWORK    VALUE "10".
001160     05  IFCODE                  PIC X(2).
001170         88  CODE-READ           VALUE SPACES.
001180         88  NO-MORE-DATA        VALUE "10".
001190     05  OFCODE                  PIC X(2).
001200         88  CODE-WRITE          VALUE SPACES.
001210
001220* RUN DATE, HELD FOR THE ABEND BLOCK ONLY - THE JOINWORK ROWS
001230* CARRY THE ASSESSMENT DATE FROM THE SKELETON, NOT THE RUN DATE.
001240 77  WS-DATE                     PIC 9(6).
001250 77  MORE-RESP-SW                PIC X(01) VALUE "Y".
001260 77  MORE-SKEL-SW                PIC X(01) VALUE "Y".
001270     88  NO-MORE-SKEL-RECS       VALUE "N".
001280
001290* THE FULL RESPONSE TABLE, LOADED ONCE - KEYED ON THE
001300* QUESTION-LEVEL INSTANCE CODE, LAST OCCURRENCE ON A REPEATED
001310* KEY OVERWRITES THE EARLIER VALUE (SEARCH-AND-OVERWRITE ON LOAD,
001320* SAME HABIT AS THE DICTIONARY TABLES UPSTREAM).
001330 01  WS-RESPONSE-TABLE.
001340     05  WS-RESPONSE-ENTRY OCCURS 5000 TIMES
001350                                 INDEXED BY RS-IDX.
001360         10  RS-QUEST-TRMT-INST-CD
001370                                 PIC X(60).
001380         10  RS-CLEANED-VALUE    PIC X(30).
001390
001400* FLAT VIEW OF THE RESPONSE TABLE, DIAGNOSTIC ROW-COUNT DISPLAY
001410* ONLY
001420 01  WS-RESPONSE-TABLE-FLAT REDEFINES WS-RESPONSE-TABLE.
001430     05  WS-RESPONSE-ROW OCCURS 5000 TIMES PIC X(90).
001440
001450 01  WS-TABLE-COUNTERS.
001460     05  RS-TOP                  PIC S9(04) COMP VALUE ZERO.
001470     05  WS-FOUND-SW             PIC X(01).
001480         88  ENTRY-ALREADY-SEEN  VALUE "Y".
001490         88  ENTRY-NOT-SEEN      VALUE "N".
001500
001510 01  WS-WORK-FIELDS.
001520     05  WS-MATCHED-VALUE        PIC X(30).
001530
001540 COPY DTPARMS.
001550
001560 01  COUNTERS-AND-ACCUMULATORS.
001570     05  RESPONSE-ROWS-LOADED    PIC S9(09) COMP.
001580     05  SKELETON-ROWS-READ      PIC S9(09) COMP.
001590     05  JOINED-ROWS-WRITTEN     PIC S9(09) COMP.
001600     05  UNMATCHED-SKELETON-ROWS PIC S9(09) COMP.
001610
001620 COPY ABENDREC.
001630
001640 PROCEDURE DIVISION.
001650     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001660     PERFORM 050-LOAD-RESPONSE-TABLE THRU 050-EXIT
001670             UNTIL NO-MORE-RESPWORK.
001680     PERFORM 025-PRIME-SKELETON-READ THRU 025-EXIT.
001690     PERFORM 100-MAINLINE THRU 100-EXIT
001700             UNTIL NO-MORE-SKEL-RECS.
001710     PERFORM 900-CLEANUP THRU 900-EXIT.
001720     MOVE ZERO TO RETURN-CODE.
001730     GOBACK.
001740
001750* THE FULL RESPONSE TABLE IS LOADED BEFORE THE SKELETON IS OPENED
001760* SO 300-MATCH-RESPONSE CAN SEARCH IT ON THE FIRST SKELETON ROW -
001770* OPENING BOTH FILES TOGETHER HERE JUST SAVES A SECOND OPEN CALL
001780* LATER.
001790 000-HOUSEKEEPING.
001800     MOVE "000-HOUSEKEEPING" TO AB-PARA-NAME.
001810     DISPLAY "JOINBLD - JOINING RESPONSES TO THE EXPECTED GRID".
001820     ACCEPT  WS-DATE FROM DATE.
001830     OPEN INPUT RESPWORK-FILE, SKELWORK-FILE.
001840     OPEN OUTPUT JOINWORK-FILE, SYSOUT.
001850     INITIALIZE COUNTERS-AND-ACCUMULATORS.
001860     SET RS-IDX TO 1.
001870
001880     READ RESPWORK-FILE
001890         AT END
001900         MOVE "N" TO MORE-RESP-SW
001910     END-READ.
001920 000-EXIT.
001930     EXIT.
001940
001950* SAME PRIMING-READ SHAPE AS EVERY OTHER SEQUENTIAL FILE IN THIS
001960* SHOP - THE FIRST RECORD IS IN HAND BEFORE 100-MAINLINE'S LOOP
001970* TESTS FOR END OF FILE ON ITS FIRST PASS.
001980 025-PRIME-SKELETON-READ.
001990     MOVE "025-PRIME-SKELETON-READ" TO AB-PARA-NAME.
002000     READ SKELWORK-FILE
002010         AT END
002020         MOVE "N" TO MORE-SKEL-SW
002030     END-READ.
002040 025-EXIT.
002050     EXIT.
002060
002070* THE RESPONSE TABLE IS LOADED IN FULL BEFORE THE SKELETON IS
002080* TOUCHED - THE SAME SHAPE THIS SHOP HAS ALWAYS USED TO ASSEMBLE
002090* A REPORT ROW FROM SEVERAL LOOKUP SOURCES.
002100 050-LOAD-RESPONSE-TABLE.
002110     MOVE "050-LOAD-RESPONSE-TABLE" TO AB-PARA-NAME.
002120     MOVE "N" TO WS-FOUND-SW.
002130     IF RS-TOP NOT = ZERO
002140         SET RS-IDX TO 1
002150         SEARCH WS-RESPONSE-ENTRY VARYING RS-IDX
002160             AT END
002170                 CONTINUE
002180             WHEN RS-IDX > RS-TOP
002190                 CONTINUE
002200             WHEN RS-QUEST-TRMT-INST-CD(RS-IDX)
002210                                  = RW-QUEST-TRMT-INST-CD
002220                 MOVE "Y" TO WS-FOUND-SW
002230         END-SEARCH.
002240
002250     IF ENTRY-ALREADY-SEEN
002260         MOVE RW-CLEANED-VALUE TO RS-CLEANED-VALUE(RS-IDX)
002270         GO TO 050-DONE.
002280
002290     IF RS-TOP > 4999
002300         MOVE "** RESPONSE TABLE FULL" TO AB-REASON
002310         GO TO 1000-ABEND-RTN.
002320
002330     ADD +1 TO RS-TOP.
002340     SET RS-IDX TO RS-TOP.
002350     MOVE RW-QUEST-TRMT-INST-CD TO RS-QUEST-TRMT-INST-CD(RS-IDX).
002360     MOVE RW-CLEANED-VALUE TO RS-CLEANED-VALUE(RS-IDX).
002370 050-DONE.
002380     ADD +1 TO RESPONSE-ROWS-LOADED.
002390     READ RESPWORK-FILE
002400         AT END
002410         MOVE "N" TO MORE-RESP-SW
002420     END-READ.
002430 050-EXIT.
002440     EXIT.
002450
002460* ONE SKELETON ROW IN, ONE JOINWORK ROW OUT - THE DATE IS PARSED
002470* FIRST SINCE 400-WRITE-JOINWORK NEEDS THE NUMERIC SORT FIELDS
002480* THAT ONLY DTPARSE CAN PRODUCE.
002490 100-MAINLINE.
002500     MOVE "100-MAINLINE" TO AB-PARA-NAME.
002510     ADD +1 TO SKELETON-ROWS-READ.
002520     PERFORM 200-PARSE-SKELETON-DATE THRU 200-EXIT.
002530     PERFORM 300-MATCH-RESPONSE THRU 300-EXIT.
002540     PERFORM 400-WRITE-JOINWORK THRU 400-EXIT.
002550
002560     READ SKELWORK-FILE
002570         AT END
002580         MOVE "N" TO MORE-SKEL-SW
002590     END-READ.
002600 100-EXIT.
002610     EXIT.
002620
002630 200-PARSE-SKELETON-DATE.
002640     MOVE "200-PARSE-SKELETON-DATE" TO AB-PARA-NAME.
002650     MOVE SK-TREATMENT-DATE TO DT-RAW-TEXT.
002660     CALL 'DTPARSE' USING DT-PARSE-PARMS, DT-RETURN-CODE.
002670 200-EXIT.
002680     EXIT.
002690
002700* THE LOOKUP IS BY QUESTION-LEVEL INSTANCE CODE - AN UNMATCHED
002710* SKELETON ROW STILL GOES OUT, WITH A BLANK VALUE, SO THE
002720* FORWARD-FILL STEP SEES A COMPLETE GRID.
002730 300-MATCH-RESPONSE.
002740     MOVE "300-MATCH-RESPONSE" TO AB-PARA-NAME.
002750     MOVE SPACES TO WS-MATCHED-VALUE.
002760     MOVE "N" TO WS-FOUND-SW.
002770     IF RS-TOP NOT = ZERO
002780         SET RS-IDX TO 1
002790         SEARCH WS-RESPONSE-ENTRY VARYING RS-IDX
002800             AT END
002810                 CONTINUE
002820             WHEN RS-IDX > RS-TOP
002830                 CONTINUE
002840             WHEN RS-QUEST-TRMT-INST-CD(RS-IDX)
002850                                  = SK-QUEST-TRMT-INST-CD
002860                 MOVE "Y" TO WS-FOUND-SW
002870         END-SEARCH.
002880
002890     IF ENTRY-ALREADY-SEEN
002900         MOVE RS-CLEANED-VALUE(RS-IDX) TO WS-MATCHED-VALUE
002910     ELSE
002920         ADD +1 TO UNMATCHED-SKELETON-ROWS.
002930 300-EXIT.
002940     EXIT.
002950
002960 400-WRITE-JOINWORK.
002970     MOVE "400-WRITE-JOINWORK" TO AB-PARA-NAME.
002980     MOVE SK-QUEST-TRMT-INST-CD TO JW-QUEST-TRMT-INST-CD.
002990     MOVE SK-TREATMENT-INST-CD TO JW-TREATMENT-INST-CD.
003000     MOVE SK-PATIENT-ID TO JW-PATIENT-ID.
003010     MOVE SK-TREATMENT-CODE TO JW-TREATMENT-CODE.
003020     MOVE SK-SURVEY-NAME TO JW-SURVEY-NAME.
003030     MOVE SK-TREATMENT-DATE TO JW-TREATMENT-DATE.
003040     MOVE SK-QUESTION-CODE TO JW-QUESTION-CODE.
003050     MOVE WS-MATCHED-VALUE TO JW-VALUE.
003060     MOVE DT-YYYY TO JW-SORT-YYYY.
003070     MOVE DT-MM TO JW-SORT-MM.
003080     MOVE DT-DD TO JW-SORT-DD.
003090     MOVE DT-HH TO JW-SORT-HH.
003100     MOVE DT-MI TO JW-SORT-MI.
003110     WRITE JOINWORK-REC.
003120     ADD +1 TO JOINED-ROWS-WRITTEN.
003130 400-EXIT.
003140     EXIT.
003150
003160* SHARED BETWEEN NORMAL END OF JOB AND THE ABEND PATH SO A DUMP
003170* STILL LEAVES ALL THREE WORK FILES PROPERLY CLOSED.
003180 700-CLOSE-FILES.
003190     MOVE "700-CLOSE-FILES" TO AB-PARA-NAME.
003200     CLOSE RESPWORK-FILE, SKELWORK-FILE, JOINWORK-FILE, SYSOUT.
003210 700-EXIT.
003220     EXIT.
003230
003240* UNMATCHED-SKELETON-ROWS IS THE NUMBER THE CASELOAD DESK WATCHES
003250* A LARGE COUNT USUALLY MEANS RESPPROC REJECTED MORE ANSWERS THAN
003260* USUAL, NOT THAT THE JOIN ITSELF IS BROKEN.
003270 900-CLEANUP.
003280     MOVE "900-CLEANUP" TO AB-PARA-NAME.
003290     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003300     DISPLAY "** RESPONSE ROWS LOADED       **"
003310             RESPONSE-ROWS-LOADED.
003320     DISPLAY "** DISTINCT RESPONSES IN TABLE **" RS-TOP.
003330     DISPLAY "** SKELETON ROWS READ          **"
003340             SKELETON-ROWS-READ.
003350     DISPLAY "** JOINED ROWS WRITTEN         **"
003360             JOINED-ROWS-WRITTEN.
003370     DISPLAY "** UNMATCHED SKELETON ROWS     **"
003380             UNMATCHED-SKELETON-ROWS.
003390     DISPLAY "******** NORMAL END OF JOB JOINBLD ********".
003400 900-EXIT.
003410     EXIT.
003420
003430 1000-ABEND-RTN.
003440     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
003450     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003460     DISPLAY "*** ABNORMAL END OF JOB - JOINBLD ***" UPON CONSOLE.
003470     DIVIDE AB-ZERO-VAL INTO AB-ONE-VAL GIVING AB-DIVIDE-RESULT.
